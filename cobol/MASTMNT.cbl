000100******************************************************************
000200* MASTMNT   -  MASTER FILE MAINTENANCE
000300*    Four independent passes over the master maintenance
000400*    transaction file -- PRODUCT, CUSTOMER, SUPPLIER, STAFF --
000500*    each pass reading the whole file from the top and acting
000600*    only on the records naming its own entity code (see
000700*    WHMASTXN.cpy).  MA-ACTION-CODE selects Add / Update /
000800*    Deactivate against the matching indexed master.  Phone and
000900*    email uniqueness are checked by an ALTERNATE RECORD KEY
001000*    search of the master rather than a full sequential scan.
001100*
001200* Used Files
001300*    - Master Maintenance Transactions (input, read 4 times)
001400*      : MATXNIN
001500*    - Product Master  (random I-O)  : PRDF
001600*    - Customer Master (random I-O)  : CUSF
001700*    - Supplier Master (random I-O)  : SUPF
001800*    - Staff Master    (random I-O)  : STFF
001900*    - Audit Detail File (extend)    : AUDITF
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 MASTMNT.
002400 AUTHOR.                     KARADJORDJE DABIC.
002500 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
002600                             DATA PROCESSING DEPARTMENT.
002700 DATE-WRITTEN.               SEPTEMBER 30, 1988.
002800 DATE-COMPILED.
002900 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
003000                             PROCESSING AND WAREHOUSE OPERATIONS.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 09/30/88 KD   ORIGINAL PROGRAM -- PRODUCT AND SUPPLIER PASSES   MASTMN01
003500*               ONLY, REPLACING THE CARD-DECK MASTER UPDATE RUN.
003600* 03/11/89 KD   CUSTOMER PASS ADDED.                              MASTMN02
003700* 06/02/90 AM   STAFF PASS ADDED.                                 MASTMN03
003800* 01/15/91 ESV  PHONE/EMAIL UNIQUENESS NOW CHECKED BY ALTERNATE   MASTMN04
003900*               KEY SEARCH INSTEAD OF READING THE ENTIRE MASTER
004000*               FOR EVERY TRANSACTION -- FOURTH-SHIFT RUN WAS
004100*               MISSING ITS WINDOW WITH THE OLD METHOD.
004200* 07/19/94 BSK  DEACTIVATE ACTION NO LONGER ACCEPTED AGAINST AN   MASTMN05
004300*               ALREADY-INACTIVE OR MISSING RECORD.
004400* 10/21/97 NC   VALIDATION SEQUENCE REORDERED TO MATCH REVISED    MASTMN06
004500*               PROCEDURES MANUAL SECTION 7.
004600* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, WHWORK     MASTMN07
004700*               COPYBOOK CARRIES A FULL 4-DIGIT YEAR.
004800* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     MASTMN08
004900*               NO FURTHER CHANGE REQUIRED.
005000* 08/19/00 AM   REJECT REASON TEXT NOW WRITTEN TO AUDIT DETAIL    MASTMN09
005100*               INSTEAD OF JUST DISPLAYED AT THE CONSOLE.
005200* 02/14/06 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         MASTMN10
005300* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER EACH RANDOM     MASTMN11
005400*               I-O CALL, DISPLAYED ON A NON-ZERO STATUS.
005500* 09/22/16 TMW  SR-91004 CUSTOMER/SUPPLIER/STAFF MASTERS WIDENED  MASTMN12
005600*               WITH BRANCH, CREDIT AND PERSONNEL HOUSEKEEPING
005700*               FIELDS REQUESTED BY A/R, A/P AND PAYROLL; NEW
005800*               FIELDS DEFAULTED ON ADD, NOT MAINTAINED HERE
005900*               AFTER THAT EXCEPT DATE-LAST-CHANGED/CHANGED-BY.
006000******************************************************************
006100 ENVIRONMENT                 DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION               SECTION.
006400 SOURCE-COMPUTER.            WHATEVER-PC.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000     SELECT  MATXN-FILE-IN
007100             ASSIGN TO "MATXNIN"
007200             ORGANIZATION IS LINE SEQUENTIAL.

007300     SELECT  PRODUCT-MASTER
007400             ASSIGN TO "PRDF"
007500             ORGANIZATION IS INDEXED
007600             ACCESS MODE IS RANDOM
007700             RECORD KEY IS PRDMST-ID
007800             FILE STATUS IS WS-PRDMST-STATUS.

007900     SELECT  CUSTOMER-MASTER
008000             ASSIGN TO "CUSF"
008100             ORGANIZATION IS INDEXED
008200             ACCESS MODE IS DYNAMIC
008300             RECORD KEY IS CUSMST-ID
008400             ALTERNATE RECORD KEY IS CUSMST-PHONE
008500                     WITH DUPLICATES
008600             ALTERNATE RECORD KEY IS CUSMST-EMAIL
008700                     WITH DUPLICATES
008800             FILE STATUS IS WS-CUSMST-STATUS.

008900     SELECT  SUPPLIER-MASTER
009000             ASSIGN TO "SUPF"
009100             ORGANIZATION IS INDEXED
009200             ACCESS MODE IS DYNAMIC
009300             RECORD KEY IS SUPMST-ID
009400             ALTERNATE RECORD KEY IS SUPMST-EMAIL
009500                     WITH DUPLICATES
009600             FILE STATUS IS WS-SUPMST-STATUS.

009700     SELECT  STAFF-MASTER
009800             ASSIGN TO "STFF"
009900             ORGANIZATION IS INDEXED
010000             ACCESS MODE IS DYNAMIC
010100             RECORD KEY IS STFMST-ID
010200             ALTERNATE RECORD KEY IS STFMST-EMAIL
010300                     WITH DUPLICATES
010400             FILE STATUS IS WS-STFMST-STATUS.

010500     SELECT  AUDIT-FILE-OUT
010600             ASSIGN TO "AUDITF"
010700             ORGANIZATION IS LINE SEQUENTIAL.

010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  MATXN-FILE-IN
011300     RECORD CONTAINS 290 CHARACTERS
011400     DATA RECORD IS MATXN-RECORD.
011500     COPY "WHMASTXN.cpy".

011600 FD  PRODUCT-MASTER
011700     RECORD CONTAINS 267 CHARACTERS
011800     DATA RECORD IS PRDMST-RECORD.
011900     COPY "WHPRDMST.cpy".

012000 FD  CUSTOMER-MASTER
012100     RECORD CONTAINS 243 CHARACTERS
012200     DATA RECORD IS CUSMST-RECORD.
012300     COPY "WHCUSMST.cpy".

012400 FD  SUPPLIER-MASTER
012500     RECORD CONTAINS 259 CHARACTERS
012600     DATA RECORD IS SUPMST-RECORD.
012700     COPY "WHSUPMST.cpy".

012800 FD  STAFF-MASTER
012900     RECORD CONTAINS 200 CHARACTERS
013000     DATA RECORD IS STFMST-RECORD.
013100     COPY "WHSTFMST.cpy".

013200 FD  AUDIT-FILE-OUT
013300     RECORD CONTAINS 100 CHARACTERS
013400     DATA RECORD IS AUDIT-RECORD.
013500     COPY "WHAUDIT.cpy".

013600*-----------------------------------------------------------------
013700 WORKING-STORAGE             SECTION.
013800*-----------------------------------------------------------------
013900 77  WS-TOTAL-TXN-COUNT          PIC S9(07) COMP  VALUE ZERO.
014000 77  WS-ANY-REJECTS-SW           PIC X(01)   VALUE "N".
014100     88  WS-ANY-REJECTS                   VALUE "Y".
014200 COPY "WHWORK.cpy".

014300 01  MASTMNT-SWITCHES.
014400     05  WS-MATXN-EOF-SW         PIC X(01)   VALUE "N".
014500         88  MATXN-EOF                        VALUE "Y".
014600     05  WS-VALIDATION-SW        PIC X(01)   VALUE "Y".
014700         88  WS-TXN-VALID                     VALUE "Y".
014800         88  WS-TXN-INVALID                   VALUE "N".
014900     05  WS-DUPLICATE-FOUND-SW   PIC X(01)   VALUE "N".
015000         88  WS-DUPLICATE-FOUND               VALUE "Y".

015100 01  MASTMNT-FILE-STATUS.
015200     05  WS-PRDMST-STATUS        PIC X(02).
015300     05  WS-CUSMST-STATUS        PIC X(02).
015400     05  WS-SUPMST-STATUS        PIC X(02).
015500     05  WS-STFMST-STATUS        PIC X(02).
015600     05  WS-SCAN-STATUS          PIC X(02).

015700 01  MASTMNT-COUNTERS.
015800     05  WS-PRODUCT-READ         PIC S9(7)   COMP.
015900     05  WS-PRODUCT-ACCEPTED     PIC S9(7)   COMP.
016000     05  WS-PRODUCT-REJECTED     PIC S9(7)   COMP.
016100     05  WS-CUSTOMER-READ        PIC S9(7)   COMP.
016200     05  WS-CUSTOMER-ACCEPTED    PIC S9(7)   COMP.
016300     05  WS-CUSTOMER-REJECTED    PIC S9(7)   COMP.
016400     05  WS-SUPPLIER-READ        PIC S9(7)   COMP.
016500     05  WS-SUPPLIER-ACCEPTED    PIC S9(7)   COMP.
016600     05  WS-SUPPLIER-REJECTED    PIC S9(7)   COMP.
016700     05  WS-STAFF-READ           PIC S9(7)   COMP.
016800     05  WS-STAFF-ACCEPTED       PIC S9(7)   COMP.
016900     05  WS-STAFF-REJECTED       PIC S9(7)   COMP.
017000     05  WS-NEXT-PRODUCT-SEQ     PIC S9(8)   COMP    VALUE ZERO.
017100     05  WS-NEXT-CUSTOMER-SEQ    PIC S9(8)   COMP    VALUE ZERO.
017200     05  WS-NEXT-SUPPLIER-SEQ    PIC S9(8)   COMP    VALUE ZERO.
017300     05  WS-NEXT-STAFF-SEQ       PIC S9(8)   COMP    VALUE ZERO.

017400 01  WS-REJECT-REASON            PIC X(40).

017500 01  WS-DUP-CHECK-WORK.
017600     05  WS-CHECK-VALUE          PIC X(40).
017700     05  WS-EXCLUDE-ID           PIC X(14).
017800 01  WS-DUP-CHECK-WORK-R REDEFINES WS-DUP-CHECK-WORK.
017900     05  FILLER                  PIC X(54).

018000 01  WS-ID-SEQUENCE-EDITS.
018100     05  WS-PRODUCT-SEQ-ED       PIC 9(08).
018200     05  WS-CUSTOMER-SEQ-ED      PIC 9(08).
018300     05  WS-SUPPLIER-SEQ-ED      PIC 9(08).
018400     05  WS-STAFF-SEQ-ED         PIC 9(08).
018500 01  WS-ID-SEQUENCE-EDITS-R REDEFINES WS-ID-SEQUENCE-EDITS.
018600     05  FILLER                  PIC X(32).

018700 01  WS-TIME-FIELDS.
018800     05  WS-TIME-HH              PIC 99.
018900     05  WS-TIME-MM              PIC 99.
019000     05  WS-TIME-SS              PIC 99.
019100     05  WS-TIME-HS              PIC 99.

019200******************************************************************
019300 PROCEDURE                   DIVISION.
019400*-----------------------------------------------------------------
019500* Main procedure -- one pass per entity, each a full read of
019600* MATXN-FILE-IN from the top.
019700*-----------------------------------------------------------------
019800 100-MASTER-MAINTENANCE.
019900     PERFORM 900-BUILD-RUN-DATE-STAMP.
020000     PERFORM 200-MAINTAIN-PRODUCT.
020100     PERFORM 200-MAINTAIN-CUSTOMER.
020200     PERFORM 200-MAINTAIN-SUPPLIER.
020300     PERFORM 200-MAINTAIN-STAFF.
020400     PERFORM 900-DISPLAY-RUN-SUMMARY.

020500     STOP RUN.

020600******************************************************************
020700 200-MAINTAIN-PRODUCT.
020800     PERFORM 300-INITIATE-PRODUCT-PASS.
020900     PERFORM 300-PROCEED-PRODUCT-PASS UNTIL MATXN-EOF.
021000     PERFORM 300-TERMINATE-PRODUCT-PASS.

021100*-----------------------------------------------------------------
021200 300-INITIATE-PRODUCT-PASS.
021300     OPEN    INPUT   MATXN-FILE-IN
021400             I-O     PRODUCT-MASTER
021500             EXTEND  AUDIT-FILE-OUT.
021600     MOVE "N" TO WS-MATXN-EOF-SW.
021700     PERFORM 310-READ-NEXT-PRODUCT-TXN.

021800*-----------------------------------------------------------------
021900 300-PROCEED-PRODUCT-PASS.
022000     ADD 1 TO WS-PRODUCT-READ.
022100     EVALUATE TRUE
022200         WHEN MA-ACTION-ADD
022300             PERFORM 400-ADD-PRODUCT
022400         WHEN MA-ACTION-UPDATE
022500             PERFORM 400-UPDATE-PRODUCT
022600         WHEN MA-ACTION-DEACTIVATE
022700             PERFORM 400-DEACTIVATE-PRODUCT
022800         WHEN OTHER
022900             MOVE "N" TO WS-VALIDATION-SW
023000             MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON
023100     END-EVALUATE.
023200     IF  WS-TXN-VALID
023300         PERFORM 500-WRITE-AUDIT-ACCEPTED-PRODUCT
023400         ADD 1 TO WS-PRODUCT-ACCEPTED
023500     ELSE
023600         PERFORM 500-WRITE-AUDIT-REJECTED-PRODUCT
023700         ADD 1 TO WS-PRODUCT-REJECTED
023800     END-IF.
023900     PERFORM 310-READ-NEXT-PRODUCT-TXN.

024000*-----------------------------------------------------------------
024100 300-TERMINATE-PRODUCT-PASS.
024200     CLOSE   MATXN-FILE-IN
024300             PRODUCT-MASTER
024400             AUDIT-FILE-OUT.

024500*-----------------------------------------------------------------
024600* Reads forward until a PRODUCT record turns up or the file ends
024700* -- the other three entities' records are skipped in this pass.
024800*-----------------------------------------------------------------
024900 310-READ-NEXT-PRODUCT-TXN.
025000     READ MATXN-FILE-IN
025100             AT END      MOVE "Y" TO WS-MATXN-EOF-SW.
025200     IF  NOT MATXN-EOF AND NOT MA-ENTITY-PRODUCT
025300         PERFORM 310-READ-NEXT-PRODUCT-TXN.

025400******************************************************************
025500 400-ADD-PRODUCT.
025600     MOVE "Y"    TO WS-VALIDATION-SW.
025700     MOVE SPACES TO WS-REJECT-REASON.
025800     IF  MA-NAME = SPACES
025900         MOVE "N" TO WS-VALIDATION-SW
026000         MOVE "PRODUCT NAME REQUIRED" TO WS-REJECT-REASON
026100         GO TO 400-ADD-PRODUCT-EXIT.
026200     PERFORM 700-NEXT-PRODUCT-ID.
026300     MOVE MA-NAME                TO PRDMST-NAME.
026400     MOVE MA-DESCRIPTION         TO PRDMST-DESCRIPTION.
026500     MOVE MA-UNIT                TO PRDMST-UNIT.
026600     MOVE ZERO                   TO PRDMST-COST-PRICE.
026700     MOVE ZERO                   TO PRDMST-SELL-PRICE.
026800     MOVE MA-SUPPLIER-ID         TO PRDMST-SUPPLIER-ID.
026900     MOVE ZERO                   TO PRDMST-QUANTITY.
027000     MOVE SPACES                 TO PRDMST-IMAGE-REF.
027100     MOVE "Y"                    TO PRDMST-ACTIVE-FLAG.
027200     WRITE PRDMST-RECORD.
027300 400-ADD-PRODUCT-EXIT.
027400     EXIT.

027500*-----------------------------------------------------------------
027600 400-UPDATE-PRODUCT.
027700     MOVE "Y"    TO WS-VALIDATION-SW.
027800     MOVE SPACES TO WS-REJECT-REASON.
027900     MOVE MA-ID TO PRDMST-ID.
028000     READ PRODUCT-MASTER
028100             INVALID KEY
028200                 MOVE "N" TO WS-VALIDATION-SW
028300                 MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
028400                 GO TO 400-UPDATE-PRODUCT-EXIT.
028500     IF  MA-NAME = SPACES
028600         MOVE "N" TO WS-VALIDATION-SW
028700         MOVE "PRODUCT NAME REQUIRED" TO WS-REJECT-REASON
028800         GO TO 400-UPDATE-PRODUCT-EXIT.
028900     IF  MA-SELL-PRICE LESS THAN ZERO
029000         MOVE "N" TO WS-VALIDATION-SW
029100         MOVE "SELL PRICE MUST NOT BE NEGATIVE" TO WS-REJECT-REASON
029200         GO TO 400-UPDATE-PRODUCT-EXIT.
029300     MOVE MA-NAME                TO PRDMST-NAME.
029400     MOVE MA-DESCRIPTION         TO PRDMST-DESCRIPTION.
029500     MOVE MA-UNIT                TO PRDMST-UNIT.
029600     MOVE MA-SUPPLIER-ID         TO PRDMST-SUPPLIER-ID.
029700     MOVE MA-SELL-PRICE          TO PRDMST-SELL-PRICE.
029800     REWRITE PRDMST-RECORD.
029900 400-UPDATE-PRODUCT-EXIT.
030000     EXIT.

030100*-----------------------------------------------------------------
030200 400-DEACTIVATE-PRODUCT.
030300     MOVE "Y"    TO WS-VALIDATION-SW.
030400     MOVE SPACES TO WS-REJECT-REASON.
030500     MOVE MA-ID TO PRDMST-ID.
030600     READ PRODUCT-MASTER
030700             INVALID KEY
030800                 MOVE "N" TO WS-VALIDATION-SW
030900                 MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
031000                 GO TO 400-DEACTIVATE-PRODUCT-EXIT.
031100     IF  PRDMST-ACTIVE-FLAG NOT = "Y"
031200         MOVE "N" TO WS-VALIDATION-SW
031300         MOVE "PRODUCT ALREADY INACTIVE" TO WS-REJECT-REASON
031400         GO TO 400-DEACTIVATE-PRODUCT-EXIT.
031500     MOVE "N" TO PRDMST-ACTIVE-FLAG.
031600     REWRITE PRDMST-RECORD.
031700 400-DEACTIVATE-PRODUCT-EXIT.
031800     EXIT.

031900******************************************************************
032000 200-MAINTAIN-CUSTOMER.
032100     PERFORM 300-INITIATE-CUSTOMER-PASS.
032200     PERFORM 300-PROCEED-CUSTOMER-PASS UNTIL MATXN-EOF.
032300     PERFORM 300-TERMINATE-CUSTOMER-PASS.

032400*-----------------------------------------------------------------
032500 300-INITIATE-CUSTOMER-PASS.
032600     OPEN    INPUT   MATXN-FILE-IN
032700             I-O     CUSTOMER-MASTER
032800             EXTEND  AUDIT-FILE-OUT.
032900     MOVE "N" TO WS-MATXN-EOF-SW.
033000     PERFORM 310-READ-NEXT-CUSTOMER-TXN.

033100*-----------------------------------------------------------------
033200 300-PROCEED-CUSTOMER-PASS.
033300     ADD 1 TO WS-CUSTOMER-READ.
033400     EVALUATE TRUE
033500         WHEN MA-ACTION-ADD
033600             PERFORM 400-ADD-CUSTOMER
033700         WHEN MA-ACTION-UPDATE
033800             PERFORM 400-UPDATE-CUSTOMER
033900         WHEN MA-ACTION-DEACTIVATE
034000             PERFORM 400-DEACTIVATE-CUSTOMER
034100         WHEN OTHER
034200             MOVE "N" TO WS-VALIDATION-SW
034300             MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON
034400     END-EVALUATE.
034500     IF  WS-TXN-VALID
034600         PERFORM 500-WRITE-AUDIT-ACCEPTED-CUSTOMER
034700         ADD 1 TO WS-CUSTOMER-ACCEPTED
034800     ELSE
034900         PERFORM 500-WRITE-AUDIT-REJECTED-CUSTOMER
035000         ADD 1 TO WS-CUSTOMER-REJECTED
035100     END-IF.
035200     PERFORM 310-READ-NEXT-CUSTOMER-TXN.

035300*-----------------------------------------------------------------
035400 300-TERMINATE-CUSTOMER-PASS.
035500     CLOSE   MATXN-FILE-IN
035600             CUSTOMER-MASTER
035700             AUDIT-FILE-OUT.

035800*-----------------------------------------------------------------
035900 310-READ-NEXT-CUSTOMER-TXN.
036000     READ MATXN-FILE-IN
036100             AT END      MOVE "Y" TO WS-MATXN-EOF-SW.
036200     IF  NOT MATXN-EOF AND NOT MA-ENTITY-CUSTOMER
036300         PERFORM 310-READ-NEXT-CUSTOMER-TXN.

036400******************************************************************
036500 400-ADD-CUSTOMER.
036600     MOVE "Y"    TO WS-VALIDATION-SW.
036700     MOVE SPACES TO WS-REJECT-REASON.
036800     IF  MA-NAME = SPACES
036900         MOVE "N" TO WS-VALIDATION-SW
037000         MOVE "CUSTOMER NAME REQUIRED" TO WS-REJECT-REASON
037100         GO TO 400-ADD-CUSTOMER-EXIT.
037200     MOVE SPACES        TO WS-EXCLUDE-ID.
037300     MOVE MA-PHONE      TO WS-CHECK-VALUE.
037400     PERFORM 600-CHECK-CUSTOMER-PHONE-DUPLICATE.
037500     IF  WS-DUPLICATE-FOUND
037600         MOVE "N" TO WS-VALIDATION-SW
037700         MOVE "PHONE ALREADY ON FILE" TO WS-REJECT-REASON
037800         GO TO 400-ADD-CUSTOMER-EXIT.
037900     MOVE MA-EMAIL      TO WS-CHECK-VALUE.
038000     PERFORM 610-CHECK-CUSTOMER-EMAIL-DUPLICATE.
038100     IF  WS-DUPLICATE-FOUND
038200         MOVE "N" TO WS-VALIDATION-SW
038300         MOVE "EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
038400         GO TO 400-ADD-CUSTOMER-EXIT.
038500     PERFORM 700-NEXT-CUSTOMER-ID.
038600     MOVE MA-NAME       TO CUSMST-NAME.
038700     MOVE MA-ADDRESS    TO CUSMST-ADDRESS.
038800     MOVE MA-PHONE      TO CUSMST-PHONE.
038900     MOVE MA-EMAIL      TO CUSMST-EMAIL.
039000     MOVE SPACES        TO CUSMST-BRANCH-CODE
039100                            CUSMST-SALES-TERR-CODE.
039200     MOVE "N"           TO CUSMST-CREDIT-LIMIT-TYPE.
039300     MOVE ZERO          TO CUSMST-CREDIT-LIMIT-AMT
039400                            CUSMST-YTD-SALES-AMT.
039500     MOVE SPACE         TO CUSMST-STMT-CYCLE-CODE.
039600     MOVE "N"           TO CUSMST-TAX-EXEMPT-FLAG.
039700     MOVE WHWORK-DATE-8 TO CUSMST-DATE-ADDED
039800                           CUSMST-DATE-LAST-CHANGED.
039900     MOVE "MASTMNT"     TO CUSMST-LAST-CHANGED-BY.
040000     MOVE "Y"           TO CUSMST-ACTIVE-FLAG.
040100     WRITE CUSMST-RECORD.
040200 400-ADD-CUSTOMER-EXIT.
040300     EXIT.

040400*-----------------------------------------------------------------
040500 400-UPDATE-CUSTOMER.
040600     MOVE "Y"    TO WS-VALIDATION-SW.
040700     MOVE SPACES TO WS-REJECT-REASON.
040800     MOVE MA-ID TO CUSMST-ID.
040900     READ CUSTOMER-MASTER
041000             INVALID KEY
041100                 MOVE "N" TO WS-VALIDATION-SW
041200                 MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
041300                 GO TO 400-UPDATE-CUSTOMER-EXIT.
041400     IF  MA-NAME = SPACES
041500         MOVE "N" TO WS-VALIDATION-SW
041600         MOVE "CUSTOMER NAME REQUIRED" TO WS-REJECT-REASON
041700         GO TO 400-UPDATE-CUSTOMER-EXIT.
041800     MOVE MA-ID         TO WS-EXCLUDE-ID.
041900     MOVE MA-PHONE      TO WS-CHECK-VALUE.
042000     PERFORM 600-CHECK-CUSTOMER-PHONE-DUPLICATE.
042100     IF  WS-DUPLICATE-FOUND
042200         MOVE "N" TO WS-VALIDATION-SW
042300         MOVE "PHONE ALREADY ON FILE" TO WS-REJECT-REASON
042400         GO TO 400-UPDATE-CUSTOMER-EXIT.
042500     MOVE MA-EMAIL      TO WS-CHECK-VALUE.
042600     PERFORM 610-CHECK-CUSTOMER-EMAIL-DUPLICATE.
042700     IF  WS-DUPLICATE-FOUND
042800         MOVE "N" TO WS-VALIDATION-SW
042900         MOVE "EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
043000         GO TO 400-UPDATE-CUSTOMER-EXIT.
043100     MOVE MA-NAME       TO CUSMST-NAME.
043200     MOVE MA-ADDRESS    TO CUSMST-ADDRESS.
043300     MOVE MA-PHONE      TO CUSMST-PHONE.
043400     MOVE MA-EMAIL      TO CUSMST-EMAIL.
043500     MOVE WHWORK-DATE-8 TO CUSMST-DATE-LAST-CHANGED.
043600     MOVE "MASTMNT"     TO CUSMST-LAST-CHANGED-BY.
043700     REWRITE CUSMST-RECORD.
043800 400-UPDATE-CUSTOMER-EXIT.
043900     EXIT.

044000*-----------------------------------------------------------------
044100 400-DEACTIVATE-CUSTOMER.
044200     MOVE "Y"    TO WS-VALIDATION-SW.
044300     MOVE SPACES TO WS-REJECT-REASON.
044400     MOVE MA-ID TO CUSMST-ID.
044500     READ CUSTOMER-MASTER
044600             INVALID KEY
044700                 MOVE "N" TO WS-VALIDATION-SW
044800                 MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
044900                 GO TO 400-DEACTIVATE-CUSTOMER-EXIT.
045000     IF  CUSMST-ACTIVE-FLAG NOT = "Y"
045100         MOVE "N" TO WS-VALIDATION-SW
045200         MOVE "CUSTOMER ALREADY INACTIVE" TO WS-REJECT-REASON
045300         GO TO 400-DEACTIVATE-CUSTOMER-EXIT.
045400     MOVE "N" TO CUSMST-ACTIVE-FLAG.
045500     REWRITE CUSMST-RECORD.
045600 400-DEACTIVATE-CUSTOMER-EXIT.
045700     EXIT.

045800*-----------------------------------------------------------------
045900* WS-CHECK-VALUE / WS-EXCLUDE-ID set by the caller.  A blank
046000* candidate is not checked (phone/email are optional fields).
046100*-----------------------------------------------------------------
046200 600-CHECK-CUSTOMER-PHONE-DUPLICATE.
046300     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
046400     IF  WS-CHECK-VALUE (1:15) NOT = SPACES
046500         MOVE WS-CHECK-VALUE (1:15) TO CUSMST-PHONE
046600         START CUSTOMER-MASTER KEY IS = CUSMST-PHONE
046700                 INVALID KEY
046800                     MOVE "10" TO WS-SCAN-STATUS
046900                 NOT INVALID KEY
047000                     MOVE "00" TO WS-SCAN-STATUS
047100         IF  WS-SCAN-STATUS = "00"
047200             PERFORM 620-SCAN-NEXT-PHONE-MATCH
047300                     UNTIL WS-SCAN-STATUS NOT = "00"
047400                     OR WS-DUPLICATE-FOUND
047500         END-IF
047600     END-IF.

047700*-----------------------------------------------------------------
047800 620-SCAN-NEXT-PHONE-MATCH.
047900     READ CUSTOMER-MASTER NEXT RECORD
048000             AT END MOVE "10" TO WS-SCAN-STATUS.
048100     IF  WS-SCAN-STATUS = "00"
048200         IF  CUSMST-PHONE = WS-CHECK-VALUE (1:15)
048300             IF  CUSMST-ID NOT = WS-EXCLUDE-ID
048400                 MOVE "Y" TO WS-DUPLICATE-FOUND-SW
048500             END-IF
048600         ELSE
048700             MOVE "10" TO WS-SCAN-STATUS
048800         END-IF
048900     END-IF.

049000*-----------------------------------------------------------------
049100 610-CHECK-CUSTOMER-EMAIL-DUPLICATE.
049200     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
049300     IF  WS-CHECK-VALUE (1:40) NOT = SPACES
049400         MOVE WS-CHECK-VALUE (1:40) TO CUSMST-EMAIL
049500         START CUSTOMER-MASTER KEY IS = CUSMST-EMAIL
049600                 INVALID KEY
049700                     MOVE "10" TO WS-SCAN-STATUS
049800                 NOT INVALID KEY
049900                     MOVE "00" TO WS-SCAN-STATUS
050000         IF  WS-SCAN-STATUS = "00"
050100             PERFORM 630-SCAN-NEXT-EMAIL-MATCH
050200                     UNTIL WS-SCAN-STATUS NOT = "00"
050300                     OR WS-DUPLICATE-FOUND
050400         END-IF
050500     END-IF.

050600*-----------------------------------------------------------------
050700 630-SCAN-NEXT-EMAIL-MATCH.
050800     READ CUSTOMER-MASTER NEXT RECORD
050900             AT END MOVE "10" TO WS-SCAN-STATUS.
051000     IF  WS-SCAN-STATUS = "00"
051100         IF  CUSMST-EMAIL = WS-CHECK-VALUE (1:40)
051200             IF  CUSMST-ID NOT = WS-EXCLUDE-ID
051300                 MOVE "Y" TO WS-DUPLICATE-FOUND-SW
051400             END-IF
051500         ELSE
051600             MOVE "10" TO WS-SCAN-STATUS
051700         END-IF
051800     END-IF.

051900******************************************************************
052000 200-MAINTAIN-SUPPLIER.
052100     PERFORM 300-INITIATE-SUPPLIER-PASS.
052200     PERFORM 300-PROCEED-SUPPLIER-PASS UNTIL MATXN-EOF.
052300     PERFORM 300-TERMINATE-SUPPLIER-PASS.

052400*-----------------------------------------------------------------
052500 300-INITIATE-SUPPLIER-PASS.
052600     OPEN    INPUT   MATXN-FILE-IN
052700             I-O     SUPPLIER-MASTER
052800             EXTEND  AUDIT-FILE-OUT.
052900     MOVE "N" TO WS-MATXN-EOF-SW.
053000     PERFORM 310-READ-NEXT-SUPPLIER-TXN.

053100*-----------------------------------------------------------------
053200 300-PROCEED-SUPPLIER-PASS.
053300     ADD 1 TO WS-SUPPLIER-READ.
053400     EVALUATE TRUE
053500         WHEN MA-ACTION-ADD
053600             PERFORM 400-ADD-SUPPLIER
053700         WHEN MA-ACTION-UPDATE
053800             PERFORM 400-UPDATE-SUPPLIER
053900         WHEN OTHER
054000             MOVE "N" TO WS-VALIDATION-SW
054100             MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON
054200     END-EVALUATE.
054300     IF  WS-TXN-VALID
054400         PERFORM 500-WRITE-AUDIT-ACCEPTED-SUPPLIER
054500         ADD 1 TO WS-SUPPLIER-ACCEPTED
054600     ELSE
054700         PERFORM 500-WRITE-AUDIT-REJECTED-SUPPLIER
054800         ADD 1 TO WS-SUPPLIER-REJECTED
054900     END-IF.
055000     PERFORM 310-READ-NEXT-SUPPLIER-TXN.

055100*-----------------------------------------------------------------
055200 300-TERMINATE-SUPPLIER-PASS.
055300     CLOSE   MATXN-FILE-IN
055400             SUPPLIER-MASTER
055500             AUDIT-FILE-OUT.

055600*-----------------------------------------------------------------
055700 310-READ-NEXT-SUPPLIER-TXN.
055800     READ MATXN-FILE-IN
055900             AT END      MOVE "Y" TO WS-MATXN-EOF-SW.
056000     IF  NOT MATXN-EOF AND NOT MA-ENTITY-SUPPLIER
056100         PERFORM 310-READ-NEXT-SUPPLIER-TXN.

056200******************************************************************
056300* No deactivate action for supplier -- SPEC lists add/update only.
056400*-----------------------------------------------------------------
056500 400-ADD-SUPPLIER.
056600     MOVE "Y"    TO WS-VALIDATION-SW.
056700     MOVE SPACES TO WS-REJECT-REASON.
056800     IF  MA-NAME = SPACES
056900         MOVE "N" TO WS-VALIDATION-SW
057000         MOVE "SUPPLIER NAME REQUIRED" TO WS-REJECT-REASON
057100         GO TO 400-ADD-SUPPLIER-EXIT.
057200     MOVE SPACES     TO WS-EXCLUDE-ID.
057300     MOVE MA-EMAIL   TO WS-CHECK-VALUE.
057400     PERFORM 610-CHECK-SUPPLIER-EMAIL-DUPLICATE.
057500     IF  WS-DUPLICATE-FOUND
057600         MOVE "N" TO WS-VALIDATION-SW
057700         MOVE "EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
057800         GO TO 400-ADD-SUPPLIER-EXIT.
057900     PERFORM 700-NEXT-SUPPLIER-ID.
058000     MOVE MA-NAME    TO SUPMST-NAME.
058100     MOVE MA-ADDRESS TO SUPMST-ADDRESS.
058200     MOVE MA-PHONE   TO SUPMST-PHONE.
058300     MOVE MA-EMAIL   TO SUPMST-EMAIL.
058400     MOVE SPACES     TO SUPMST-CONTACT-NAME
058500                         SUPMST-REMIT-TO-ID.
058600     MOVE "30"       TO SUPMST-PAYMENT-TERMS-CODE.
058700     MOVE "O"        TO SUPMST-FREIGHT-TERMS-CODE.
058800     MOVE "N"        TO SUPMST-MINORITY-VENDOR-FLAG.
058900     MOVE WHWORK-DATE-8 TO SUPMST-DATE-ADDED
059000                           SUPMST-DATE-LAST-CHANGED.
059100     MOVE "MASTMNT"  TO SUPMST-LAST-CHANGED-BY.
059200     WRITE SUPMST-RECORD.
059300 400-ADD-SUPPLIER-EXIT.
059400     EXIT.

059500*-----------------------------------------------------------------
059600 400-UPDATE-SUPPLIER.
059700     MOVE "Y"    TO WS-VALIDATION-SW.
059800     MOVE SPACES TO WS-REJECT-REASON.
059900     MOVE MA-ID TO SUPMST-ID.
060000     READ SUPPLIER-MASTER
060100             INVALID KEY
060200                 MOVE "N" TO WS-VALIDATION-SW
060300                 MOVE "SUPPLIER NOT FOUND" TO WS-REJECT-REASON
060400                 GO TO 400-UPDATE-SUPPLIER-EXIT.
060500     IF  MA-NAME = SPACES
060600         MOVE "N" TO WS-VALIDATION-SW
060700         MOVE "SUPPLIER NAME REQUIRED" TO WS-REJECT-REASON
060800         GO TO 400-UPDATE-SUPPLIER-EXIT.
060900     MOVE MA-ID      TO WS-EXCLUDE-ID.
061000     MOVE MA-EMAIL   TO WS-CHECK-VALUE.
061100     PERFORM 610-CHECK-SUPPLIER-EMAIL-DUPLICATE.
061200     IF  WS-DUPLICATE-FOUND
061300         MOVE "N" TO WS-VALIDATION-SW
061400         MOVE "EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
061500         GO TO 400-UPDATE-SUPPLIER-EXIT.
061600     MOVE MA-NAME    TO SUPMST-NAME.
061700     MOVE MA-ADDRESS TO SUPMST-ADDRESS.
061800     MOVE MA-PHONE   TO SUPMST-PHONE.
061900     MOVE MA-EMAIL   TO SUPMST-EMAIL.
062000     MOVE WHWORK-DATE-8 TO SUPMST-DATE-LAST-CHANGED.
062100     MOVE "MASTMNT"  TO SUPMST-LAST-CHANGED-BY.
062200     REWRITE SUPMST-RECORD.
062300 400-UPDATE-SUPPLIER-EXIT.
062400     EXIT.

062500*-----------------------------------------------------------------
062600 610-CHECK-SUPPLIER-EMAIL-DUPLICATE.
062700     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
062800     IF  WS-CHECK-VALUE (1:40) NOT = SPACES
062900         MOVE WS-CHECK-VALUE (1:40) TO SUPMST-EMAIL
063000         START SUPPLIER-MASTER KEY IS = SUPMST-EMAIL
063100                 INVALID KEY
063200                     MOVE "10" TO WS-SCAN-STATUS
063300                 NOT INVALID KEY
063400                     MOVE "00" TO WS-SCAN-STATUS
063500         IF  WS-SCAN-STATUS = "00"
063600             PERFORM 630-SCAN-NEXT-SUP-EMAIL-MATCH
063700                     UNTIL WS-SCAN-STATUS NOT = "00"
063800                     OR WS-DUPLICATE-FOUND
063900         END-IF
064000     END-IF.

064100*-----------------------------------------------------------------
064200 630-SCAN-NEXT-SUP-EMAIL-MATCH.
064300     READ SUPPLIER-MASTER NEXT RECORD
064400             AT END MOVE "10" TO WS-SCAN-STATUS.
064500     IF  WS-SCAN-STATUS = "00"
064600         IF  SUPMST-EMAIL = WS-CHECK-VALUE (1:40)
064700             IF  SUPMST-ID NOT = WS-EXCLUDE-ID
064800                 MOVE "Y" TO WS-DUPLICATE-FOUND-SW
064900             END-IF
065000         ELSE
065100             MOVE "10" TO WS-SCAN-STATUS
065200         END-IF
065300     END-IF.

065400******************************************************************
065500 200-MAINTAIN-STAFF.
065600     PERFORM 300-INITIATE-STAFF-PASS.
065700     PERFORM 300-PROCEED-STAFF-PASS UNTIL MATXN-EOF.
065800     PERFORM 300-TERMINATE-STAFF-PASS.

065900*-----------------------------------------------------------------
066000 300-INITIATE-STAFF-PASS.
066100     OPEN    INPUT   MATXN-FILE-IN
066200             I-O     STAFF-MASTER
066300             EXTEND  AUDIT-FILE-OUT.
066400     MOVE "N" TO WS-MATXN-EOF-SW.
066500     PERFORM 310-READ-NEXT-STAFF-TXN.

066600*-----------------------------------------------------------------
066700* SPEC lists Add only for staff (password hashing out of scope).
066800*-----------------------------------------------------------------
066900 300-PROCEED-STAFF-PASS.
067000     ADD 1 TO WS-STAFF-READ.
067100     EVALUATE TRUE
067200         WHEN MA-ACTION-ADD
067300             PERFORM 400-ADD-STAFF
067400         WHEN OTHER
067500             MOVE "N" TO WS-VALIDATION-SW
067600             MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON
067700     END-EVALUATE.
067800     IF  WS-TXN-VALID
067900         PERFORM 500-WRITE-AUDIT-ACCEPTED-STAFF
068000         ADD 1 TO WS-STAFF-ACCEPTED
068100     ELSE
068200         PERFORM 500-WRITE-AUDIT-REJECTED-STAFF
068300         ADD 1 TO WS-STAFF-REJECTED
068400     END-IF.
068500     PERFORM 310-READ-NEXT-STAFF-TXN.

068600*-----------------------------------------------------------------
068700 300-TERMINATE-STAFF-PASS.
068800     CLOSE   MATXN-FILE-IN
068900             STAFF-MASTER
069000             AUDIT-FILE-OUT.

069100*-----------------------------------------------------------------
069200 310-READ-NEXT-STAFF-TXN.
069300     READ MATXN-FILE-IN
069400             AT END      MOVE "Y" TO WS-MATXN-EOF-SW.
069500     IF  NOT MATXN-EOF AND NOT MA-ENTITY-STAFF
069600         PERFORM 310-READ-NEXT-STAFF-TXN.

069700******************************************************************
069800 400-ADD-STAFF.
069900     MOVE "Y"    TO WS-VALIDATION-SW.
070000     MOVE SPACES TO WS-REJECT-REASON.
070100     MOVE SPACES   TO WS-EXCLUDE-ID.
070200     MOVE MA-EMAIL TO WS-CHECK-VALUE.
070300     PERFORM 610-CHECK-STAFF-EMAIL-DUPLICATE.
070400     IF  WS-DUPLICATE-FOUND
070500         MOVE "N" TO WS-VALIDATION-SW
070600         MOVE "EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
070700         GO TO 400-ADD-STAFF-EXIT.
070800     PERFORM 700-NEXT-STAFF-ID.
070900     MOVE MA-NAME  TO STFMST-NAME.
071000     MOVE MA-EMAIL TO STFMST-EMAIL.
071100     MOVE MA-ROLE  TO STFMST-ROLE.
071200     MOVE SPACES   TO STFMST-DEPT-CODE
071300                       STFMST-BRANCH-CODE
071400                       STFMST-SUPERVISOR-ID.
071500     MOVE ZERO     TO STFMST-HIRE-DATE
071600                       STFMST-TERM-DATE.
071700     MOVE SPACES   TO STFMST-PAY-GRADE-CODE.
071800     MOVE "1"      TO STFMST-SHIFT-CODE.
071900     MOVE WHWORK-DATE-8 TO STFMST-DATE-ADDED
072000                           STFMST-DATE-LAST-CHANGED.
072100     MOVE "MASTMNT" TO STFMST-LAST-CHANGED-BY.
072200     MOVE "Y"      TO STFMST-ACTIVE-FLAG.
072300     WRITE STFMST-RECORD.
072400 400-ADD-STAFF-EXIT.
072500     EXIT.

072600*-----------------------------------------------------------------
072700 610-CHECK-STAFF-EMAIL-DUPLICATE.
072800     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
072900     IF  WS-CHECK-VALUE (1:40) NOT = SPACES
073000         MOVE WS-CHECK-VALUE (1:40) TO STFMST-EMAIL
073100         START STAFF-MASTER KEY IS = STFMST-EMAIL
073200                 INVALID KEY
073300                     MOVE "10" TO WS-SCAN-STATUS
073400                 NOT INVALID KEY
073500                     MOVE "00" TO WS-SCAN-STATUS
073600         IF  WS-SCAN-STATUS = "00"
073700             PERFORM 630-SCAN-NEXT-STF-EMAIL-MATCH
073800                     UNTIL WS-SCAN-STATUS NOT = "00"
073900                     OR WS-DUPLICATE-FOUND
074000         END-IF
074100     END-IF.

074200*-----------------------------------------------------------------
074300 630-SCAN-NEXT-STF-EMAIL-MATCH.
074400     READ STAFF-MASTER NEXT RECORD
074500             AT END MOVE "10" TO WS-SCAN-STATUS.
074600     IF  WS-SCAN-STATUS = "00"
074700         IF  STFMST-EMAIL = WS-CHECK-VALUE (1:40)
074800             IF  STFMST-ID NOT = WS-EXCLUDE-ID
074900                 MOVE "Y" TO WS-DUPLICATE-FOUND-SW
075000             END-IF
075100         ELSE
075200             MOVE "10" TO WS-SCAN-STATUS
075300         END-IF
075400     END-IF.

075500******************************************************************
075600 500-WRITE-AUDIT-ACCEPTED-PRODUCT.
075700     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
075800     MOVE PRDMST-ID          TO AUD-KEY-1.
075900     MOVE ZERO               TO AUD-QUANTITY.
076000     MOVE ZERO               TO AUD-AMOUNT.
076100     MOVE "OTH"              TO AUD-TXN-TYPE.
076200     MOVE "ACCEPTED"         TO AUD-STATUS.
076300     MOVE SPACES             TO AUD-REASON.
076400     WRITE AUDIT-RECORD.

076500 500-WRITE-AUDIT-REJECTED-PRODUCT.
076600     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
076700     MOVE MA-ID              TO AUD-KEY-1.
076800     MOVE ZERO               TO AUD-QUANTITY.
076900     MOVE ZERO               TO AUD-AMOUNT.
077000     MOVE "OTH"              TO AUD-TXN-TYPE.
077100     MOVE "REJECTED"         TO AUD-STATUS.
077200     MOVE WS-REJECT-REASON   TO AUD-REASON.
077300     WRITE AUDIT-RECORD.

077400 500-WRITE-AUDIT-ACCEPTED-CUSTOMER.
077500     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
077600     MOVE CUSMST-ID          TO AUD-KEY-1.
077700     MOVE ZERO               TO AUD-QUANTITY.
077800     MOVE ZERO               TO AUD-AMOUNT.
077900     MOVE "OTH"              TO AUD-TXN-TYPE.
078000     MOVE "ACCEPTED"         TO AUD-STATUS.
078100     MOVE SPACES             TO AUD-REASON.
078200     WRITE AUDIT-RECORD.

078300 500-WRITE-AUDIT-REJECTED-CUSTOMER.
078400     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
078500     MOVE MA-ID              TO AUD-KEY-1.
078600     MOVE ZERO               TO AUD-QUANTITY.
078700     MOVE ZERO               TO AUD-AMOUNT.
078800     MOVE "OTH"              TO AUD-TXN-TYPE.
078900     MOVE "REJECTED"         TO AUD-STATUS.
079000     MOVE WS-REJECT-REASON   TO AUD-REASON.
079100     WRITE AUDIT-RECORD.

079200 500-WRITE-AUDIT-ACCEPTED-SUPPLIER.
079300     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
079400     MOVE SUPMST-ID          TO AUD-KEY-1.
079500     MOVE ZERO               TO AUD-QUANTITY.
079600     MOVE ZERO               TO AUD-AMOUNT.
079700     MOVE "OTH"              TO AUD-TXN-TYPE.
079800     MOVE "ACCEPTED"         TO AUD-STATUS.
079900     MOVE SPACES             TO AUD-REASON.
080000     WRITE AUDIT-RECORD.

080100 500-WRITE-AUDIT-REJECTED-SUPPLIER.
080200     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
080300     MOVE MA-ID              TO AUD-KEY-1.
080400     MOVE ZERO               TO AUD-QUANTITY.
080500     MOVE ZERO               TO AUD-AMOUNT.
080600     MOVE "OTH"              TO AUD-TXN-TYPE.
080700     MOVE "REJECTED"         TO AUD-STATUS.
080800     MOVE WS-REJECT-REASON   TO AUD-REASON.
080900     WRITE AUDIT-RECORD.

081000 500-WRITE-AUDIT-ACCEPTED-STAFF.
081100     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
081200     MOVE STFMST-ID          TO AUD-KEY-1.
081300     MOVE ZERO               TO AUD-QUANTITY.
081400     MOVE ZERO               TO AUD-AMOUNT.
081500     MOVE "OTH"              TO AUD-TXN-TYPE.
081600     MOVE "ACCEPTED"         TO AUD-STATUS.
081700     MOVE SPACES             TO AUD-REASON.
081800     WRITE AUDIT-RECORD.

081900 500-WRITE-AUDIT-REJECTED-STAFF.
082000     MOVE MA-ENTITY-CODE     TO AUD-KEY-2.
082100     MOVE MA-ID              TO AUD-KEY-1.
082200     MOVE ZERO               TO AUD-QUANTITY.
082300     MOVE ZERO               TO AUD-AMOUNT.
082400     MOVE "OTH"              TO AUD-TXN-TYPE.
082500     MOVE "REJECTED"         TO AUD-STATUS.
082600     MOVE WS-REJECT-REASON   TO AUD-REASON.
082700     WRITE AUDIT-RECORD.

082800******************************************************************
082900 700-NEXT-PRODUCT-ID.
083000     ADD 1 TO WS-NEXT-PRODUCT-SEQ.
083100     MOVE WS-NEXT-PRODUCT-SEQ TO WS-PRODUCT-SEQ-ED.
083200     MOVE "PROD-"             TO PRDMST-ID.
083300     MOVE WS-PRODUCT-SEQ-ED   TO PRDMST-ID (6:8).

083400*-----------------------------------------------------------------
083500 700-NEXT-CUSTOMER-ID.
083600     ADD 1 TO WS-NEXT-CUSTOMER-SEQ.
083700     MOVE WS-NEXT-CUSTOMER-SEQ TO WS-CUSTOMER-SEQ-ED.
083800     MOVE "CUS-"               TO CUSMST-ID.
083900     MOVE WS-CUSTOMER-SEQ-ED   TO CUSMST-ID (5:8).

084000*-----------------------------------------------------------------
084100 700-NEXT-SUPPLIER-ID.
084200     ADD 1 TO WS-NEXT-SUPPLIER-SEQ.
084300     MOVE WS-NEXT-SUPPLIER-SEQ TO WS-SUPPLIER-SEQ-ED.
084400     MOVE "SUP-"               TO SUPMST-ID.
084500     MOVE WS-SUPPLIER-SEQ-ED   TO SUPMST-ID (5:8).

084600*-----------------------------------------------------------------
084700 700-NEXT-STAFF-ID.
084800     ADD 1 TO WS-NEXT-STAFF-SEQ.
084900     MOVE WS-NEXT-STAFF-SEQ TO WS-STAFF-SEQ-ED.
085000     MOVE "STF-"            TO STFMST-ID.
085100     MOVE WS-STAFF-SEQ-ED   TO STFMST-ID (5:8).

085200******************************************************************
085300* Run-date stamp -- kept for shop convention though this program
085400* does not stamp a date on any master record.
085500*-----------------------------------------------------------------
085600 900-BUILD-RUN-DATE-STAMP.
085700     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
085800     ACCEPT WS-TIME-FIELDS FROM TIME.
085900     STRING WHWORK-CUR-YEAR   DELIMITED BY SIZE
086000             "-"              DELIMITED BY SIZE
086100             WHWORK-CUR-MONTH DELIMITED BY SIZE
086200             "-"              DELIMITED BY SIZE
086300             WHWORK-CUR-DAY   DELIMITED BY SIZE
086400             "-"              DELIMITED BY SIZE
086500             WS-TIME-HH       DELIMITED BY SIZE
086600             "."              DELIMITED BY SIZE
086700             WS-TIME-MM       DELIMITED BY SIZE
086800             "."              DELIMITED BY SIZE
086900             WS-TIME-SS       DELIMITED BY SIZE
087000             INTO WHWORK-DATE-STAMP.

087100*-----------------------------------------------------------------
087200 900-DISPLAY-RUN-SUMMARY.
087300     COMPUTE WS-TOTAL-TXN-COUNT =
087400             WS-PRODUCT-READ  + WS-CUSTOMER-READ +
087500             WS-SUPPLIER-READ + WS-STAFF-READ.
087600     IF  WS-PRODUCT-REJECTED  > ZERO OR WS-CUSTOMER-REJECTED > ZERO
087700     OR  WS-SUPPLIER-REJECTED > ZERO OR WS-STAFF-REJECTED    > ZERO
087800         MOVE "Y" TO WS-ANY-REJECTS-SW.
087900     DISPLAY "MASTMNT - MASTER MAINTENANCE RUN COMPLETE".
088000     DISPLAY "  TOTAL TRANSACTIONS READ : " WS-TOTAL-TXN-COUNT.
088100     DISPLAY "  PRODUCT  READ/ACC/REJ : " WS-PRODUCT-READ
088200             "/" WS-PRODUCT-ACCEPTED "/" WS-PRODUCT-REJECTED.
088300     DISPLAY "  CUSTOMER READ/ACC/REJ : " WS-CUSTOMER-READ
088400             "/" WS-CUSTOMER-ACCEPTED "/" WS-CUSTOMER-REJECTED.
088500     DISPLAY "  SUPPLIER READ/ACC/REJ : " WS-SUPPLIER-READ
088600             "/" WS-SUPPLIER-ACCEPTED "/" WS-SUPPLIER-REJECTED.
088700     DISPLAY "  STAFF    READ/ACC/REJ : " WS-STAFF-READ
088800             "/" WS-STAFF-ACCEPTED "/" WS-STAFF-REJECTED.
088900     IF  WS-ANY-REJECTS
089000         DISPLAY "  ONE OR MORE TRANSACTIONS WERE REJECTED --  "
089100                 "SEE AUDIT FILE FOR REASON CODES".
