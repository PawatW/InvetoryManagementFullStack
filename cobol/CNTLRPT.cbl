000100******************************************************************
000200* This program is to print the Control Report and the Rejection
000300* Report for the nightly batch run.
000400*
000500* Used File
000600*    - Audit Detail File (Line Sequential) : AUDITF
000700*    - Control Report File : CNTLRPT.TXT
000800*    - Rejection Report File: REJECT.TXT
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 CNTLRPT.
001400 AUTHOR.                     ARADHITA MOHANTY.
001500 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
001600                             DATA PROCESSING DEPARTMENT.
001700 DATE-WRITTEN.               DECEMBER 12, 1989.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
002000                             PROCESSING AND WAREHOUSE OPERATIONS.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 12/12/89 AM   ORIGINAL PROGRAM -- CONTROL REPORT ONLY, REPLACES CNTLRP01
002500*               THE OLD INVENTORY/REORDER REPORT RUN NOW THAT
002600*               EVERYTHING POSTS THROUGH THE FIVE BATCH ENGINES.
002700* 04/03/90 AM   REJECTION REPORT ADDED AS A SECOND PRINT FILE SO  CNTLRP02
002800*               OPERATIONS DOES NOT HAVE TO GREP THE DETAIL LINES.
002900* 08/22/91 NC   CONTROL-BREAK TOTALS SPLIT OUT BY TRANSACTION     CNTLRP03
003000*               TYPE (IN / OUT / PO RECEIVE / OTHER) PER REQUEST
003100*               OF THE WAREHOUSE SUPERVISOR.
003200* 02/09/93 KD   PAGE-SKIP EVERY 45 LINES INSTEAD OF EVERY 10 --   CNTLRP04
003300*               PRINTER STOCK CHANGED TO LONGER FANFOLD FORMS.
003400* 05/05/03 RGT  CR-4471 END-OF-REPORT MARKER LINE ADDED SO        CNTLRP05
003500*               OPERATIONS CAN CONFIRM THE RUN DID NOT TRUNCATE.
003600* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, FULL       CNTLRP06
003700*               4-DIGIT YEAR PRINTED IN THE REPORT TITLE.
003800* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     CNTLRP07
003900*               NO FURTHER CHANGE REQUIRED.
004000* 07/14/04 JQA  GRAND TOTAL LINE NOW SHOWS REJECTED COUNT AS      CNTLRP08
004100*               WELL AS ACCEPTED -- AUDITORS ASKED FOR BOTH.
004200* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER FILE OPENS,     CNTLRP09
004300*               DISPLAYED ON A NON-ZERO STATUS.
004400* 09/22/16 TMW  SR-91004 PAGE COUNT NOW TRACKED SO A FUTURE       CNTLRP10
004500*               COVER SHEET CAN SHOW HOW MANY PAGES TO EXPECT.
004600******************************************************************
004700 ENVIRONMENT                 DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION               SECTION.
005000 SOURCE-COMPUTER.            WHATEVER-PC.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  AUDIT-FILE-IN
005700             ASSIGN TO "AUDITF"
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-AUDIT-FILE-STAT.

006000     SELECT  CONTROL-REPORT-OUT
006100             ASSIGN TO "CNTLRPT.TXT"
006200             ORGANIZATION IS LINE SEQUENTIAL.

006300     SELECT  REJECT-REPORT-OUT
006400             ASSIGN TO "REJECT.TXT"
006500             ORGANIZATION IS LINE SEQUENTIAL.

006600******************************************************************
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 FILE                        SECTION.
007000 FD  AUDIT-FILE-IN
007100     RECORD CONTAINS 100 CHARACTERS
007200     DATA RECORD IS AUDIT-RECORD.
007300     COPY "WHAUDIT.cpy".

007400 FD  CONTROL-REPORT-OUT
007500     RECORD CONTAINS 80 CHARACTERS
007600     DATA RECORD IS CONTROL-LINE-OUT.
007700 01  CONTROL-LINE-OUT                PIC X(80).

007800 FD  REJECT-REPORT-OUT
007900     RECORD CONTAINS 80 CHARACTERS
008000     DATA RECORD IS REJECT-LINE-OUT.
008100 01  REJECT-LINE-OUT                 PIC X(80).

008200*-----------------------------------------------------------------
008300 WORKING-STORAGE             SECTION.
008400*-----------------------------------------------------------------
008500 77  WS-FIRST-PAGE-SW            PIC X(01)   VALUE "Y".
008600     88  WS-IS-FIRST-PAGE                VALUE "Y".
008700 77  WS-PAGE-COUNT               PIC S9(03) COMP  VALUE ZERO.
008800 COPY "WHWORK.cpy".

008900*    Report title line.
009000 01  CNTL-TITLE.
009100     05  FILLER              PIC X(08) VALUE SPACES.
009200     05  FILLER              PIC X(30)
009300                             VALUE "COASTAL WHOLESALE SUPPLY CO.".
009400     05  FILLER              PIC X(10) VALUE SPACES.
009500     05  FILLER              PIC X(14) VALUE "RUN DATE ".
009600     05  TTL-YEAR            PIC 9(04).
009700     05  FILLER              PIC X(01) VALUE "-".
009800     05  TTL-MONTH           PIC 9(02).
009900     05  FILLER              PIC X(01) VALUE "-".
010000     05  TTL-DAY             PIC 9(02).

010100 01  CNTL-SUBTITLE.
010200     05  FILLER              PIC X(08) VALUE SPACES.
010300     05  FILLER              PIC X(30)
010400                             VALUE "NIGHTLY BATCH CONTROL REPORT".

010500*    Detail header line.
010600 01  CNTL-HEADER.
010700     05  FILLER              PIC X(01) VALUE SPACES.
010800     05  FILLER              PIC X(04) VALUE "TYPE".
010900     05  FILLER              PIC X(03) VALUE SPACES.
011000     05  FILLER              PIC X(14) VALUE "KEY-1".
011100     05  FILLER              PIC X(02) VALUE SPACES.
011200     05  FILLER              PIC X(14) VALUE "KEY-2".
011300     05  FILLER              PIC X(02) VALUE SPACES.
011400     05  FILLER              PIC X(08) VALUE "QTY".
011500     05  FILLER              PIC X(02) VALUE SPACES.
011600     05  FILLER              PIC X(12) VALUE "AMOUNT".
011700     05  FILLER              PIC X(02) VALUE SPACES.
011800     05  FILLER              PIC X(08) VALUE "STATUS".

011900*    Detail line -- one per audit record.
012000 01  CNTL-DETAIL.
012100     05  FILLER              PIC X(01) VALUE SPACES.
012200     05  DTL-TXN-TYPE-O      PIC X(03).
012300     05  FILLER              PIC X(04) VALUE SPACES.
012400     05  DTL-KEY-1-O         PIC X(14).
012500     05  FILLER              PIC X(02) VALUE SPACES.
012600     05  DTL-KEY-2-O         PIC X(14).
012700     05  FILLER              PIC X(02) VALUE SPACES.
012800     05  DTL-QUANTITY-O      PIC ZZZ,ZZ9-.
012900     05  FILLER              PIC X(01) VALUE SPACES.
013000     05  DTL-AMOUNT-O        PIC ZZZ,ZZZ,ZZ9.99-.
013100     05  FILLER              PIC X(01) VALUE SPACES.
013200     05  DTL-STATUS-O        PIC X(08).

013300*    Rejection-only detail line -- reason carried across.
013400 01  CNTL-REJECT-DETAIL.
013500     05  FILLER              PIC X(01) VALUE SPACES.
013600     05  RDT-TXN-TYPE-O      PIC X(03).
013700     05  FILLER              PIC X(04) VALUE SPACES.
013800     05  RDT-KEY-1-O         PIC X(14).
013900     05  FILLER              PIC X(02) VALUE SPACES.
014000     05  RDT-KEY-2-O         PIC X(14).
014100     05  FILLER              PIC X(02) VALUE SPACES.
014200     05  RDT-REASON-O        PIC X(40).

014300*    Control-break total line, one per transaction type.
014400 01  CNTL-TYPE-TOTAL.
014500     05  FILLER              PIC X(02) VALUE SPACES.
014600     05  FILLER              PIC X(06) VALUE "TOTAL ".
014700     05  TOT-TXN-TYPE-O      PIC X(03).
014800     05  FILLER              PIC X(02) VALUE SPACES.
014900     05  FILLER              PIC X(08) VALUE "COUNT".
015000     05  TOT-COUNT-O         PIC ZZZ,ZZ9.
015100     05  FILLER              PIC X(02) VALUE SPACES.
015200     05  FILLER              PIC X(08) VALUE "QTY".
015300     05  TOT-QUANTITY-O      PIC ZZZ,ZZ9-.
015400     05  FILLER              PIC X(02) VALUE SPACES.
015500     05  FILLER              PIC X(08) VALUE "VALUE".
015600     05  TOT-AMOUNT-O        PIC ZZZ,ZZZ,ZZ9.99-.

015700*    Grand total line at the foot of the report.
015800 01  CNTL-GRAND-TOTAL.
015900     05  FILLER              PIC X(02) VALUE SPACES.
016000     05  FILLER              PIC X(16) VALUE "GRAND TOTALS -- ".
016100     05  FILLER              PIC X(06) VALUE "READ".
016200     05  GRD-READ-O          PIC ZZZ,ZZ9.
016300     05  FILLER              PIC X(02) VALUE SPACES.
016400     05  FILLER              PIC X(10) VALUE "ACCEPTED".
016500     05  GRD-ACCEPTED-O      PIC ZZZ,ZZ9.
016600     05  FILLER              PIC X(02) VALUE SPACES.
016700     05  FILLER              PIC X(10) VALUE "REJECTED".
016800     05  GRD-REJECTED-O      PIC ZZZ,ZZ9.

016900 01  CNTL-END-MARKER.
017000     05  FILLER              PIC X(02) VALUE SPACES.
017100     05  FILLER              PIC X(30)
017200                             VALUE "*** END OF CONTROL REPORT ***".

017300 01  CNTL-SWITCHES.
017400     05  WS-AUDIT-EOF-SW         PIC X(01)   VALUE "N".
017500         88  AUDIT-EOF                        VALUE "Y".

017600 01  CNTL-FILE-STATUS.
017700     05  WS-AUDIT-FILE-STAT      PIC X(02).

017800 01  CNTL-COUNTERS.
017900     05  WS-LINE-COUNT           PIC S9(4)   COMP    VALUE ZERO.
018000     05  WS-RECORDS-READ         PIC S9(7)   COMP    VALUE ZERO.
018100     05  WS-RECORDS-ACCEPTED     PIC S9(7)   COMP    VALUE ZERO.
018200     05  WS-RECORDS-REJECTED     PIC S9(7)   COMP    VALUE ZERO.

018300*    One control-break accumulator group per transaction type.
018400 01  CNTL-IN-TOTALS.
018500     05  WS-IN-COUNT             PIC S9(7)   COMP    VALUE ZERO.
018600     05  WS-IN-QUANTITY          PIC S9(9)   COMP    VALUE ZERO.
018700     05  WS-IN-AMOUNT            PIC S9(9)V99        VALUE ZERO.
018800 01  CNTL-IN-TOTALS-R REDEFINES CNTL-IN-TOTALS.
018900     05  FILLER                  PIC X(20).

019000 01  CNTL-OUT-TOTALS.
019100     05  WS-OUT-COUNT            PIC S9(7)   COMP    VALUE ZERO.
019200     05  WS-OUT-QUANTITY         PIC S9(9)   COMP    VALUE ZERO.
019300     05  WS-OUT-AMOUNT           PIC S9(9)V99        VALUE ZERO.
019400 01  CNTL-OUT-TOTALS-R REDEFINES CNTL-OUT-TOTALS.
019500     05  FILLER                  PIC X(20).

019600 01  CNTL-RECEIVE-TOTALS.
019700     05  WS-RECEIVE-COUNT        PIC S9(7)   COMP    VALUE ZERO.
019800     05  WS-RECEIVE-QUANTITY     PIC S9(9)   COMP    VALUE ZERO.
019900     05  WS-RECEIVE-AMOUNT       PIC S9(9)V99        VALUE ZERO.
020000 01  CNTL-RECEIVE-TOTALS-R REDEFINES CNTL-RECEIVE-TOTALS.
020100     05  FILLER                  PIC X(20).

020200 01  CNTL-OTHER-TOTALS.
020300     05  WS-OTHER-COUNT          PIC S9(7)   COMP    VALUE ZERO.
020400     05  WS-OTHER-QUANTITY       PIC S9(9)   COMP    VALUE ZERO.
020500     05  WS-OTHER-AMOUNT         PIC S9(9)V99        VALUE ZERO.

020600 01  WS-DAY-IN                   PIC 9(01).

020700******************************************************************
020800 PROCEDURE                   DIVISION.
020900*-----------------------------------------------------------------
021000 100-PRINT-CONTROL-REPORT.
021100     PERFORM 200-INITIATE-CONTROL-REPORT.
021200     PERFORM 200-PROCEED-CONTROL-REPORT UNTIL AUDIT-EOF.
021300     PERFORM 200-TERMINATE-CONTROL-REPORT.

021400     STOP RUN.

021500*-----------------------------------------------------------------
021600 200-INITIATE-CONTROL-REPORT.
021700     PERFORM 300-OPEN-REPORT-FILES.
021800     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021900     PERFORM 300-PRINT-REPORT-TITLES.
022000     PERFORM 300-PRINT-REPORT-HEADERS.
022100     PERFORM 300-READ-AUDIT-FILE-IN.

022200*-----------------------------------------------------------------
022300 200-PROCEED-CONTROL-REPORT.
022400     IF  WS-LINE-COUNT GREATER THAN 45
022500         PERFORM 300-CONTROL-REPORT-PAGESKIP
022600     END-IF.
022700     ADD 1 TO WS-RECORDS-READ.
022800     PERFORM 300-PRINT-DETAIL-LINE.
022900     PERFORM 300-ADD-TO-TYPE-TOTAL.
023000     IF  AUD-ACCEPTED
023100         ADD 1 TO WS-RECORDS-ACCEPTED
023200     ELSE
023300         ADD 1 TO WS-RECORDS-REJECTED
023400         PERFORM 300-PRINT-REJECT-LINE
023500     END-IF.
023600     PERFORM 300-READ-AUDIT-FILE-IN.

023700*-----------------------------------------------------------------
023800 200-TERMINATE-CONTROL-REPORT.
023900     PERFORM 300-PRINT-TYPE-TOTALS.
024000     PERFORM 300-PRINT-GRAND-TOTAL.
024100     PERFORM 300-PRINT-END-MARKER.
024200     PERFORM 300-CLOSE-REPORT-FILES.

024300******************************************************************
024400 300-OPEN-REPORT-FILES.
024500     OPEN    INPUT   AUDIT-FILE-IN
024600             OUTPUT  CONTROL-REPORT-OUT
024700             OUTPUT  REJECT-REPORT-OUT.
024800     IF  WS-AUDIT-FILE-STAT NOT = "00"
024900         DISPLAY "CNTLRPT - AUDIT FILE OPEN STATUS "
025000                 WS-AUDIT-FILE-STAT
025100     END-IF.

025200*-----------------------------------------------------------------
025300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
025400     INITIALIZE CNTL-SWITCHES
025500                CNTL-COUNTERS
025600                CNTL-IN-TOTALS
025700                CNTL-OUT-TOTALS
025800                CNTL-RECEIVE-TOTALS
025900                CNTL-OTHER-TOTALS.

026000*-----------------------------------------------------------------
026100 300-READ-AUDIT-FILE-IN.
026200     READ AUDIT-FILE-IN
026300             AT END      MOVE "Y" TO WS-AUDIT-EOF-SW.

026400*-----------------------------------------------------------------
026500 300-PRINT-REPORT-TITLES.
026600     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
026700     MOVE WHWORK-CUR-YEAR   TO TTL-YEAR.
026800     MOVE WHWORK-CUR-MONTH  TO TTL-MONTH.
026900     MOVE WHWORK-CUR-DAY    TO TTL-DAY.
027000     MOVE "N" TO WS-FIRST-PAGE-SW.
027100     ADD 1 TO WS-PAGE-COUNT.
027200     WRITE CONTROL-LINE-OUT FROM CNTL-TITLE
027300             AFTER ADVANCING PAGE.
027400     WRITE CONTROL-LINE-OUT FROM CNTL-SUBTITLE
027500             AFTER ADVANCING 1 LINES.
027600     WRITE REJECT-LINE-OUT  FROM CNTL-TITLE
027700             AFTER ADVANCING PAGE.

027800*-----------------------------------------------------------------
027900 300-PRINT-REPORT-HEADERS.
028000     WRITE CONTROL-LINE-OUT FROM CNTL-HEADER
028100             AFTER ADVANCING 3 LINES.
028200     MOVE ZERO TO WS-LINE-COUNT.

028300*-----------------------------------------------------------------
028400 300-CONTROL-REPORT-PAGESKIP.
028500     ADD 1 TO WS-PAGE-COUNT.
028600     WRITE CONTROL-LINE-OUT FROM SPACES
028700             AFTER ADVANCING PAGE.
028800     WRITE CONTROL-LINE-OUT FROM CNTL-HEADER
028900             AFTER ADVANCING 3 LINES.
029000     MOVE ZERO TO WS-LINE-COUNT.

029100*-----------------------------------------------------------------
029200 300-PRINT-DETAIL-LINE.
029300     MOVE AUD-TXN-TYPE       TO DTL-TXN-TYPE-O.
029400     MOVE AUD-KEY-1          TO DTL-KEY-1-O.
029500     MOVE AUD-KEY-2          TO DTL-KEY-2-O.
029600     MOVE AUD-QUANTITY       TO DTL-QUANTITY-O.
029700     MOVE AUD-AMOUNT         TO DTL-AMOUNT-O.
029800     MOVE AUD-STATUS         TO DTL-STATUS-O.
029900     WRITE CONTROL-LINE-OUT FROM CNTL-DETAIL
030000             AFTER ADVANCING 1 LINES.
030100     ADD 1 TO WS-LINE-COUNT.

030200*-----------------------------------------------------------------
030300 300-PRINT-REJECT-LINE.
030400     MOVE AUD-TXN-TYPE       TO RDT-TXN-TYPE-O.
030500     MOVE AUD-KEY-1          TO RDT-KEY-1-O.
030600     MOVE AUD-KEY-2          TO RDT-KEY-2-O.
030700     MOVE AUD-REASON         TO RDT-REASON-O.
030800     WRITE REJECT-LINE-OUT FROM CNTL-REJECT-DETAIL
030900             AFTER ADVANCING 1 LINES.

031000*-----------------------------------------------------------------
031100 300-ADD-TO-TYPE-TOTAL.
031200     EVALUATE TRUE
031300         WHEN AUD-TYPE-IN
031400             ADD 1              TO WS-IN-COUNT
031500             ADD AUD-QUANTITY   TO WS-IN-QUANTITY
031600             ADD AUD-AMOUNT     TO WS-IN-AMOUNT
031700         WHEN AUD-TYPE-OUT
031800             ADD 1              TO WS-OUT-COUNT
031900             ADD AUD-QUANTITY   TO WS-OUT-QUANTITY
032000             ADD AUD-AMOUNT     TO WS-OUT-AMOUNT
032100         WHEN AUD-TYPE-RECEIVE
032200             ADD 1              TO WS-RECEIVE-COUNT
032300             ADD AUD-QUANTITY   TO WS-RECEIVE-QUANTITY
032400             ADD AUD-AMOUNT     TO WS-RECEIVE-AMOUNT
032500         WHEN OTHER
032600             ADD 1              TO WS-OTHER-COUNT
032700             ADD AUD-QUANTITY   TO WS-OTHER-QUANTITY
032800             ADD AUD-AMOUNT     TO WS-OTHER-AMOUNT
032900     END-EVALUATE.

033000*-----------------------------------------------------------------
033100 300-PRINT-TYPE-TOTALS.
033200     MOVE "IN "              TO TOT-TXN-TYPE-O.
033300     MOVE WS-IN-COUNT        TO TOT-COUNT-O.
033400     MOVE WS-IN-QUANTITY     TO TOT-QUANTITY-O.
033500     MOVE WS-IN-AMOUNT       TO TOT-AMOUNT-O.
033600     WRITE CONTROL-LINE-OUT FROM CNTL-TYPE-TOTAL
033700             AFTER ADVANCING 2 LINES.

033800     MOVE "OUT"              TO TOT-TXN-TYPE-O.
033900     MOVE WS-OUT-COUNT       TO TOT-COUNT-O.
034000     MOVE WS-OUT-QUANTITY    TO TOT-QUANTITY-O.
034100     MOVE WS-OUT-AMOUNT      TO TOT-AMOUNT-O.
034200     WRITE CONTROL-LINE-OUT FROM CNTL-TYPE-TOTAL
034300             AFTER ADVANCING 1 LINES.

034400     MOVE "PRV"              TO TOT-TXN-TYPE-O.
034500     MOVE WS-RECEIVE-COUNT   TO TOT-COUNT-O.
034600     MOVE WS-RECEIVE-QUANTITY TO TOT-QUANTITY-O.
034700     MOVE WS-RECEIVE-AMOUNT  TO TOT-AMOUNT-O.
034800     WRITE CONTROL-LINE-OUT FROM CNTL-TYPE-TOTAL
034900             AFTER ADVANCING 1 LINES.

035000     MOVE "OTH"              TO TOT-TXN-TYPE-O.
035100     MOVE WS-OTHER-COUNT     TO TOT-COUNT-O.
035200     MOVE WS-OTHER-QUANTITY  TO TOT-QUANTITY-O.
035300     MOVE WS-OTHER-AMOUNT    TO TOT-AMOUNT-O.
035400     WRITE CONTROL-LINE-OUT FROM CNTL-TYPE-TOTAL
035500             AFTER ADVANCING 1 LINES.

035600*-----------------------------------------------------------------
035700 300-PRINT-GRAND-TOTAL.
035800     MOVE WS-RECORDS-READ        TO GRD-READ-O.
035900     MOVE WS-RECORDS-ACCEPTED    TO GRD-ACCEPTED-O.
036000     MOVE WS-RECORDS-REJECTED    TO GRD-REJECTED-O.
036100     WRITE CONTROL-LINE-OUT FROM CNTL-GRAND-TOTAL
036200             AFTER ADVANCING 2 LINES.

036300*-----------------------------------------------------------------
036400* CR-4471 -- confirms to Operations that the run printed every
036500* record and was not truncated by a mid-run abend.
036600*-----------------------------------------------------------------
036700 300-PRINT-END-MARKER.
036800     WRITE CONTROL-LINE-OUT FROM CNTL-END-MARKER
036900             AFTER ADVANCING 2 LINES.

037000*-----------------------------------------------------------------
037100 300-CLOSE-REPORT-FILES.
037200     CLOSE   AUDIT-FILE-IN
037300             CONTROL-REPORT-OUT
037400             REJECT-REPORT-OUT.
