000100*-----------------------------------------------------------------
000200* WHPOHDR   -  PURCHASE ORDER HEADER RECORD
000300*    Keyed by POHDR-ID.  STATUS moves New order -> Pending ->
000400*    Received, or to Rejected out of Pending.
000500*-----------------------------------------------------------------
000600 01  POHDR-RECORD.
000700     05  POHDR-ID                    PIC X(14).
000800     05  POHDR-DATE                  PIC X(19).
000900     05  POHDR-SUPPLIER-ID           PIC X(14).
001000     05  POHDR-STAFF-ID              PIC X(14).
001100     05  POHDR-TOTAL-AMOUNT          PIC S9(9)V99.
001200     05  POHDR-STATUS                PIC X(12).
001300         88  POHDR-STAT-NEW                  VALUE "New order".
001400         88  POHDR-STAT-PENDING              VALUE "Pending".
001500         88  POHDR-STAT-REJECTED             VALUE "Rejected".
001600         88  POHDR-STAT-RECEIVED             VALUE "Received".
001700     05  FILLER                      PIC X(19).
