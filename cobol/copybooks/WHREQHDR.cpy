000100*-----------------------------------------------------------------
000200* WHREQHDR  -  REQUISITION (REQUEST) HEADER RECORD
000300*    Keyed by REQHDR-ID.  ORDER-ID is optional -- spaces when the
000400*    requisition is not drawn against a customer order.  STATUS
000500*    moves Awaiting Approval -> Approved -> Pending -> Closed, or
000600*    to Rejected.
000700*-----------------------------------------------------------------
000800 01  REQHDR-RECORD.
000900     05  REQHDR-ID                   PIC X(14).
001000     05  REQHDR-DATE                 PIC X(19).
001100     05  REQHDR-STATUS               PIC X(18).
001200         88  REQHDR-STAT-AWAITING      VALUE "Awaiting Approval".
001300         88  REQHDR-STAT-APPROVED      VALUE "Approved".
001400         88  REQHDR-STAT-REJECTED      VALUE "Rejected".
001500         88  REQHDR-STAT-PENDING       VALUE "Pending".
001600         88  REQHDR-STAT-CLOSED        VALUE "Closed".
001700     05  REQHDR-ORDER-ID             PIC X(14).
001800     05  REQHDR-CUSTOMER-ID          PIC X(14).
001900     05  REQHDR-STAFF-ID             PIC X(14).
002000     05  REQHDR-DESCRIPTION          PIC X(60).
002100     05  REQHDR-APPROVED-BY          PIC X(14).
002200     05  REQHDR-APPROVED-DATE        PIC X(19).
002300     05  FILLER                      PIC X(04).
