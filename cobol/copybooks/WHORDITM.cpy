000100*-----------------------------------------------------------------
000200* WHORDITM  -  CUSTOMER ORDER ITEM RECORD
000300*    Keyed by ORDITM-KEY (ORDER-ID + PRODUCT-ID).  REMAINING-QTY
000400*    is carried on the record (QUANTITY minus FULFILLED-QTY) and
000500*    refreshed by the engines every time FULFILLED-QTY moves --
000600*    it is never trusted stale across a run.
000700*-----------------------------------------------------------------
000800 01  ORDITM-RECORD.
000900     05  ORDITM-ID                   PIC X(14).
001000     05  ORDITM-KEY.
001100         10  ORDITM-ORDER-ID         PIC X(14).
001200         10  ORDITM-PRODUCT-ID       PIC X(14).
001300     05  ORDITM-QUANTITY             PIC S9(7).
001400     05  ORDITM-UNIT-PRICE           PIC S9(7)V99.
001500     05  ORDITM-LINE-TOTAL           PIC S9(9)V99.
001600     05  ORDITM-FULFILLED-QTY        PIC S9(7).
001700     05  ORDITM-REMAINING-QTY        PIC S9(7).
001800     05  FILLER                      PIC X(12).
