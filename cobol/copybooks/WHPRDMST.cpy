000100*-----------------------------------------------------------------
000200* WHPRDMST  -  PRODUCT MASTER RECORD
000300*    One entry per stock-keeping item carried in the warehouse.
000400*    Keyed and read/written by PRDMST-ID.  QUANTITY is the
000500*    on-hand count; COST-PRICE is the moving weighted-average
000600*    unit cost maintained by PORDENG on goods receipt.
000700*-----------------------------------------------------------------
000800 01  PRDMST-RECORD.
000900     05  PRDMST-ID                   PIC X(14).
001000     05  PRDMST-ID-R  REDEFINES PRDMST-ID.
001100         10  PRDMST-ID-PREFIX        PIC X(06).
001200         10  PRDMST-ID-SUFFIX        PIC X(08).
001300     05  PRDMST-NAME                 PIC X(40).
001400     05  PRDMST-DESCRIPTION          PIC X(60).
001500     05  PRDMST-UNIT                 PIC X(10).
001600     05  PRDMST-COST-PRICE           PIC S9(7)V99.
001700     05  PRDMST-SELL-PRICE           PIC S9(7)V99.
001800     05  PRDMST-SUPPLIER-ID          PIC X(14).
001900     05  PRDMST-QUANTITY             PIC S9(7).
002000     05  PRDMST-IMAGE-REF            PIC X(60).
002100     05  PRDMST-ACTIVE-FLAG          PIC X(01).
002200         88  PRDMST-IS-ACTIVE                VALUE "Y".
002300         88  PRDMST-IS-INACTIVE              VALUE "N".
002400     05  FILLER                      PIC X(43).
