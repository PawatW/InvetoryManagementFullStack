000100*-----------------------------------------------------------------
000200* WHSUPMST  -  SUPPLIER MASTER RECORD
000300*    Keyed by SUPMST-ID.  EMAIL must be unique across the file
000400*    when present -- enforced by MASTMNT, not here.  Purchasing
000500*    fields below (terms, remit-to, freight) are carried for the
000600*    accounts-payable system; this batch system does not
000700*    maintain them past their default value on ADD.
000800*-----------------------------------------------------------------
000900 01  SUPMST-RECORD.
001000     05  SUPMST-ID                   PIC X(14).
001100     05  SUPMST-ID-R  REDEFINES SUPMST-ID.
001200         10  SUPMST-ID-PREFIX        PIC X(04).
001300         10  SUPMST-ID-SUFFIX        PIC X(10).
001400     05  SUPMST-NAME                 PIC X(40).
001500     05  SUPMST-ADDRESS              PIC X(60).
001600     05  SUPMST-ADDRESS-R  REDEFINES SUPMST-ADDRESS.
001700         10  SUPMST-CITY             PIC X(25).
001800         10  SUPMST-STATE            PIC X(02).
001900         10  SUPMST-ZIP              PIC X(10).
002000         10  FILLER                  PIC X(23).
002100     05  SUPMST-PHONE                PIC X(15).
002200     05  SUPMST-EMAIL                PIC X(40).
002300     05  SUPMST-CONTACT-NAME         PIC X(30).
002400     05  SUPMST-PAYMENT-TERMS-CODE   PIC X(02).
002500         88  SUPMST-TERMS-NET-30             VALUE "30".
002600         88  SUPMST-TERMS-NET-60             VALUE "60".
002700         88  SUPMST-TERMS-COD                VALUE "CD".
002800     05  SUPMST-REMIT-TO-ID          PIC X(14).
002900     05  SUPMST-FREIGHT-TERMS-CODE   PIC X(01).
003000         88  SUPMST-FOB-ORIGIN               VALUE "O".
003100         88  SUPMST-FOB-DESTINATION          VALUE "D".
003200     05  SUPMST-MINORITY-VENDOR-FLAG PIC X(01).
003300         88  SUPMST-IS-MINORITY-VENDOR       VALUE "Y".
003400     05  SUPMST-DATE-ADDED           PIC 9(08).
003500     05  SUPMST-DATE-LAST-CHANGED    PIC 9(08).
003600     05  SUPMST-LAST-CHANGED-BY      PIC X(08).
003700     05  FILLER                      PIC X(18).
