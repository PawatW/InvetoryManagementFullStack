000100*-----------------------------------------------------------------
000200* WHCUSMST  -  CUSTOMER MASTER RECORD
000300*    Keyed by CUSMST-ID.  PHONE and EMAIL must be unique across
000400*    the file when present -- enforced by MASTMNT, not here.
000500*    Credit and mailing-cycle fields below are carried for the
000600*    accounts-receivable system; this batch system only sets
000700*    them to their default values on ADD and never changes them
000800*    again.
000900*-----------------------------------------------------------------
001000 01  CUSMST-RECORD.
001100     05  CUSMST-ID                   PIC X(14).
001200     05  CUSMST-ID-R  REDEFINES CUSMST-ID.
001300         10  CUSMST-ID-PREFIX        PIC X(04).
001400         10  CUSMST-ID-SUFFIX        PIC X(10).
001500     05  CUSMST-NAME                 PIC X(40).
001600     05  CUSMST-ADDRESS              PIC X(60).
001700     05  CUSMST-ADDRESS-R  REDEFINES CUSMST-ADDRESS.
001800         10  CUSMST-CITY             PIC X(25).
001900         10  CUSMST-STATE            PIC X(02).
002000         10  CUSMST-ZIP              PIC X(10).
002100         10  FILLER                  PIC X(23).
002200     05  CUSMST-PHONE                PIC X(15).
002300     05  CUSMST-EMAIL                PIC X(40).
002400     05  CUSMST-BRANCH-CODE          PIC X(04).
002500     05  CUSMST-SALES-TERR-CODE      PIC X(04).
002600     05  CUSMST-CREDIT-LIMIT-TYPE    PIC X(01).
002700         88  CUSMST-CREDIT-CASH-ONLY         VALUE "C".
002800         88  CUSMST-CREDIT-NET-30            VALUE "N".
002900         88  CUSMST-CREDIT-NET-60            VALUE "S".
003000         88  CUSMST-CREDIT-HOUSE-ACCT        VALUE "H".
003100     05  CUSMST-CREDIT-LIMIT-AMT     PIC S9(7)V99.
003200     05  CUSMST-YTD-SALES-AMT        PIC S9(7)V99.
003300     05  CUSMST-STMT-CYCLE-CODE      PIC X(01).
003400     05  CUSMST-TAX-EXEMPT-FLAG      PIC X(01).
003500         88  CUSMST-IS-TAX-EXEMPT            VALUE "Y".
003600         88  CUSMST-NOT-TAX-EXEMPT           VALUE "N".
003700     05  CUSMST-DATE-ADDED           PIC 9(08).
003800     05  CUSMST-DATE-LAST-CHANGED    PIC 9(08).
003900     05  CUSMST-LAST-CHANGED-BY      PIC X(08).
004000     05  CUSMST-ACTIVE-FLAG          PIC X(01).
004100         88  CUSMST-IS-ACTIVE                VALUE "Y".
004200         88  CUSMST-IS-INACTIVE              VALUE "N".
004300     05  FILLER                      PIC X(20).
