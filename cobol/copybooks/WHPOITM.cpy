000100*-----------------------------------------------------------------
000200* WHPOITM   -  PURCHASE ORDER ITEM RECORD
000300*    Keyed by POITM-KEY (PO-ID + ITEM-ID).  UNIT-PRICE is zero at
000400*    creation, set by the pricing action, and overlaid with the
000500*    received unit cost by the receiving action.
000600*-----------------------------------------------------------------
000700 01  POITM-RECORD.
000800     05  POITM-KEY.
000900         10  POITM-PO-ID             PIC X(14).
001000         10  POITM-ID                PIC X(14).
001100     05  POITM-PRODUCT-ID            PIC X(14).
001200     05  POITM-QUANTITY              PIC S9(7).
001300     05  POITM-UNIT-PRICE            PIC S9(7)V99.
001400     05  FILLER                      PIC X(02).
