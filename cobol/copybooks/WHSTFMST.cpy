000100*-----------------------------------------------------------------
000200* WHSTFMST  -  STAFF MASTER RECORD
000300*    Keyed by STFMST-ID.  EMAIL must not already exist on the
000400*    file -- enforced by MASTMNT, not here.  Password/credential
000500*    handling is not part of this batch system.  Personnel
000600*    fields below are carried for the payroll interface; this
000700*    batch system does not maintain them past ADD.
000800*-----------------------------------------------------------------
000900 01  STFMST-RECORD.
001000     05  STFMST-ID                   PIC X(14).
001100     05  STFMST-ID-R  REDEFINES STFMST-ID.
001200         10  STFMST-ID-PREFIX        PIC X(04).
001300         10  STFMST-ID-SUFFIX        PIC X(10).
001400     05  STFMST-NAME                 PIC X(40).
001500     05  STFMST-NAME-R  REDEFINES STFMST-NAME.
001600         10  STFMST-LAST-NAME        PIC X(25).
001700         10  STFMST-FIRST-NAME       PIC X(15).
001800     05  STFMST-EMAIL                PIC X(40).
001900     05  STFMST-ROLE                 PIC X(20).
002000     05  STFMST-DEPT-CODE            PIC X(04).
002100     05  STFMST-BRANCH-CODE          PIC X(04).
002200     05  STFMST-HIRE-DATE            PIC 9(08).
002300     05  STFMST-TERM-DATE            PIC 9(08).
002400     05  STFMST-PAY-GRADE-CODE       PIC X(02).
002500     05  STFMST-SUPERVISOR-ID        PIC X(14).
002600     05  STFMST-SHIFT-CODE           PIC X(01).
002700         88  STFMST-SHIFT-DAYS               VALUE "1".
002800         88  STFMST-SHIFT-EVENINGS           VALUE "2".
002900         88  STFMST-SHIFT-NIGHTS             VALUE "3".
003000     05  STFMST-DATE-ADDED           PIC 9(08).
003100     05  STFMST-DATE-LAST-CHANGED    PIC 9(08).
003200     05  STFMST-LAST-CHANGED-BY      PIC X(08).
003300     05  STFMST-ACTIVE-FLAG          PIC X(01).
003400         88  STFMST-IS-ACTIVE                VALUE "Y".
003500         88  STFMST-IS-INACTIVE              VALUE "N".
003600     05  FILLER                      PIC X(20).
