000100*-----------------------------------------------------------------
000200* WHWORK    -  COMMON RUN-DATE WORK AREA
000300*    COPYd into WORKING-STORAGE by every program in this system
000400*    so the run-date stamp is built the same way everywhere.
000500*-----------------------------------------------------------------
000600 01  WHWORK-CURRENT-DATE.
000700     05  WHWORK-DATE-8               PIC 9(08).
000800     05  WHWORK-DATE-8-R  REDEFINES WHWORK-DATE-8.
000900         10  WHWORK-CUR-YEAR         PIC 9(04).
001000         10  WHWORK-CUR-MONTH        PIC 9(02).
001100         10  WHWORK-CUR-DAY          PIC 9(02).
001200     05  WHWORK-DATE-STAMP           PIC X(19).
001300 01  WHWORK-EDITED-DATE-STAMP        PIC X(19).
