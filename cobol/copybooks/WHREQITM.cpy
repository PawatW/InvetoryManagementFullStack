000100*-----------------------------------------------------------------
000200* WHREQITM  -  REQUISITION (REQUEST) ITEM RECORD
000300*    Keyed by REQITM-ID.  REMAINING-QTY = QUANTITY - FULFILLED-QTY,
000400*    kept current by STOCKPST on every fulfilment posting.
000500*-----------------------------------------------------------------
000600 01  REQITM-RECORD.
000700     05  REQITM-ID                   PIC X(14).
000800     05  REQITM-REQUEST-ID           PIC X(14).
000900     05  REQITM-PRODUCT-ID           PIC X(14).
001000     05  REQITM-QUANTITY             PIC S9(7).
001100     05  REQITM-FULFILLED-QTY        PIC S9(7).
001200     05  REQITM-REMAINING-QTY        PIC S9(7).
001300     05  FILLER                      PIC X(07).
