000100*-----------------------------------------------------------------
000200* WHPOTXN   -  PURCHASE-ORDER ACTION TRANSACTION (INPUT)
000300*    One record per PO line action.  PO-ACT-TYPE selects the
000400*    action: "C" create, "P" price (or reject), "V" receive.
000500*    Detail lines belonging to the same PO action arrive together
000600*    -- PORDENG breaks control on a change of PO-ACT-TYPE or
000700*    PO-ACT-PO-ID.  On a "C" group PO-ACT-PO-ID is not yet a real
000800*    purchase order key -- it is only the correlation value tying
000900*    together the detail lines of one PO being created in this
001000*    run; PORDENG assigns the real PO-ID.  UNIT-PRICE carries an
001100*    extra decimal of precision so the receiving step's HALF-UP
001200*    rounding to two decimals is a real rounding, not a no-op.
001300*-----------------------------------------------------------------
001400 01  POTXN-RECORD.
001500     05  PO-ACT-TYPE                 PIC X(01).
001600         88  PO-ACT-IS-CREATE                VALUE "C".
001700         88  PO-ACT-IS-PRICE                  VALUE "P".
001800         88  PO-ACT-IS-RECEIVE                VALUE "V".
001900     05  PO-ACT-PO-ID                PIC X(14).
002000     05  PO-ACT-SUPPLIER-ID          PIC X(14).
002100     05  PO-ACT-STAFF-ID             PIC X(14).
002200     05  PO-ACT-REJECT-FLAG          PIC X(01).
002300         88  PO-ACT-IS-REJECTED               VALUE "Y".
002400     05  PO-ACT-ITEM-ID              PIC X(14).
002500     05  PO-ACT-PRODUCT-ID           PIC X(14).
002600     05  PO-ACT-QUANTITY             PIC S9(7).
002700     05  PO-ACT-UNIT-PRICE           PIC S9(7)V999.
002800     05  FILLER                      PIC X(41).
