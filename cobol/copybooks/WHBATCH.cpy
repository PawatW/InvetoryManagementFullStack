000100*-----------------------------------------------------------------
000200* WHBATCH   -  PRODUCT RECEIPT BATCH RECORD
000300*    One entry per goods receipt against a purchase order item.
000400*    Written only -- append file, never rewritten by this system.
000500*-----------------------------------------------------------------
000600 01  BATCH-RECORD.
000700     05  BATCH-ID                    PIC X(14).
000800     05  BATCH-PRODUCT-ID            PIC X(14).
000900     05  BATCH-PO-ID                 PIC X(14).
001000     05  BATCH-RECEIVED-DATE         PIC X(19).
001100     05  BATCH-QUANTITY-IN           PIC S9(7).
001200     05  BATCH-QUANTITY-REMAINING    PIC S9(7).
001300     05  BATCH-UNIT-COST             PIC S9(7)V99.
001400     05  BATCH-EXPIRY-DATE           PIC X(10).
001500     05  FILLER                      PIC X(16).
