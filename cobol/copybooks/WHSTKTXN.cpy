000100*-----------------------------------------------------------------
000200* WHSTKTXN  -  STOCK TRANSACTION JOURNAL RECORD
000300*    Append-only audit trail of every quantity movement.  TYPE
000400*    is 'IN ' for stock-in / receipt, 'OUT' for fulfilment.
000500*-----------------------------------------------------------------
000600 01  STKTXN-RECORD.
000700     05  STKTXN-ID                   PIC X(14).
000800     05  STKTXN-DATE                 PIC X(19).
000900     05  STKTXN-TYPE                 PIC X(03).
001000         88  STKTXN-IS-IN                    VALUE "IN ".
001100         88  STKTXN-IS-OUT                   VALUE "OUT".
001200     05  STKTXN-PRODUCT-ID           PIC X(14).
001300     05  STKTXN-QUANTITY             PIC S9(7).
001400     05  STKTXN-STAFF-ID             PIC X(14).
001500     05  STKTXN-DESCRIPTION          PIC X(60).
001600     05  STKTXN-BATCH-ID             PIC X(14).
001700     05  STKTXN-REFERENCE-ID         PIC X(14).
001800     05  FILLER                      PIC X(01).
