000100*-----------------------------------------------------------------
000200* WHAUDIT   -  CONTROL REPORT AUDIT-DETAIL RECORD (WORK FILE)
000300*    One line per transaction processed by any engine, fed to
000400*    CNTLRPT.  Not one of SPEC's system-of-record files -- this
000500*    is this shop's own audit-trail feed for the control report,
000600*    same purpose as ERRORS-FILE-OUT in the old batch update.
000700*-----------------------------------------------------------------
000800 01  AUDIT-RECORD.
000900     05  AUD-TXN-TYPE                PIC X(03).
001000         88  AUD-TYPE-IN                     VALUE "IN ".
001100         88  AUD-TYPE-OUT                     VALUE "OUT".
001200         88  AUD-TYPE-RECEIVE                 VALUE "PRV".
001300         88  AUD-TYPE-OTHER                   VALUE "OTH".
001400     05  AUD-KEY-1                   PIC X(14).
001500     05  AUD-KEY-2                   PIC X(14).
001600     05  AUD-QUANTITY                PIC S9(7).
001700     05  AUD-AMOUNT                  PIC S9(9)V99.
001800     05  AUD-STATUS                  PIC X(08).
001900         88  AUD-ACCEPTED                     VALUE "ACCEPTED".
002000         88  AUD-REJECTED                     VALUE "REJECTED".
002100     05  AUD-REASON                  PIC X(40).
002200     05  FILLER                      PIC X(03).
