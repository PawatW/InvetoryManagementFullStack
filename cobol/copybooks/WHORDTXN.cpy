000100*-----------------------------------------------------------------
000200* WHORDTXN  -  CUSTOMER ORDER ACTION TRANSACTION (INPUT)
000300*    One record per order line action.  ORD-ACT-TYPE selects the
000400*    action: "C" create, "X" close (attempt to close -- ORDRENG
000500*    checks ready-to-close and open-requests first).  Detail
000600*    lines belonging to the same order action arrive together --
000700*    ORDRENG breaks control on a change of ORD-ACT-TYPE or
000800*    ORD-ACT-ORDER-ID.  On a "C" group ORD-ACT-ORDER-ID is not
000900*    yet a real order key -- it is only the correlation value
001000*    tying together the detail lines of one order being created
001100*    in this run; ORDRENG assigns the real ORDER-ID.
001200*-----------------------------------------------------------------
001300 01  ORDTXN-RECORD.
001400     05  ORD-ACT-TYPE                PIC X(01).
001500         88  ORD-ACT-IS-CREATE               VALUE "C".
001600         88  ORD-ACT-IS-CLOSE                VALUE "X".
001700     05  ORD-ACT-ORDER-ID            PIC X(14).
001800     05  ORD-ACT-CUSTOMER-ID         PIC X(14).
001900     05  ORD-ACT-STAFF-ID            PIC X(14).
002000     05  ORD-ACT-PRODUCT-ID          PIC X(14).
002100     05  ORD-ACT-QUANTITY            PIC S9(7).
002200     05  ORD-ACT-UNIT-PRICE          PIC S9(7)V99.
002300     05  FILLER                      PIC X(57).
