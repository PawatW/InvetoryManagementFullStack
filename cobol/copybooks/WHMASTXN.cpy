000100*-----------------------------------------------------------------
000200* WHMASTXN  -  MASTER MAINTENANCE TRANSACTION (INPUT)
000300*    Shared layout for the four master-maintenance passes in
000400*    MASTMNT.  MA-ENTITY-CODE selects PRODUCT/CUSTOMER/SUPPLIER/
000500*    STAFF; MA-ACTION-CODE selects ADD/UPDATE/DEACTIVATE.  Fields
000600*    not meaningful to the entity/action in play are left blank
000700*    by the extract that built this file.
000800*-----------------------------------------------------------------
000900 01  MATXN-RECORD.
001000     05  MA-ENTITY-CODE              PIC X(01).
001100         88  MA-ENTITY-PRODUCT               VALUE "P".
001200         88  MA-ENTITY-CUSTOMER              VALUE "C".
001300         88  MA-ENTITY-SUPPLIER              VALUE "S".
001400         88  MA-ENTITY-STAFF                  VALUE "F".
001500     05  MA-ACTION-CODE              PIC X(01).
001600         88  MA-ACTION-ADD                    VALUE "A".
001700         88  MA-ACTION-UPDATE                 VALUE "U".
001800         88  MA-ACTION-DEACTIVATE             VALUE "D".
001900     05  MA-ID                       PIC X(14).
002000     05  MA-NAME                     PIC X(40).
002100     05  MA-ADDRESS                  PIC X(60).
002200     05  MA-PHONE                    PIC X(15).
002300     05  MA-EMAIL                    PIC X(40).
002400     05  MA-ROLE                     PIC X(20).
002500     05  MA-SELL-PRICE               PIC S9(7)V99.
002600     05  MA-UNIT                     PIC X(10).
002700     05  MA-DESCRIPTION              PIC X(60).
002800     05  MA-SUPPLIER-ID              PIC X(14).
002900     05  FILLER                      PIC X(06).
