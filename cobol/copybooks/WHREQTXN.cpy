000100*-----------------------------------------------------------------
000200* WHREQTXN  -  REQUISITION (REQUEST) ACTION TRANSACTION (INPUT)
000300*    One record per request line action.  REQ-ACT-TYPE selects
000400*    the action: "C" create, "A" approve or reject, "X" close
000500*    (attempt to close -- REQSENG checks ready-to-close first).
000600*    Detail lines belonging to the same request action arrive
000700*    together -- REQSENG breaks control on a change of
000800*    REQ-ACT-TYPE or REQ-ACT-REQUEST-ID.  On a "C" group
000900*    REQ-ACT-REQUEST-ID is not yet a real request key -- it is
001000*    only the correlation value tying together the detail lines
001100*    of one request being created in this run; REQSENG assigns
001200*    the real REQUEST-ID.
001300*-----------------------------------------------------------------
001400 01  REQTXN-RECORD.
001500     05  REQ-ACT-TYPE                PIC X(01).
001600         88  REQ-ACT-IS-CREATE               VALUE "C".
001700         88  REQ-ACT-IS-APPROVE              VALUE "A".
001800         88  REQ-ACT-IS-CLOSE                VALUE "X".
001900     05  REQ-ACT-REQUEST-ID          PIC X(14).
002000     05  REQ-ACT-ORDER-ID            PIC X(14).
002100     05  REQ-ACT-CUSTOMER-ID         PIC X(14).
002200     05  REQ-ACT-STAFF-ID            PIC X(14).
002300     05  REQ-ACT-DESCRIPTION         PIC X(60).
002400     05  REQ-ACT-REJECT-FLAG         PIC X(01).
002500         88  REQ-ACT-IS-REJECTED             VALUE "Y".
002600     05  REQ-ACT-APPROVED-BY         PIC X(14).
002700     05  REQ-ACT-PRODUCT-ID          PIC X(14).
002800     05  REQ-ACT-QUANTITY            PIC S9(7).
002900     05  FILLER                      PIC X(07).
