000100*-----------------------------------------------------------------
000200* WHORDHDR  -  CUSTOMER ORDER HEADER RECORD
000300*    Keyed by ORDHDR-ID.  STATUS moves New -> Pending -> Closed
000400*    as order-items are fulfilled through the request workflow.
000500*-----------------------------------------------------------------
000600 01  ORDHDR-RECORD.
000700     05  ORDHDR-ID                   PIC X(14).
000800     05  ORDHDR-DATE                 PIC X(19).
000900     05  ORDHDR-DATE-R  REDEFINES ORDHDR-DATE.
001000         10  ORDHDR-DATE-YYYY        PIC X(04).
001100         10  FILLER                  PIC X(01).
001200         10  ORDHDR-DATE-MM          PIC X(02).
001300         10  FILLER                  PIC X(01).
001400         10  ORDHDR-DATE-DD          PIC X(02).
001500         10  FILLER                  PIC X(01).
001600         10  ORDHDR-DATE-HH          PIC X(02).
001700         10  FILLER                  PIC X(01).
001800         10  ORDHDR-DATE-MIN         PIC X(02).
001900         10  FILLER                  PIC X(01).
002000         10  ORDHDR-DATE-SS          PIC X(02).
002100     05  ORDHDR-TOTAL-AMOUNT         PIC S9(9)V99.
002200     05  ORDHDR-STATUS               PIC X(12).
002300         88  ORDHDR-STAT-NEW                 VALUE "New".
002400         88  ORDHDR-STAT-PENDING             VALUE "Pending".
002500         88  ORDHDR-STAT-CLOSED              VALUE "Closed".
002600     05  ORDHDR-CUSTOMER-ID          PIC X(14).
002700     05  ORDHDR-STAFF-ID             PIC X(14).
002800     05  FILLER                      PIC X(06).
