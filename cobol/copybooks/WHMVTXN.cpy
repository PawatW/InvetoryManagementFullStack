000100*-----------------------------------------------------------------
000200* WHMVTXN   -  STOCK MOVEMENT TRANSACTION (INPUT)
000300*    One record per movement: a stock-in receipt not tied to a
000400*    PO, or a fulfilment against a requisition item.  MV-TXN-TYPE
000500*    of "IN " uses the stock-in fields; "OUT" uses the request-
000600*    item fields.  Arrival order, no sort required.
000700*-----------------------------------------------------------------
000800 01  MVTXN-RECORD.
000900     05  MV-TXN-TYPE                 PIC X(03).
001000         88  MV-IS-STOCK-IN                  VALUE "IN ".
001100         88  MV-IS-FULFILL                   VALUE "OUT".
001200     05  MV-PRODUCT-ID                PIC X(14).
001300     05  MV-SUPPLIER-ID               PIC X(14).
001400     05  MV-QUANTITY                  PIC S9(7).
001500     05  MV-STAFF-ID                  PIC X(14).
001600     05  MV-NOTE                      PIC X(60).
001700     05  MV-REQUEST-ITEM-ID           PIC X(14).
001800     05  MV-REQUEST-ID                PIC X(14).
001900     05  FILLER                       PIC X(20).
