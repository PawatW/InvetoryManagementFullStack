000100******************************************************************
000200* EXTVALUE  -  EXTEND QUANTITY BY UNIT PRICE
000300*    Small CALLed utility, same shape as the old COMPUTE-VALUE
000400*    subprogram it replaces.  Returns quantity times unit price
000500*    rounded to two decimals, HALF-UP, in LS-EXT-VALUE.  Called
000600*    from STOCKPST, PORDENG and CNTLRPT wherever a line value or
000700*    control total needs the same rounding rule applied once.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 EXTVALUE.
001200 AUTHOR.                     BYUNG SEON KIM.
001300 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
001400                             DATA PROCESSING DEPARTMENT.
001500 DATE-WRITTEN.               MARCH 14, 1987.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
001800                             PROCESSING AND WAREHOUSE OPERATIONS.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 03/14/87 BSK  ORIGINAL SUBPROGRAM, REPLACES INLINE COMPUTE OF   EXTVAL01
002300*               LINE VALUE IN THE OLD INVENTORY REPORT PROGRAM.
002400* 08/02/87 AM   EXPANDED LS-QUANTITY AND LS-UNIT-PRICE TO CARRY   EXTVAL02
002500*               SIGNED SEVEN-DIGIT QUANTITIES FOR STOCK POSTING.
002600* 02/19/89 ESV  ROUNDED RESULT PER SHOP MONEY-HANDLING STANDARD.  EXTVAL03
002700* 09/23/91 KD   LS-EXT-VALUE WIDENED TO S9(9)V99 FOR PO TOTALS.   EXTVAL04
002800* 12/09/98 BSK  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,     EXTVAL05
002900*               NO CHANGE REQUIRED.  NOTED FOR THE FILE.
003000* 06/06/03 RGT  CR-4318 CONFIRMED ROUNDING MODE WITH CONTROLLER.  EXTVAL06
003100* 04/11/09 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         EXTVAL07
003200* 09/22/16 TMW  SR-91004 CALL COUNTER ADDED FOR THE OPERATIONS    EXTVAL08
003300*               PERFORMANCE REVIEW OF THE NIGHTLY BATCH RUNS.
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            WHATEVER-PC.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100******************************************************************
004200 DATA                        DIVISION.
004300*-----------------------------------------------------------------
004400 WORKING-STORAGE             SECTION.
004500*-----------------------------------------------------------------
004600 01  WS-EXTENSION-WORK.
004700     05  WS-EXT-RAW              PIC S9(9)V999.
004800 77  WS-CALL-COUNT               PIC S9(07) COMP  VALUE ZERO.
004900*-----------------------------------------------------------------
005000 LINKAGE                     SECTION.
005100*-----------------------------------------------------------------
005200 01  LINK-PARAMETERS.
005300     05  LS-QUANTITY             PIC S9(7).
005400     05  LS-UNIT-PRICE           PIC S9(7)V99.
005500     05  LS-EXT-VALUE            PIC S9(9)V99.
005600******************************************************************
005700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
005800*-----------------------------------------------------------------
005900* Main procedure
006000*-----------------------------------------------------------------
006100 100-COMPUTE-EXTENSION.
006200     ADD 1 TO WS-CALL-COUNT.
006300     COMPUTE WS-EXT-RAW ROUNDED =
006400             LS-QUANTITY * LS-UNIT-PRICE.
006500     COMPUTE LS-EXT-VALUE ROUNDED = WS-EXT-RAW.

006600     EXIT    PROGRAM.
