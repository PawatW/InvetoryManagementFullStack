000100******************************************************************
000200* STOCKPST  -  STOCK POSTING ENGINE
000300*    Reads the stock movement transaction file and posts each
000400*    movement against the product master: stock-in receipts not
000500*    tied to a purchase order, and fulfilments of requisition
000600*    (request) items drawn against a customer order or taken
000700*    straight from stock.  Every movement is journalled.  Feeds
000800*    AUDIT-DETAIL-FILE for the CNTLRPT control report.
000900*
001000* Used File
001100*    - Stock Movement Transactions (input) : MVTXNIN
001200*    - Product Master (random I-O)         : PRODMAST
001300*    - Request Item File (random I-O)      : REQITMF
001400*    - Request File (random I-O)           : REQF
001500*    - Order Item File (random I-O)        : ORDITMF
001600*    - Stock Transaction Journal (extend)  : STKTXNJ
001700*    - Audit Detail File (extend)          : AUDITF
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 STOCKPST.
002200 AUTHOR.                     ARADHITA MOHANTY.
002300 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
002400                             DATA PROCESSING DEPARTMENT.
002500 DATE-WRITTEN.               MARCH 12, 1987.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
002800                             PROCESSING AND WAREHOUSE OPERATIONS.
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* 03/12/87 AM   ORIGINAL PROGRAM WRITTEN FOR THE STOCK POSTING    STOCKP01
003300*               RUN, REPLACES MANUAL BIN-CARD POSTING.
003400* 07/01/87 BSK  ADDED FULFIL-REQUEST-ITEM PATH FOR REQUISITION    STOCKP02
003500*               TIE-IN, PREVIOUSLY STOCK-IN ONLY.
003600* 11/14/88 ESV  JOURNAL DESCRIPTION NOW CARRIES SUPPLIER ID ON    STOCKP03
003700*               STOCK-IN WHEN ONE IS GIVEN ON THE TRANSACTION.
003800* 02/22/89 KD   ADDED ORDER-ITEM PROPAGATION WHEN A FULFILLED     STOCKP04
003900*               REQUEST IS TIED TO A CUSTOMER ORDER.
004000* 09/09/90 NC   CONTROL TOTALS SPLIT BY IN/OUT TRANSACTION TYPE   STOCKP05
004100*               PER REVISED AUDIT PROCEDURE.
004200* 04/17/91 AM   REJECTED-COUNT ADDED TO RUN SUMMARY DISPLAY.      STOCKP06
004300* 01/08/93 BSK  AUDIT-DETAIL RECORD ADDED, FEEDS NEW CONTROL      STOCKP07
004400*               REPORT PROGRAM (CNTLRPT) INSTEAD OF A FLAT
004500*               ERROR FILE.
004600* 06/30/94 ESV  BLANK NOTE ON STOCK-IN NOW DEFAULTS TO A DASH     STOCKP08
004700*               PER REVISED AUDIT STANDARD.
004800* 03/03/96 KD   REMAINING-QTY ON THE REQUEST ITEM RECOMPUTED      STOCKP09
004900*               EXPLICITLY RATHER THAN TRUSTED FROM THE FILE.
005000* 10/21/97 NC   VALIDATION SEQUENCE REORDERED TO MATCH REVISED    STOCKP10
005100*               PROCEDURES MANUAL SECTION 4.
005200* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, WHWORK     STOCKP11
005300*               COPYBOOK CARRIES A FULL 4-DIGIT YEAR.
005400* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     STOCKP12
005500*               NO FURTHER CHANGE REQUIRED.
005600* 08/19/00 AM   REJECT REASON TEXT NOW WRITTEN TO AUDIT DETAIL    STOCKP13
005700*               INSTEAD OF JUST DISPLAYED AT THE CONSOLE.
005800* 05/05/03 RGT  CR-4471 REQUEST STATUS SET TO PENDING MOVED       STOCKP14
005900*               AHEAD OF THE ORDER-ITEM PROPAGATION STEP.
006000* 02/14/06 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         STOCKP15
006100* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER EACH RANDOM     STOCKP16
006200*               I-O CALL, DISPLAYED ON A NON-ZERO STATUS.
006300* 07/07/12 JQA  SR-88117 CONTROL REPORT REASON TEXT WIDENED       STOCKP17
006400*               TO MATCH THE COPYBOOK CHANGE IN WHAUDIT.
006500* 03/19/15 RGT  CR-5602 NOTED STAFF ID IS NOT VALIDATED HERE --   STOCKP18
006600*               SEE MASTMNT FOR STAFF MASTER MAINTENANCE.
006700* 09/22/16 TMW  SR-91004 RUN SUMMARY NOW SHOWS NET QUANTITY       STOCKP19
006800*               MOVED (IN MINUS OUT) FOR A QUICK SANITY CHECK.
006900******************************************************************
007000 ENVIRONMENT                 DIVISION.
007100*-----------------------------------------------------------------
007200 CONFIGURATION               SECTION.
007300 SOURCE-COMPUTER.            WHATEVER-PC.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*-----------------------------------------------------------------
007700 INPUT-OUTPUT                SECTION.
007800 FILE-CONTROL.
007900     SELECT  MVTXN-FILE-IN
008000             ASSIGN TO "MVTXNIN"
008100             ORGANIZATION IS LINE SEQUENTIAL.

008200     SELECT  PRODUCT-MASTER
008300             ASSIGN TO "PRODMAST"
008400             ORGANIZATION IS INDEXED
008500             ACCESS MODE IS RANDOM
008600             RECORD KEY IS PRDMST-ID
008700             FILE STATUS IS WS-PRDMST-STATUS.

008800     SELECT  REQUEST-ITEM-FILE
008900             ASSIGN TO "REQITMF"
009000             ORGANIZATION IS INDEXED
009100             ACCESS MODE IS RANDOM
009200             RECORD KEY IS REQITM-ID
009300             FILE STATUS IS WS-REQITM-STATUS.

009400     SELECT  REQUEST-FILE
009500             ASSIGN TO "REQF"
009600             ORGANIZATION IS INDEXED
009700             ACCESS MODE IS RANDOM
009800             RECORD KEY IS REQHDR-ID
009900             FILE STATUS IS WS-REQHDR-STATUS.

010000     SELECT  ORDER-ITEM-FILE
010100             ASSIGN TO "ORDITMF"
010200             ORGANIZATION IS INDEXED
010300             ACCESS MODE IS RANDOM
010400             RECORD KEY IS ORDITM-KEY
010500             FILE STATUS IS WS-ORDITM-STATUS.

010600     SELECT  STKTXN-FILE-OUT
010700             ASSIGN TO "STKTXNJ"
010800             ORGANIZATION IS LINE SEQUENTIAL.

010900     SELECT  AUDIT-FILE-OUT
011000             ASSIGN TO "AUDITF"
011100             ORGANIZATION IS LINE SEQUENTIAL.

011200******************************************************************
011300 DATA                        DIVISION.
011400*-----------------------------------------------------------------
011500 FILE                        SECTION.
011600 FD  MVTXN-FILE-IN
011700     RECORD CONTAINS 160 CHARACTERS
011800     DATA RECORD IS MVTXN-RECORD.
011900     COPY "WHMVTXN.cpy".

012000 FD  PRODUCT-MASTER
012100     RECORD CONTAINS 267 CHARACTERS
012200     DATA RECORD IS PRDMST-RECORD.
012300     COPY "WHPRDMST.cpy".

012400 FD  REQUEST-ITEM-FILE
012500     RECORD CONTAINS 70 CHARACTERS
012600     DATA RECORD IS REQITM-RECORD.
012700     COPY "WHREQITM.cpy".

012800 FD  REQUEST-FILE
012900     RECORD CONTAINS 190 CHARACTERS
013000     DATA RECORD IS REQHDR-RECORD.
013100     COPY "WHREQHDR.cpy".

013200 FD  ORDER-ITEM-FILE
013300     RECORD CONTAINS 95 CHARACTERS
013400     DATA RECORD IS ORDITM-RECORD.
013500     COPY "WHORDITM.cpy".

013600 FD  STKTXN-FILE-OUT
013700     RECORD CONTAINS 160 CHARACTERS
013800     DATA RECORD IS STKTXN-RECORD.
013900     COPY "WHSTKTXN.cpy".

014000 FD  AUDIT-FILE-OUT
014100     RECORD CONTAINS 100 CHARACTERS
014200     DATA RECORD IS AUDIT-RECORD.
014300     COPY "WHAUDIT.cpy".

014400*-----------------------------------------------------------------
014500 WORKING-STORAGE             SECTION.
014600*-----------------------------------------------------------------
014700 77  WS-NET-QUANTITY-MOVED       PIC S9(07) COMP  VALUE ZERO.
014800 COPY "WHWORK.cpy".

014900 01  STOCKPST-SWITCHES.
015000     05  WS-MVTXN-EOF-SW         PIC X(01)   VALUE "N".
015100         88  MVTXN-EOF                        VALUE "Y".
015200     05  WS-VALIDATION-SW        PIC X(01)   VALUE "Y".
015300         88  WS-TXN-VALID                     VALUE "Y".
015400         88  WS-TXN-INVALID                   VALUE "N".

015500 01  STOCKPST-FILE-STATUS.
015600     05  WS-PRDMST-STATUS        PIC X(02).
015700     05  WS-REQITM-STATUS        PIC X(02).
015800     05  WS-REQHDR-STATUS        PIC X(02).
015900     05  WS-ORDITM-STATUS        PIC X(02).

016000 01  STOCKPST-COUNTERS.
016100     05  WS-RECORDS-READ         PIC S9(7)   COMP.
016200     05  WS-IN-COUNT             PIC S9(7)   COMP.
016300     05  WS-IN-QTY               PIC S9(9)   COMP.
016400     05  WS-OUT-COUNT            PIC S9(7)   COMP.
016500     05  WS-OUT-QTY              PIC S9(9)   COMP.
016600     05  WS-REJECTED-COUNT       PIC S9(7)   COMP.
016700     05  WS-NEXT-STKTXN-SEQ      PIC S9(8)   COMP    VALUE ZERO.

016800 01  WS-REJECT-REASON            PIC X(40).

016900 01  WS-JOURNAL-DESCRIPTION.
017000     05  WS-JRNL-DESC-TEXT       PIC X(60).
017100 01  WS-JOURNAL-DESCRIPTION-R REDEFINES WS-JOURNAL-DESCRIPTION.
017200     05  WS-JRNL-DESC-FIRST-20   PIC X(20).
017300     05  WS-JRNL-DESC-REST-40    PIC X(40).

017400 01  WS-NOTE-WORK                PIC X(60).

017500 01  WS-STKTXN-SEQ-ED            PIC 9(08).
017600 01  WS-STKTXN-SEQ-ED-R REDEFINES WS-STKTXN-SEQ-ED.
017700     05  FILLER                  PIC X(08).

017800 01  WS-TIME-FIELDS.
017900     05  WS-TIME-HH              PIC 99.
018000     05  WS-TIME-MM              PIC 99.
018100     05  WS-TIME-SS              PIC 99.
018200     05  WS-TIME-HS              PIC 99.

018300 01  WS-EXTENSION-LINK-AREA.
018400     05  WS-EXT-QUANTITY         PIC S9(7).
018500     05  WS-EXT-UNIT-PRICE       PIC S9(7)V99.
018600     05  WS-EXT-VALUE            PIC S9(9)V99.

018700******************************************************************
018800 PROCEDURE                   DIVISION.
018900*-----------------------------------------------------------------
019000* Main procedure
019100*-----------------------------------------------------------------
019200 100-STOCK-POSTING.
019300     PERFORM 200-INITIATE-STOCK-POSTING.
019400     PERFORM 200-PROCEED-STOCK-POSTING UNTIL MVTXN-EOF.
019500     PERFORM 200-TERMINATE-STOCK-POSTING.

019600     STOP RUN.

019700******************************************************************
019800* Open all files, build the run-date stamp, prime the transaction
019900* read.
020000*-----------------------------------------------------------------
020100 200-INITIATE-STOCK-POSTING.
020200     PERFORM 300-OPEN-ALL-FILES.
020300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
020400     PERFORM 900-BUILD-RUN-DATE-STAMP.
020500     PERFORM 300-READ-MVTXN-FILE-IN.

020600*-----------------------------------------------------------------
020700* One movement transaction per pass -- stock-in or fulfilment.
020800*-----------------------------------------------------------------
020900 200-PROCEED-STOCK-POSTING.
021000     PERFORM 300-PROCESS-MOVEMENT.
021100     PERFORM 300-READ-MVTXN-FILE-IN.

021200*-----------------------------------------------------------------
021300* Close files and display the run summary.
021400*-----------------------------------------------------------------
021500 200-TERMINATE-STOCK-POSTING.
021600     PERFORM 300-CLOSE-ALL-FILES.
021700     PERFORM 300-DISPLAY-RUN-SUMMARY.

021800******************************************************************
021900 300-OPEN-ALL-FILES.
022000     OPEN    INPUT   MVTXN-FILE-IN
022100             I-O     PRODUCT-MASTER
022200             I-O     REQUEST-ITEM-FILE
022300             I-O     REQUEST-FILE
022400             I-O     ORDER-ITEM-FILE
022500             EXTEND  STKTXN-FILE-OUT
022600             EXTEND  AUDIT-FILE-OUT.

022700*-----------------------------------------------------------------
022800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022900     INITIALIZE STOCKPST-SWITCHES STOCKPST-COUNTERS.

023000*-----------------------------------------------------------------
023100 300-READ-MVTXN-FILE-IN.
023200     READ MVTXN-FILE-IN
023300             AT END      MOVE "Y" TO WS-MVTXN-EOF-SW
023400             NOT AT END  ADD 1 TO WS-RECORDS-READ.

023500*-----------------------------------------------------------------
023600* Dispatch on transaction type.  Anything other than IN or OUT
023700* should never reach this file -- rejected here rather than
023800* abending the run.
023900*-----------------------------------------------------------------
024000 300-PROCESS-MOVEMENT.
024100     EVALUATE TRUE
024200         WHEN MV-IS-STOCK-IN
024300             PERFORM 400-POST-STOCK-IN
024400         WHEN MV-IS-FULFILL
024500             PERFORM 400-POST-FULFILL-REQUEST-ITEM
024600         WHEN OTHER
024700             MOVE "N"                        TO WS-VALIDATION-SW
024800             MOVE "UNRECOGNIZED TXN TYPE"     TO WS-REJECT-REASON
024900             PERFORM 500-WRITE-AUDIT-REJECTED
025000             ADD 1 TO WS-REJECTED-COUNT
025100     END-EVALUATE.

025200*-----------------------------------------------------------------
025300 300-CLOSE-ALL-FILES.
025400     CLOSE   MVTXN-FILE-IN
025500             PRODUCT-MASTER
025600             REQUEST-ITEM-FILE
025700             REQUEST-FILE
025800             ORDER-ITEM-FILE
025900             STKTXN-FILE-OUT
026000             AUDIT-FILE-OUT.

026100*-----------------------------------------------------------------
026200 300-DISPLAY-RUN-SUMMARY.
026300     COMPUTE WS-NET-QUANTITY-MOVED = WS-IN-QTY - WS-OUT-QTY.
026400     DISPLAY "STOCKPST - STOCK POSTING RUN COMPLETE".
026500     DISPLAY "  RECORDS READ    : " WS-RECORDS-READ.
026600     DISPLAY "  STOCK-IN POSTED : " WS-IN-COUNT
026700             "  QTY " WS-IN-QTY.
026800     DISPLAY "  FULFIL POSTED   : " WS-OUT-COUNT
026900             "  QTY " WS-OUT-QTY.
027000     DISPLAY "  REJECTED        : " WS-REJECTED-COUNT.
027100     DISPLAY "  NET QTY MOVED   : " WS-NET-QUANTITY-MOVED.

027200******************************************************************
027300* Stock-in: add to on-hand, journal IN, no upper bound.
027400*-----------------------------------------------------------------
027500 400-POST-STOCK-IN.
027600     PERFORM 500-VALIDATE-STOCK-IN
027700             THRU 500-VALIDATE-STOCK-IN-EXIT.
027800     IF  WS-TXN-VALID
027900         PERFORM 500-APPLY-STOCK-IN
028000         PERFORM 500-BUILD-STOCK-IN-DESCRIPTION
028100         PERFORM 500-WRITE-STOCK-TXN-JOURNAL
028200         PERFORM 500-WRITE-AUDIT-ACCEPTED
028300         ADD 1 TO WS-IN-COUNT
028400         ADD MV-QUANTITY TO WS-IN-QTY
028500     ELSE
028600         PERFORM 500-WRITE-AUDIT-REJECTED
028700         ADD 1 TO WS-REJECTED-COUNT
028800     END-IF.

028900*-----------------------------------------------------------------
029000* Fulfil a requisition item: validate, reduce on-hand, increase
029100* the item's fulfilled qty, journal OUT, propagate status.
029200*-----------------------------------------------------------------
029300 400-POST-FULFILL-REQUEST-ITEM.
029400     PERFORM 500-VALIDATE-FULFILL-ITEM
029500             THRU 500-VALIDATE-FULFILL-ITEM-EXIT.
029600     IF  WS-TXN-VALID
029700         PERFORM 500-APPLY-FULFILL-REQUEST-ITEM
029800         PERFORM 500-WRITE-FULFILL-JOURNAL
029900         PERFORM 500-PROPAGATE-REQUEST-STATUS
030000         PERFORM 500-PROPAGATE-ORDER-ITEM
030100         PERFORM 500-WRITE-AUDIT-ACCEPTED
030200         ADD 1 TO WS-OUT-COUNT
030300         ADD MV-QUANTITY TO WS-OUT-QTY
030400     ELSE
030500         PERFORM 500-WRITE-AUDIT-REJECTED
030600         ADD 1 TO WS-REJECTED-COUNT
030700     END-IF.

030800******************************************************************
030900* Stock-in has only one rule: the product must be on file.
031000*-----------------------------------------------------------------
031100 500-VALIDATE-STOCK-IN.
031200     MOVE "Y"            TO WS-VALIDATION-SW.
031300     MOVE SPACES         TO WS-REJECT-REASON.
031400     MOVE MV-PRODUCT-ID  TO PRDMST-ID.
031500     READ PRODUCT-MASTER
031600             INVALID KEY
031700                 MOVE "N" TO WS-VALIDATION-SW
031800                 MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON.
031900 500-VALIDATE-STOCK-IN-EXIT.
032000     EXIT.

032100*-----------------------------------------------------------------
032200* Fulfilment rules, in the order the procedures manual lists
032300* them -- quantity, request item exists, remaining qty, product
032400* exists, sufficient stock.
032500*-----------------------------------------------------------------
032600 500-VALIDATE-FULFILL-ITEM.
032700     MOVE "Y"    TO WS-VALIDATION-SW.
032800     MOVE SPACES TO WS-REJECT-REASON.
032900     IF  MV-QUANTITY NOT GREATER THAN ZERO
033000         MOVE "N" TO WS-VALIDATION-SW
033100         MOVE "QUANTITY MUST BE GREATER THAN 0"
033200                          TO WS-REJECT-REASON
033300         GO TO 500-VALIDATE-FULFILL-ITEM-EXIT.

033400     MOVE MV-REQUEST-ITEM-ID TO REQITM-ID.
033500     READ REQUEST-ITEM-FILE
033600             INVALID KEY
033700                 MOVE "N" TO WS-VALIDATION-SW
033800                 MOVE "REQUEST ITEM NOT FOUND" TO WS-REJECT-REASON.
033900     IF  WS-TXN-INVALID
034000         GO TO 500-VALIDATE-FULFILL-ITEM-EXIT.

034100     IF  MV-QUANTITY GREATER THAN REQITM-REMAINING-QTY
034200         MOVE "N" TO WS-VALIDATION-SW
034300         MOVE "EXCEEDS REQUEST ITEM REMAINING QTY"
034400                          TO WS-REJECT-REASON
034500         GO TO 500-VALIDATE-FULFILL-ITEM-EXIT.

034600     MOVE REQITM-PRODUCT-ID TO PRDMST-ID.
034700     READ PRODUCT-MASTER
034800             INVALID KEY
034900                 MOVE "N" TO WS-VALIDATION-SW
035000                 MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON.
035100     IF  WS-TXN-INVALID
035200         GO TO 500-VALIDATE-FULFILL-ITEM-EXIT.

035300     IF  MV-QUANTITY GREATER THAN PRDMST-QUANTITY
035400         MOVE "N" TO WS-VALIDATION-SW
035500         MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON.
035600 500-VALIDATE-FULFILL-ITEM-EXIT.
035700     EXIT.

035800*-----------------------------------------------------------------
035900 500-APPLY-STOCK-IN.
036000     ADD  MV-QUANTITY TO PRDMST-QUANTITY.
036100     REWRITE PRDMST-RECORD.
036200     IF  WS-PRDMST-STATUS NOT = "00"
036300         DISPLAY "STOCKPST - PRODMAST REWRITE STATUS "
036400                 WS-PRDMST-STATUS " ID " PRDMST-ID.

036500*-----------------------------------------------------------------
036600* Reduce on-hand, raise the item's fulfilled qty and recompute
036700* remaining qty explicitly (see 03/03/96 change).
036800*-----------------------------------------------------------------
036900 500-APPLY-FULFILL-REQUEST-ITEM.
037000     SUBTRACT MV-QUANTITY FROM PRDMST-QUANTITY.
037100     REWRITE PRDMST-RECORD.

037200     ADD      MV-QUANTITY TO REQITM-FULFILLED-QTY.
037300     SUBTRACT REQITM-FULFILLED-QTY FROM REQITM-QUANTITY
037400             GIVING REQITM-REMAINING-QTY.
037500     REWRITE REQITM-RECORD.

037600*-----------------------------------------------------------------
037700 500-BUILD-STOCK-IN-DESCRIPTION.
037800     MOVE SPACES TO WS-JOURNAL-DESCRIPTION.
037900     MOVE MV-NOTE TO WS-NOTE-WORK.
038000     IF  WS-NOTE-WORK = SPACES
038100         MOVE "-" TO WS-NOTE-WORK.
038200     IF  MV-SUPPLIER-ID NOT = SPACES
038300         STRING "Stock-In from Supplier ID " DELIMITED BY SIZE
038400                 MV-SUPPLIER-ID  DELIMITED BY SPACE
038500                 ". Note: "      DELIMITED BY SIZE
038600                 WS-NOTE-WORK    DELIMITED BY SIZE
038700                 INTO WS-JOURNAL-DESCRIPTION
038800     ELSE
038900         STRING "Stock-In. Note: " DELIMITED BY SIZE
039000                 WS-NOTE-WORK      DELIMITED BY SIZE
039100                 INTO WS-JOURNAL-DESCRIPTION
039200     END-IF.

039300*-----------------------------------------------------------------
039400 500-WRITE-STOCK-TXN-JOURNAL.
039500     PERFORM 600-NEXT-STKTXN-ID.
039600     MOVE WHWORK-DATE-STAMP  TO STKTXN-DATE.
039700     MOVE "IN "              TO STKTXN-TYPE.
039800     MOVE MV-PRODUCT-ID      TO STKTXN-PRODUCT-ID.
039900     MOVE MV-QUANTITY        TO STKTXN-QUANTITY.
040000     MOVE MV-STAFF-ID        TO STKTXN-STAFF-ID.
040100     MOVE WS-JRNL-DESC-TEXT  TO STKTXN-DESCRIPTION.
040200     MOVE SPACES             TO STKTXN-BATCH-ID.
040300     MOVE SPACES             TO STKTXN-REFERENCE-ID.
040400     WRITE STKTXN-RECORD.

040500*-----------------------------------------------------------------
040600 500-WRITE-FULFILL-JOURNAL.
040700     PERFORM 600-NEXT-STKTXN-ID.
040800     MOVE SPACES TO WS-JOURNAL-DESCRIPTION.
040900     STRING "Fulfill Request ID " DELIMITED BY SIZE
041000             REQITM-REQUEST-ID    DELIMITED BY SPACE
041100             INTO WS-JOURNAL-DESCRIPTION.
041200     MOVE WHWORK-DATE-STAMP  TO STKTXN-DATE.
041300     MOVE "OUT"              TO STKTXN-TYPE.
041400     MOVE REQITM-PRODUCT-ID  TO STKTXN-PRODUCT-ID.
041500     MOVE MV-QUANTITY        TO STKTXN-QUANTITY.
041600     MOVE MV-STAFF-ID        TO STKTXN-STAFF-ID.
041700     MOVE WS-JRNL-DESC-TEXT  TO STKTXN-DESCRIPTION.
041800     MOVE SPACES             TO STKTXN-BATCH-ID.
041900     MOVE REQITM-REQUEST-ID  TO STKTXN-REFERENCE-ID.
042000     WRITE STKTXN-RECORD.

042100*-----------------------------------------------------------------
042200* Once fulfilled, the request goes to Pending (see 05/05/03
042300* change -- this now happens before the order-item propagation).
042400*-----------------------------------------------------------------
042500 500-PROPAGATE-REQUEST-STATUS.
042600     MOVE REQITM-REQUEST-ID TO REQHDR-ID.
042700     READ REQUEST-FILE
042800             INVALID KEY
042900                 DISPLAY "STOCKPST - REQUEST NOT FOUND "
043000                         REQHDR-ID.
043100     IF  WS-REQHDR-STATUS = "00"
043200         MOVE "Pending" TO REQHDR-STATUS
043300         REWRITE REQHDR-RECORD.

043400*-----------------------------------------------------------------
043500* If the request is drawn against a customer order, raise the
043600* matching order-item's fulfilled qty for the same product.
043700*-----------------------------------------------------------------
043800 500-PROPAGATE-ORDER-ITEM.
043900     IF  REQHDR-ORDER-ID NOT = SPACES
044000         MOVE REQHDR-ORDER-ID   TO ORDITM-ORDER-ID
044100         MOVE REQITM-PRODUCT-ID TO ORDITM-PRODUCT-ID
044200         READ ORDER-ITEM-FILE
044300                 INVALID KEY
044400                     DISPLAY "STOCKPST - ORDER ITEM NOT FOUND "
044500                             ORDITM-KEY
044600         END-READ
044700         IF  WS-ORDITM-STATUS = "00"
044800             ADD MV-QUANTITY TO ORDITM-FULFILLED-QTY
044900             SUBTRACT ORDITM-FULFILLED-QTY FROM ORDITM-QUANTITY
045000                     GIVING ORDITM-REMAINING-QTY
045100             REWRITE ORDITM-RECORD
045200         END-IF
045300     END-IF.

045400*-----------------------------------------------------------------
045500 500-WRITE-AUDIT-ACCEPTED.
045600     IF  MV-IS-STOCK-IN
045700         MOVE MV-PRODUCT-ID      TO AUD-KEY-1
045800         MOVE MV-SUPPLIER-ID     TO AUD-KEY-2
045900         MOVE "IN "              TO AUD-TXN-TYPE
046000         MOVE MV-QUANTITY        TO WS-EXT-QUANTITY
046100         MOVE PRDMST-COST-PRICE  TO WS-EXT-UNIT-PRICE
046200     ELSE
046300         MOVE REQITM-PRODUCT-ID  TO AUD-KEY-1
046400         MOVE REQITM-REQUEST-ID  TO AUD-KEY-2
046500         MOVE "OUT"              TO AUD-TXN-TYPE
046600         MOVE MV-QUANTITY        TO WS-EXT-QUANTITY
046700         MOVE PRDMST-COST-PRICE  TO WS-EXT-UNIT-PRICE
046800     END-IF.
046900     CALL "EXTVALUE" USING WS-EXTENSION-LINK-AREA.
047000     MOVE WS-EXT-QUANTITY    TO AUD-QUANTITY.
047100     MOVE WS-EXT-VALUE       TO AUD-AMOUNT.
047200     MOVE "ACCEPTED"         TO AUD-STATUS.
047300     MOVE SPACES             TO AUD-REASON.
047400     WRITE AUDIT-RECORD.

047500*-----------------------------------------------------------------
047600 500-WRITE-AUDIT-REJECTED.
047700     IF  MV-IS-STOCK-IN
047800         MOVE "IN "          TO AUD-TXN-TYPE
047900         MOVE MV-PRODUCT-ID  TO AUD-KEY-1
048000     ELSE IF MV-IS-FULFILL
048100         MOVE "OUT"                TO AUD-TXN-TYPE
048200         MOVE MV-REQUEST-ITEM-ID   TO AUD-KEY-1
048300     ELSE
048400         MOVE "OTH"          TO AUD-TXN-TYPE
048500         MOVE MV-PRODUCT-ID  TO AUD-KEY-1
048600     END-IF.
048700     MOVE SPACES             TO AUD-KEY-2.
048800     MOVE MV-QUANTITY        TO AUD-QUANTITY.
048900     MOVE ZERO               TO AUD-AMOUNT.
049000     MOVE "REJECTED"         TO AUD-STATUS.
049100     MOVE WS-REJECT-REASON   TO AUD-REASON.
049200     WRITE AUDIT-RECORD.

049300******************************************************************
049400 600-NEXT-STKTXN-ID.
049500     ADD 1 TO WS-NEXT-STKTXN-SEQ.
049600     MOVE WS-NEXT-STKTXN-SEQ TO WS-STKTXN-SEQ-ED.
049700     MOVE "ST-"              TO STKTXN-ID.
049800     MOVE WS-STKTXN-SEQ-ED   TO STKTXN-ID (4:8).

049900******************************************************************
050000* Run-date stamp used on every record this program creates --
050100* one stamp per run, not per record, matching shop convention.
050200*-----------------------------------------------------------------
050300 900-BUILD-RUN-DATE-STAMP.
050400     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
050500     ACCEPT WS-TIME-FIELDS FROM TIME.
050600     STRING WHWORK-CUR-YEAR  DELIMITED BY SIZE
050700             "-"             DELIMITED BY SIZE
050800             WHWORK-CUR-MONTH DELIMITED BY SIZE
050900             "-"             DELIMITED BY SIZE
051000             WHWORK-CUR-DAY  DELIMITED BY SIZE
051100             "-"             DELIMITED BY SIZE
051200             WS-TIME-HH      DELIMITED BY SIZE
051300             "."             DELIMITED BY SIZE
051400             WS-TIME-MM      DELIMITED BY SIZE
051500             "."             DELIMITED BY SIZE
051600             WS-TIME-SS      DELIMITED BY SIZE
051700             INTO WHWORK-DATE-STAMP.
