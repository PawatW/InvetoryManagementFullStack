000100******************************************************************
000200* REQSENG   -  REQUISITION (REQUEST) ENGINE
000300*    Reads the request action transaction file, grouped by
000400*    action type and request ID (create groups carry a
000500*    correlation value in place of a real REQUEST-ID -- see
000600*    WHREQTXN.cpy).  Three actions:
000700*      C  Create   -- new request header and items, cross-
000800*                     checked against the parent order when one
000900*                     is named.
001000*      A  Approve  -- approve or reject (REJ flag), stamp
001100*                     approver and date.
001200*      X  Close    -- close only when ready (status Pending,
001300*                     no item with remaining qty > 0).
001400*    Feeds AUDIT-DETAIL-FILE for the CNTLRPT control report.
001500*
001600* Used File
001700*    - Request Action Transactions (input) : REQACTIN
001800*    - Request File (random I-O)           : REQF
001900*    - Request Item File (random I-O,
002000*      scanned by alternate key on close)   : REQITMF
002100*    - Order Item File (random I-O)         : ORDITMF
002200*    - Audit Detail File (extend)           : AUDITF
002300******************************************************************
002400 IDENTIFICATION              DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.                 REQSENG.
002700 AUTHOR.                     NGUYEN CAO.
002800 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
002900                             DATA PROCESSING DEPARTMENT.
003000 DATE-WRITTEN.               JUNE 18, 1991.
003100 DATE-COMPILED.
003200 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
003300                             PROCESSING AND WAREHOUSE OPERATIONS.
003400*-----------------------------------------------------------------
003500* CHANGE LOG
003600*-----------------------------------------------------------------
003700* 06/18/91 NC   ORIGINAL PROGRAM, SPLIT OUT OF WHAT HAD BEEN A    REQSEN01
003800*               MANUAL REQUISITION LOG KEPT BY THE WAREHOUSE
003900*               SUPERVISOR.
004000* 02/09/92 AM   ORDER CROSS-CHECK ADDED FOR REQUESTS DRAWN        REQSEN02
004100*               AGAINST A CUSTOMER ORDER.
004200* 07/23/93 KD   CUMULATIVE-QUANTITY CHECK ADDED -- A REQUEST      REQSEN03
004300*               REPEATING THE SAME PRODUCT ON TWO LINES WAS
004400*               PASSING THE ORDER-REMAINING-QTY CHECK PER LINE
004500*               INSTEAD OF IN TOTAL.
004600* 11/30/94 ESV  CLOSE ACTION NOW SCANS REQUEST-ITEM-FILE BY THE   REQSEN04
004700*               NEW ALTERNATE KEY ON REQUEST-ID RATHER THAN
004800*               REQUIRING THE CALLER TO LIST EVERY ITEM ID.
004900* 03/14/95 BSK  CONTROL-BREAK LOOKAHEAD REWRITTEN -- SAME FIX AS  REQSEN05
005000*               PORDENG, PREVIOUS VERSION DROPPED THE LAST GROUP.
005100* 10/21/97 NC   VALIDATION SEQUENCE REORDERED TO MATCH REVISED    REQSEN06
005200*               PROCEDURES MANUAL SECTION 5.
005300* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, WHWORK     REQSEN07
005400*               COPYBOOK CARRIES A FULL 4-DIGIT YEAR.
005500* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     REQSEN08
005600*               NO FURTHER CHANGE REQUIRED.
005700* 08/19/00 AM   REJECT REASON TEXT NOW WRITTEN TO AUDIT DETAIL    REQSEN09
005800*               INSTEAD OF JUST DISPLAYED AT THE CONSOLE.
005900* 05/05/03 RGT  CR-4471 EMPTY INPUT FILE NO LONGER PRODUCES A     REQSEN10
006000*               SPURIOUS TRAILING AUDIT-REJECT RECORD.
006100* 02/14/06 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         REQSEN11
006200* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER EACH RANDOM     REQSEN12
006300*               I-O CALL, DISPLAYED ON A NON-ZERO STATUS.
006400* 09/22/16 TMW  SR-91004 RUN SUMMARY NOW SHOWS A TOTAL-PROCESSED  REQSEN13
006500*               LINE SO THE OPERATOR DOES NOT HAVE TO ADD THE
006600*               THREE COUNTS BY HAND.
006700* 09/26/16 TMW  SR-91004 ADDED A SECOND ALTERNATE VIEW ON THE     REQSEN14
006800*               SEQUENCE-EDIT WORK AREA FOR AN UPCOMING BATCH
006900*               NUMBER RANGE CHECK.
007000******************************************************************
007100 ENVIRONMENT                 DIVISION.
007200*-----------------------------------------------------------------
007300 CONFIGURATION               SECTION.
007400 SOURCE-COMPUTER.            WHATEVER-PC.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                SECTION.
007900 FILE-CONTROL.
008000     SELECT  REQTXN-FILE-IN
008100             ASSIGN TO "REQACTIN"
008200             ORGANIZATION IS LINE SEQUENTIAL.

008300     SELECT  REQUEST-FILE
008400             ASSIGN TO "REQF"
008500             ORGANIZATION IS INDEXED
008600             ACCESS MODE IS RANDOM
008700             RECORD KEY IS REQHDR-ID
008800             FILE STATUS IS WS-REQHDR-STATUS.

008900     SELECT  REQUEST-ITEM-FILE
009000             ASSIGN TO "REQITMF"
009100             ORGANIZATION IS INDEXED
009200             ACCESS MODE IS DYNAMIC
009300             RECORD KEY IS REQITM-ID
009400             ALTERNATE RECORD KEY IS REQITM-REQUEST-ID
009500                     WITH DUPLICATES
009600             FILE STATUS IS WS-REQITM-STATUS.

009700     SELECT  ORDER-ITEM-FILE
009800             ASSIGN TO "ORDITMF"
009900             ORGANIZATION IS INDEXED
010000             ACCESS MODE IS RANDOM
010100             RECORD KEY IS ORDITM-KEY
010200             FILE STATUS IS WS-ORDITM-STATUS.

010300     SELECT  AUDIT-FILE-OUT
010400             ASSIGN TO "AUDITF"
010500             ORGANIZATION IS LINE SEQUENTIAL.

010600******************************************************************
010700 DATA                        DIVISION.
010800*-----------------------------------------------------------------
010900 FILE                        SECTION.
011000 FD  REQTXN-FILE-IN
011100     RECORD CONTAINS 160 CHARACTERS
011200     DATA RECORD IS REQTXN-RECORD.
011300     COPY "WHREQTXN.cpy".

011400 FD  REQUEST-FILE
011500     RECORD CONTAINS 190 CHARACTERS
011600     DATA RECORD IS REQHDR-RECORD.
011700     COPY "WHREQHDR.cpy".

011800 FD  REQUEST-ITEM-FILE
011900     RECORD CONTAINS 70 CHARACTERS
012000     DATA RECORD IS REQITM-RECORD.
012100     COPY "WHREQITM.cpy".

012200 FD  ORDER-ITEM-FILE
012300     RECORD CONTAINS 95 CHARACTERS
012400     DATA RECORD IS ORDITM-RECORD.
012500     COPY "WHORDITM.cpy".

012600 FD  AUDIT-FILE-OUT
012700     RECORD CONTAINS 100 CHARACTERS
012800     DATA RECORD IS AUDIT-RECORD.
012900     COPY "WHAUDIT.cpy".

013000*-----------------------------------------------------------------
013100 WORKING-STORAGE             SECTION.
013200*-----------------------------------------------------------------
013300 77  WS-TOTAL-PROCESSED-CNT      PIC S9(07) COMP  VALUE ZERO.
013400 COPY "WHWORK.cpy".

013500 01  REQSENG-SWITCHES.
013600     05  WS-REQTXN-EOF-SW        PIC X(01)   VALUE "N".
013700         88  REQTXN-EOF                       VALUE "Y".
013800     05  WS-VALIDATION-SW        PIC X(01)   VALUE "Y".
013900         88  WS-GROUP-VALID                   VALUE "Y".
014000         88  WS-GROUP-INVALID                 VALUE "N".
014100     05  WS-OPEN-ITEM-FOUND-SW   PIC X(01)   VALUE "N".
014200         88  WS-OPEN-ITEM-FOUND               VALUE "Y".

014300 01  REQSENG-FILE-STATUS.
014400     05  WS-REQHDR-STATUS        PIC X(02).
014500     05  WS-REQITM-STATUS        PIC X(02).
014600     05  WS-ORDITM-STATUS        PIC X(02).

014700 01  REQSENG-COUNTERS.
014800     05  WS-GROUPS-READ          PIC S9(7)   COMP.
014900     05  WS-CREATE-COUNT         PIC S9(7)   COMP.
015000     05  WS-APPROVE-COUNT        PIC S9(7)   COMP.
015100     05  WS-CLOSE-COUNT          PIC S9(7)   COMP.
015200     05  WS-REJECTED-COUNT       PIC S9(7)   COMP.
015300     05  WS-ITEM-COUNT           PIC S9(4)   COMP.
015400     05  WS-SUM-IDX              PIC S9(4)   COMP.
015500     05  WS-NEXT-REQUEST-SEQ     PIC S9(8)   COMP    VALUE ZERO.
015600     05  WS-NEXT-REQITM-SEQ      PIC S9(8)   COMP    VALUE ZERO.

015700 01  WS-CUMULATIVE-QTY-WORK.
015800     05  WS-CUMULATIVE-QTY       PIC S9(9)   COMP.
015900 01  WS-CUMULATIVE-QTY-WORK-R REDEFINES WS-CUMULATIVE-QTY-WORK.
016000     05  WS-CUMULATIVE-QTY-X     PIC X(04).

016100 01  WS-REJECT-REASON            PIC X(40).

016200 01  WS-CONTROL-KEYS.
016300     05  WS-SAVE-REQUEST-ID      PIC X(14)   VALUE SPACES.
016400     05  WS-SAVE-ACT-TYPE        PIC X(01)   VALUE SPACES.
016500 01  WS-CONTROL-KEYS-R REDEFINES WS-CONTROL-KEYS.
016600     05  WS-SAVE-REQUEST-PREFIX  PIC X(04).
016700     05  WS-SAVE-REQUEST-SUFFIX  PIC X(10).
016800     05  FILLER                 PIC X(01).

016900 01  WS-GROUP-HEADER-FIELDS.
017000     05  WS-GROUP-ORDER-ID       PIC X(14).
017100     05  WS-GROUP-CUSTOMER-ID    PIC X(14).
017200     05  WS-GROUP-STAFF-ID       PIC X(14).
017300     05  WS-GROUP-DESCRIPTION    PIC X(60).
017400     05  WS-GROUP-REJECT-FLAG    PIC X(01).
017500         88  WS-GROUP-IS-REJECTED             VALUE "Y".
017600     05  WS-GROUP-APPROVED-BY    PIC X(14).

017700 01  REQ-ITEM-TABLE.
017800     05  REQ-ITEM-ENTRY OCCURS 100 TIMES INDEXED BY REQ-ITEM-IDX.
017900         10  TBL-PRODUCT-ID          PIC X(14).
018000         10  TBL-QUANTITY            PIC S9(7).

018100 01  WS-ID-SEQUENCE-EDITS.
018200     05  WS-REQUEST-SEQ-ED       PIC 9(08).
018300     05  WS-REQITM-SEQ-ED        PIC 9(08).
018400 01  WS-ID-SEQUENCE-EDITS-R REDEFINES WS-ID-SEQUENCE-EDITS.
018500     05  FILLER                  PIC X(16).

018600 01  WS-TIME-FIELDS.
018700     05  WS-TIME-HH              PIC 99.
018800     05  WS-TIME-MM              PIC 99.
018900     05  WS-TIME-SS              PIC 99.
019000     05  WS-TIME-HS              PIC 99.

019100******************************************************************
019200 PROCEDURE                   DIVISION.
019300*-----------------------------------------------------------------
019400* Main procedure
019500*-----------------------------------------------------------------
019600 100-REQUISITION-ENGINE.
019700     PERFORM 200-INITIATE-REQSENG.
019800     PERFORM 200-PROCEED-REQSENG UNTIL REQTXN-EOF.
019900     PERFORM 200-TERMINATE-REQSENG.

020000     STOP RUN.

020100******************************************************************
020200 200-INITIATE-REQSENG.
020300     PERFORM 300-OPEN-ALL-FILES.
020400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
020500     PERFORM 900-BUILD-RUN-DATE-STAMP.
020600     PERFORM 300-READ-REQTXN-FILE-IN.
020700     IF  NOT REQTXN-EOF
020800         PERFORM 300-START-NEW-GROUP
020900         PERFORM 300-READ-REQTXN-FILE-IN
021000     END-IF.

021100*-----------------------------------------------------------------
021200 200-PROCEED-REQSENG.
021300     IF  REQ-ACT-REQUEST-ID = WS-SAVE-REQUEST-ID
021400     AND REQ-ACT-TYPE       = WS-SAVE-ACT-TYPE
021500         PERFORM 300-ADD-ITEM-TO-TABLE
021600         PERFORM 300-READ-REQTXN-FILE-IN
021700     ELSE
021800         PERFORM 300-PROCESS-GROUP
021900         PERFORM 300-START-NEW-GROUP
022000         PERFORM 300-READ-REQTXN-FILE-IN
022100     END-IF.

022200*-----------------------------------------------------------------
022300 200-TERMINATE-REQSENG.
022400     IF  WS-ITEM-COUNT GREATER THAN ZERO
022500         PERFORM 300-PROCESS-GROUP.
022600     PERFORM 300-CLOSE-ALL-FILES.
022700     PERFORM 300-DISPLAY-RUN-SUMMARY.

022800******************************************************************
022900 300-OPEN-ALL-FILES.
023000     OPEN    INPUT   REQTXN-FILE-IN
023100             I-O     REQUEST-FILE
023200             I-O     REQUEST-ITEM-FILE
023300             I-O     ORDER-ITEM-FILE
023400             EXTEND  AUDIT-FILE-OUT.

023500*-----------------------------------------------------------------
023600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023700     INITIALIZE REQSENG-SWITCHES REQSENG-COUNTERS WS-CONTROL-KEYS.

023800*-----------------------------------------------------------------
023900 300-READ-REQTXN-FILE-IN.
024000     READ REQTXN-FILE-IN
024100             AT END      MOVE "Y" TO WS-REQTXN-EOF-SW
024200             NOT AT END  CONTINUE.

024300*-----------------------------------------------------------------
024400 300-START-NEW-GROUP.
024500     MOVE REQ-ACT-REQUEST-ID     TO WS-SAVE-REQUEST-ID.
024600     MOVE REQ-ACT-TYPE           TO WS-SAVE-ACT-TYPE.
024700     MOVE REQ-ACT-ORDER-ID       TO WS-GROUP-ORDER-ID.
024800     MOVE REQ-ACT-CUSTOMER-ID    TO WS-GROUP-CUSTOMER-ID.
024900     MOVE REQ-ACT-STAFF-ID       TO WS-GROUP-STAFF-ID.
025000     MOVE REQ-ACT-DESCRIPTION    TO WS-GROUP-DESCRIPTION.
025100     MOVE REQ-ACT-REJECT-FLAG    TO WS-GROUP-REJECT-FLAG.
025200     MOVE REQ-ACT-APPROVED-BY    TO WS-GROUP-APPROVED-BY.
025300     MOVE ZERO                   TO WS-ITEM-COUNT.
025400     PERFORM 300-ADD-ITEM-TO-TABLE.
025500     ADD 1 TO WS-GROUPS-READ.

025600*-----------------------------------------------------------------
025700 300-ADD-ITEM-TO-TABLE.
025800     ADD 1 TO WS-ITEM-COUNT.
025900     MOVE REQ-ACT-PRODUCT-ID TO TBL-PRODUCT-ID (WS-ITEM-COUNT).
026000     MOVE REQ-ACT-QUANTITY   TO TBL-QUANTITY (WS-ITEM-COUNT).

026100*-----------------------------------------------------------------
026200 300-PROCESS-GROUP.
026300     EVALUATE WS-SAVE-ACT-TYPE
026400         WHEN "C"
026500             PERFORM 400-CREATE-REQUEST
026600         WHEN "A"
026700             PERFORM 400-APPROVE-REJECT-REQUEST
026800         WHEN "X"
026900             PERFORM 400-CLOSE-REQUEST
027000         WHEN OTHER
027100             MOVE "N" TO WS-VALIDATION-SW
027200             MOVE "UNRECOGNIZED REQUEST ACTION TYPE"
027300                              TO WS-REJECT-REASON
027400             PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
027500             ADD 1 TO WS-REJECTED-COUNT
027600     END-EVALUATE.

027700*-----------------------------------------------------------------
027800 300-CLOSE-ALL-FILES.
027900     CLOSE   REQTXN-FILE-IN
028000             REQUEST-FILE
028100             REQUEST-ITEM-FILE
028200             ORDER-ITEM-FILE
028300             AUDIT-FILE-OUT.

028400*-----------------------------------------------------------------
028500 300-DISPLAY-RUN-SUMMARY.
028600     COMPUTE WS-TOTAL-PROCESSED-CNT =
028700             WS-CREATE-COUNT + WS-APPROVE-COUNT + WS-CLOSE-COUNT.
028800     DISPLAY "REQSENG - REQUISITION RUN COMPLETE".
028900     DISPLAY "  GROUPS READ    : " WS-GROUPS-READ.
029000     DISPLAY "  CREATED        : " WS-CREATE-COUNT.
029100     DISPLAY "  APPROVED/REJ   : " WS-APPROVE-COUNT.
029200     DISPLAY "  CLOSED         : " WS-CLOSE-COUNT.
029300     DISPLAY "  REJECTED       : " WS-REJECTED-COUNT.
029400     DISPLAY "  TOTAL PROCESSED: " WS-TOTAL-PROCESSED-CNT.

029500******************************************************************
029600* Create: at least one item; when tied to an order, every item's
029700* product must appear on that order and the cumulative requested
029800* quantity per product must not exceed the order item's
029900* remaining quantity.
030000*-----------------------------------------------------------------
030100 400-CREATE-REQUEST.
030200     PERFORM 500-VALIDATE-CREATE THRU 500-VALIDATE-CREATE-EXIT.
030300     IF  WS-GROUP-VALID
030400         PERFORM 500-WRITE-REQUEST-HEADER-NEW
030500         PERFORM 500-WRITE-REQUEST-ITEM-NEW
030600                 VARYING REQ-ITEM-IDX FROM 1 BY 1
030700                 UNTIL REQ-ITEM-IDX > WS-ITEM-COUNT
030800         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
030900         ADD 1 TO WS-CREATE-COUNT
031000     ELSE
031100         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
031200         ADD 1 TO WS-REJECTED-COUNT
031300     END-IF.

031400*-----------------------------------------------------------------
031500 400-APPROVE-REJECT-REQUEST.
031600     PERFORM 500-VALIDATE-APPROVE THRU 500-VALIDATE-APPROVE-EXIT.
031700     IF  WS-GROUP-VALID
031800         IF  WS-GROUP-IS-REJECTED
031900             MOVE "Rejected" TO REQHDR-STATUS
032000         ELSE
032100             MOVE "Approved" TO REQHDR-STATUS
032200         END-IF
032300         MOVE WS-GROUP-APPROVED-BY  TO REQHDR-APPROVED-BY
032400         MOVE WHWORK-DATE-STAMP     TO REQHDR-APPROVED-DATE
032500         REWRITE REQHDR-RECORD
032600         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
032700         ADD 1 TO WS-APPROVE-COUNT
032800     ELSE
032900         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
033000         ADD 1 TO WS-REJECTED-COUNT
033100     END-IF.

033200*-----------------------------------------------------------------
033300 400-CLOSE-REQUEST.
033400     PERFORM 500-VALIDATE-CLOSE THRU 500-VALIDATE-CLOSE-EXIT.
033500     IF  WS-GROUP-VALID
033600         MOVE "Closed" TO REQHDR-STATUS
033700         REWRITE REQHDR-RECORD
033800         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
033900         ADD 1 TO WS-CLOSE-COUNT
034000     ELSE
034100         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
034200         ADD 1 TO WS-REJECTED-COUNT
034300     END-IF.

034400******************************************************************
034500 500-VALIDATE-CREATE.
034600     MOVE "Y"    TO WS-VALIDATION-SW.
034700     MOVE SPACES TO WS-REJECT-REASON.
034800     IF  WS-ITEM-COUNT = ZERO
034900         MOVE "N" TO WS-VALIDATION-SW
035000         MOVE "AT LEAST ONE ITEM REQUIRED" TO WS-REJECT-REASON
035100         GO TO 500-VALIDATE-CREATE-EXIT.
035200     IF  WS-GROUP-ORDER-ID NOT = SPACES
035300         PERFORM 600-VALIDATE-ITEM-VS-ORDER
035400                 VARYING REQ-ITEM-IDX FROM 1 BY 1
035500                 UNTIL REQ-ITEM-IDX > WS-ITEM-COUNT
035600                 OR WS-GROUP-INVALID
035700     END-IF.
035800 500-VALIDATE-CREATE-EXIT.
035900     EXIT.

036000*-----------------------------------------------------------------
036100 600-VALIDATE-ITEM-VS-ORDER.
036200     MOVE WS-GROUP-ORDER-ID              TO ORDITM-ORDER-ID.
036300     MOVE TBL-PRODUCT-ID (REQ-ITEM-IDX)  TO ORDITM-PRODUCT-ID.
036400     READ ORDER-ITEM-FILE
036500             INVALID KEY
036600                 MOVE "N" TO WS-VALIDATION-SW
036700                 MOVE "REQUESTED PRODUCT NOT ON ORDER"
036800                          TO WS-REJECT-REASON.
036900     IF  WS-GROUP-VALID
037000         PERFORM 700-SUM-PRODUCT-QTY-IN-TABLE
037100         IF  WS-CUMULATIVE-QTY GREATER THAN ORDITM-REMAINING-QTY
037200             MOVE "N" TO WS-VALIDATION-SW
037300             MOVE "EXCEEDS ORDER ITEM REMAINING QTY"
037400                          TO WS-REJECT-REASON
037500         END-IF
037600     END-IF.

037700*-----------------------------------------------------------------
037800* Sums TBL-QUANTITY across every table entry naming the same
037900* product as REQ-ITEM-IDX (see 07/23/93 change).
038000*-----------------------------------------------------------------
038100 700-SUM-PRODUCT-QTY-IN-TABLE.
038200     MOVE ZERO TO WS-CUMULATIVE-QTY.
038300     PERFORM 710-ADD-IF-MATCHING-PRODUCT
038400             VARYING WS-SUM-IDX FROM 1 BY 1
038500             UNTIL WS-SUM-IDX > WS-ITEM-COUNT.

038600*-----------------------------------------------------------------
038700 710-ADD-IF-MATCHING-PRODUCT.
038800     IF  TBL-PRODUCT-ID (WS-SUM-IDX) = TBL-PRODUCT-ID (REQ-ITEM-IDX)
038900         ADD TBL-QUANTITY (WS-SUM-IDX) TO WS-CUMULATIVE-QTY.

039000*-----------------------------------------------------------------
039100 500-VALIDATE-APPROVE.
039200     MOVE "Y"                TO WS-VALIDATION-SW.
039300     MOVE SPACES             TO WS-REJECT-REASON.
039400     MOVE WS-SAVE-REQUEST-ID TO REQHDR-ID.
039500     READ REQUEST-FILE
039600             INVALID KEY
039700                 MOVE "N" TO WS-VALIDATION-SW
039800                 MOVE "REQUEST NOT FOUND" TO WS-REJECT-REASON.
039900 500-VALIDATE-APPROVE-EXIT.
040000     EXIT.

040100*-----------------------------------------------------------------
040200* Ready-to-close: status Pending and no item with remaining
040300* qty > 0 (scanned by the alternate key on request id).
040400*-----------------------------------------------------------------
040500 500-VALIDATE-CLOSE.
040600     MOVE "Y"                TO WS-VALIDATION-SW.
040700     MOVE SPACES              TO WS-REJECT-REASON.
040800     MOVE WS-SAVE-REQUEST-ID TO REQHDR-ID.
040900     READ REQUEST-FILE
041000             INVALID KEY
041100                 MOVE "N" TO WS-VALIDATION-SW
041200                 MOVE "REQUEST NOT FOUND" TO WS-REJECT-REASON.
041300     IF  WS-GROUP-INVALID
041400         GO TO 500-VALIDATE-CLOSE-EXIT.
041500     IF  REQHDR-STATUS NOT = "Pending"
041600         MOVE "N" TO WS-VALIDATION-SW
041700         MOVE "REQUEST NOT IN PENDING STATUS" TO WS-REJECT-REASON
041800         GO TO 500-VALIDATE-CLOSE-EXIT.
041900     PERFORM 600-SCAN-REQUEST-ITEMS-FOR-OPEN.
042000     IF  WS-OPEN-ITEM-FOUND
042100         MOVE "N" TO WS-VALIDATION-SW
042200         MOVE "REQUEST HAS ITEMS WITH REMAINING QTY"
042300                          TO WS-REJECT-REASON.
042400 500-VALIDATE-CLOSE-EXIT.
042500     EXIT.

042600*-----------------------------------------------------------------
042700 600-SCAN-REQUEST-ITEMS-FOR-OPEN.
042800     MOVE "N" TO WS-OPEN-ITEM-FOUND-SW.
042900     MOVE WS-SAVE-REQUEST-ID TO REQITM-REQUEST-ID.
043000     START REQUEST-ITEM-FILE KEY IS = REQITM-REQUEST-ID
043100             INVALID KEY
043200                 MOVE "10" TO WS-REQITM-STATUS.
043300     IF  WS-REQITM-STATUS = "00"
043400         PERFORM 610-SCAN-NEXT-REQUEST-ITEM
043500                 UNTIL WS-REQITM-STATUS NOT = "00"
043600                 OR WS-OPEN-ITEM-FOUND
043700     END-IF.

043800*-----------------------------------------------------------------
043900 610-SCAN-NEXT-REQUEST-ITEM.
044000     READ REQUEST-ITEM-FILE NEXT RECORD
044100             AT END MOVE "10" TO WS-REQITM-STATUS.
044200     IF  WS-REQITM-STATUS = "00"
044300         IF  REQITM-REQUEST-ID = WS-SAVE-REQUEST-ID
044400             IF  REQITM-REMAINING-QTY GREATER THAN ZERO
044500                 MOVE "Y" TO WS-OPEN-ITEM-FOUND-SW
044600             END-IF
044700         ELSE
044800             MOVE "10" TO WS-REQITM-STATUS
044900         END-IF
045000     END-IF.

045100******************************************************************
045200 500-WRITE-REQUEST-HEADER-NEW.
045300     PERFORM 700-NEXT-REQUEST-ID.
045400     MOVE WHWORK-DATE-STAMP      TO REQHDR-DATE.
045500     MOVE "Awaiting Approval"    TO REQHDR-STATUS.
045600     MOVE WS-GROUP-ORDER-ID      TO REQHDR-ORDER-ID.
045700     MOVE WS-GROUP-CUSTOMER-ID   TO REQHDR-CUSTOMER-ID.
045800     MOVE WS-GROUP-STAFF-ID      TO REQHDR-STAFF-ID.
045900     MOVE WS-GROUP-DESCRIPTION   TO REQHDR-DESCRIPTION.
046000     MOVE SPACES                 TO REQHDR-APPROVED-BY.
046100     MOVE SPACES                 TO REQHDR-APPROVED-DATE.
046200     WRITE REQHDR-RECORD.
046300     IF  WS-REQHDR-STATUS NOT = "00"
046400         DISPLAY "REQSENG - REQUEST WRITE STATUS "
046500                 WS-REQHDR-STATUS " ID " REQHDR-ID.

046600*-----------------------------------------------------------------
046700 500-WRITE-REQUEST-ITEM-NEW.
046800     PERFORM 700-NEXT-REQITM-ID.
046900     MOVE REQHDR-ID                     TO REQITM-REQUEST-ID.
047000     MOVE TBL-PRODUCT-ID (REQ-ITEM-IDX) TO REQITM-PRODUCT-ID.
047100     MOVE TBL-QUANTITY (REQ-ITEM-IDX)   TO REQITM-QUANTITY.
047200     MOVE ZERO                          TO REQITM-FULFILLED-QTY.
047300     MOVE TBL-QUANTITY (REQ-ITEM-IDX)   TO REQITM-REMAINING-QTY.
047400     WRITE REQITM-RECORD.

047500******************************************************************
047600 500-WRITE-AUDIT-ACCEPTED-GROUP.
047700     MOVE WS-SAVE-REQUEST-ID TO AUD-KEY-1.
047800     MOVE WS-GROUP-ORDER-ID  TO AUD-KEY-2.
047900     MOVE WS-ITEM-COUNT      TO AUD-QUANTITY.
048000     MOVE ZERO               TO AUD-AMOUNT.
048100     MOVE "OTH"              TO AUD-TXN-TYPE.
048200     MOVE "ACCEPTED"         TO AUD-STATUS.
048300     MOVE SPACES             TO AUD-REASON.
048400     WRITE AUDIT-RECORD.

048500*-----------------------------------------------------------------
048600 500-WRITE-AUDIT-REJECTED-GROUP.
048700     MOVE WS-SAVE-REQUEST-ID TO AUD-KEY-1.
048800     MOVE WS-GROUP-ORDER-ID  TO AUD-KEY-2.
048900     MOVE WS-ITEM-COUNT      TO AUD-QUANTITY.
049000     MOVE ZERO               TO AUD-AMOUNT.
049100     MOVE "OTH"              TO AUD-TXN-TYPE.
049200     MOVE "REJECTED"         TO AUD-STATUS.
049300     MOVE WS-REJECT-REASON   TO AUD-REASON.
049400     WRITE AUDIT-RECORD.

049500******************************************************************
049600 700-NEXT-REQUEST-ID.
049700     ADD 1 TO WS-NEXT-REQUEST-SEQ.
049800     MOVE WS-NEXT-REQUEST-SEQ TO WS-REQUEST-SEQ-ED.
049900     MOVE "REQ-"              TO REQHDR-ID.
050000     MOVE WS-REQUEST-SEQ-ED   TO REQHDR-ID (5:8).

050100*-----------------------------------------------------------------
050200 700-NEXT-REQITM-ID.
050300     ADD 1 TO WS-NEXT-REQITM-SEQ.
050400     MOVE WS-NEXT-REQITM-SEQ TO WS-REQITM-SEQ-ED.
050500     MOVE "RIT-"             TO REQITM-ID.
050600     MOVE WS-REQITM-SEQ-ED   TO REQITM-ID (5:8).

050700******************************************************************
050800* Run-date stamp used on every record this program creates --
050900* one stamp per run, matching shop convention.
051000*-----------------------------------------------------------------
051100 900-BUILD-RUN-DATE-STAMP.
051200     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
051300     ACCEPT WS-TIME-FIELDS FROM TIME.
051400     STRING WHWORK-CUR-YEAR   DELIMITED BY SIZE
051500             "-"              DELIMITED BY SIZE
051600             WHWORK-CUR-MONTH DELIMITED BY SIZE
051700             "-"              DELIMITED BY SIZE
051800             WHWORK-CUR-DAY   DELIMITED BY SIZE
051900             "-"              DELIMITED BY SIZE
052000             WS-TIME-HH       DELIMITED BY SIZE
052100             "."              DELIMITED BY SIZE
052200             WS-TIME-MM       DELIMITED BY SIZE
052300             "."              DELIMITED BY SIZE
052400             WS-TIME-SS       DELIMITED BY SIZE
052500             INTO WHWORK-DATE-STAMP.
