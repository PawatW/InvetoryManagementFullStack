000100******************************************************************
000200* PORDENG   -  PURCHASE-ORDER ENGINE
000300*    Reads the PO action transaction file, grouped by action type
000400*    and PO ID (create groups carry a correlation value in place
000500*    of a real PO-ID -- see WHPOTXN.cpy).  Three actions:
000600*      C  Create  -- new PO header and items.
000700*      P  Price   -- price the items (or reject the PO outright).
000800*      V  Receive -- post goods receipt, recompute weighted-
000900*                    average cost, open a receipt batch, journal.
001000*    Feeds AUDIT-DETAIL-FILE for the CNTLRPT control report.
001100*
001200* Used File
001300*    - PO Action Transactions (input)      : POACTIN
001400*    - Purchase Order File (random I-O)     : PORDER
001500*    - Purchase Order Item File (random I-O): PORDITM
001600*    - Product Master (random I-O)          : PRODMAST
001700*    - Product Batch File (extend)          : PBATCH
001800*    - Stock Transaction Journal (extend)   : STKTXNJ
001900*    - Audit Detail File (extend)           : AUDITF
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 PORDENG.
002400 AUTHOR.                     BYUNG SEON KIM.
002500 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
002600                             DATA PROCESSING DEPARTMENT.
002700 DATE-WRITTEN.               APRIL 02, 1987.
002800 DATE-COMPILED.
002900 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
003000                             PROCESSING AND PURCHASING.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 04/02/87 BSK  ORIGINAL PROGRAM, CREATE AND PRICE ACTIONS ONLY --PORDEN01
003500*               RECEIVING WAS STILL A MANUAL BIN-CARD STEP.
003600* 09/09/90 ESV  RECEIVE ACTION ADDED, CALLS NEW WAVGCOST          PORDEN02
003700*               SUBPROGRAM FOR THE WEIGHTED-AVERAGE COST FORMULA.
003800* 01/15/91 KD   PRODUCT-BATCH RECORD ADDED ON RECEIPT PER         PORDEN03
003900*               WAREHOUSE'S LOT-TRACKING REQUEST.
004000* 08/06/93 NC   REJECTION PATH ON THE PRICE ACTION NO LONGER      PORDEN04
004100*               TOUCHES THE PO ITEMS, PER REVISED PROCEDURE.
004200* 03/14/95 BSK  CONTROL-BREAK LOOKAHEAD REWRITTEN -- PREVIOUS     PORDEN05
004300*               VERSION DROPPED THE LAST GROUP OF THE RUN.
004400* 11/02/96 ESV  RECEIVED UNIT PRICE NOW CARRIES A THIRD DECIMAL   PORDEN06
004500*               ON THE INPUT SIDE, ROUNDED HALF-UP ON RECEIPT.
004600* 10/21/97 NC   VALIDATION SEQUENCE REORDERED TO MATCH REVISED    PORDEN07
004700*               PROCEDURES MANUAL SECTION 6.
004800* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, WHWORK     PORDEN08
004900*               COPYBOOK CARRIES A FULL 4-DIGIT YEAR.
005000* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     PORDEN09
005100*               NO FURTHER CHANGE REQUIRED.
005200* 08/19/00 AM   REJECT REASON TEXT NOW WRITTEN TO AUDIT DETAIL    PORDEN10
005300*               INSTEAD OF JUST DISPLAYED AT THE CONSOLE.
005400* 05/05/03 RGT  CR-4471 EMPTY INPUT FILE NO LONGER PRODUCES A     PORDEN11
005500*               SPURIOUS TRAILING AUDIT-REJECT RECORD.
005600* 02/14/06 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         PORDEN12
005700* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER EACH RANDOM     PORDEN13
005800*               I-O CALL, DISPLAYED ON A NON-ZERO STATUS.
005900* 07/07/12 JQA  SR-88117 CONTROL REPORT REASON TEXT WIDENED       PORDEN14
006000*               TO MATCH THE COPYBOOK CHANGE IN WHAUDIT.
006100* 03/19/15 RGT  CR-5602 ITEM TABLE RAISED TO 100 LINES PER GROUP, PORDEN15
006200*               WAS 40, PER PURCHASING DEPARTMENT REQUEST.
006300* 09/22/16 TMW  SR-91004 RUN SUMMARY NOW SHOWS TOTAL LINE ITEMS   PORDEN16
006400*               RECEIVED IN ADDITION TO THE PO COUNT.
006500******************************************************************
006600 ENVIRONMENT                 DIVISION.
006700*-----------------------------------------------------------------
006800 CONFIGURATION               SECTION.
006900 SOURCE-COMPUTER.            WHATEVER-PC.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT                SECTION.
007400 FILE-CONTROL.
007500     SELECT  POTXN-FILE-IN
007600             ASSIGN TO "POACTIN"
007700             ORGANIZATION IS LINE SEQUENTIAL.

007800     SELECT  PO-FILE
007900             ASSIGN TO "PORDER"
008000             ORGANIZATION IS INDEXED
008100             ACCESS MODE IS RANDOM
008200             RECORD KEY IS POHDR-ID
008300             FILE STATUS IS WS-POHDR-STATUS.

008400     SELECT  PO-ITEM-FILE
008500             ASSIGN TO "PORDITM"
008600             ORGANIZATION IS INDEXED
008700             ACCESS MODE IS RANDOM
008800             RECORD KEY IS POITM-KEY
008900             FILE STATUS IS WS-POITM-STATUS.

009000     SELECT  PRODUCT-MASTER
009100             ASSIGN TO "PRODMAST"
009200             ORGANIZATION IS INDEXED
009300             ACCESS MODE IS RANDOM
009400             RECORD KEY IS PRDMST-ID
009500             FILE STATUS IS WS-PRDMST-STATUS.

009600     SELECT  BATCH-FILE-OUT
009700             ASSIGN TO "PBATCH"
009800             ORGANIZATION IS LINE SEQUENTIAL.

009900     SELECT  STKTXN-FILE-OUT
010000             ASSIGN TO "STKTXNJ"
010100             ORGANIZATION IS LINE SEQUENTIAL.

010200     SELECT  AUDIT-FILE-OUT
010300             ASSIGN TO "AUDITF"
010400             ORGANIZATION IS LINE SEQUENTIAL.

010500******************************************************************
010600 DATA                        DIVISION.
010700*-----------------------------------------------------------------
010800 FILE                        SECTION.
010900 FD  POTXN-FILE-IN
011000     RECORD CONTAINS 130 CHARACTERS
011100     DATA RECORD IS POTXN-RECORD.
011200     COPY "WHPOTXN.cpy".

011300 FD  PO-FILE
011400     RECORD CONTAINS 103 CHARACTERS
011500     DATA RECORD IS POHDR-RECORD.
011600     COPY "WHPOHDR.cpy".

011700 FD  PO-ITEM-FILE
011800     RECORD CONTAINS 60 CHARACTERS
011900     DATA RECORD IS POITM-RECORD.
012000     COPY "WHPOITM.cpy".

012100 FD  PRODUCT-MASTER
012200     RECORD CONTAINS 267 CHARACTERS
012300     DATA RECORD IS PRDMST-RECORD.
012400     COPY "WHPRDMST.cpy".

012500 FD  BATCH-FILE-OUT
012600     RECORD CONTAINS 110 CHARACTERS
012700     DATA RECORD IS BATCH-RECORD.
012800     COPY "WHBATCH.cpy".

012900 FD  STKTXN-FILE-OUT
013000     RECORD CONTAINS 160 CHARACTERS
013100     DATA RECORD IS STKTXN-RECORD.
013200     COPY "WHSTKTXN.cpy".

013300 FD  AUDIT-FILE-OUT
013400     RECORD CONTAINS 100 CHARACTERS
013500     DATA RECORD IS AUDIT-RECORD.
013600     COPY "WHAUDIT.cpy".

013700*-----------------------------------------------------------------
013800 WORKING-STORAGE             SECTION.
013900*-----------------------------------------------------------------
014000 77  WS-RECEIPT-COUNT            PIC S9(07) COMP  VALUE ZERO.
014100 COPY "WHWORK.cpy".

014200 01  PORDENG-SWITCHES.
014300     05  WS-POTXN-EOF-SW         PIC X(01)   VALUE "N".
014400         88  POTXN-EOF                        VALUE "Y".
014500     05  WS-VALIDATION-SW        PIC X(01)   VALUE "Y".
014600         88  WS-GROUP-VALID                   VALUE "Y".
014700         88  WS-GROUP-INVALID                 VALUE "N".

014800 01  PORDENG-FILE-STATUS.
014900     05  WS-POHDR-STATUS         PIC X(02).
015000     05  WS-POITM-STATUS         PIC X(02).
015100     05  WS-PRDMST-STATUS        PIC X(02).

015200 01  PORDENG-COUNTERS.
015300     05  WS-GROUPS-READ          PIC S9(7)   COMP.
015400     05  WS-CREATE-COUNT         PIC S9(7)   COMP.
015500     05  WS-PRICE-COUNT          PIC S9(7)   COMP.
015600     05  WS-RECEIVE-COUNT        PIC S9(7)   COMP.
015700     05  WS-REJECTED-COUNT       PIC S9(7)   COMP.
015800     05  WS-ITEM-COUNT           PIC S9(4)   COMP.
015900     05  WS-NEXT-PO-SEQ          PIC S9(8)   COMP    VALUE ZERO.
016000     05  WS-NEXT-POITM-SEQ       PIC S9(8)   COMP    VALUE ZERO.
016100     05  WS-NEXT-BATCH-SEQ       PIC S9(8)   COMP    VALUE ZERO.
016200     05  WS-NEXT-STKTXN-SEQ      PIC S9(8)   COMP    VALUE ZERO.

016300 01  WS-REJECT-REASON            PIC X(40).

016400 01  WS-CONTROL-KEYS.
016500     05  WS-SAVE-PO-ID           PIC X(14)   VALUE SPACES.
016600     05  WS-SAVE-ACT-TYPE        PIC X(01)   VALUE SPACES.

016700 01  WS-GROUP-HEADER-FIELDS.
016800     05  WS-GROUP-SUPPLIER-ID    PIC X(14).
016900     05  WS-GROUP-STAFF-ID       PIC X(14).
017000     05  WS-GROUP-REJECT-FLAG    PIC X(01).
017100         88  WS-GROUP-IS-REJECTED             VALUE "Y".

017200 01  PO-ITEM-TABLE.
017300     05  PO-ITEM-ENTRY OCCURS 100 TIMES INDEXED BY PO-ITEM-IDX.
017400         10  TBL-ITEM-ID             PIC X(14).
017500         10  TBL-PRODUCT-ID          PIC X(14).
017600         10  TBL-QUANTITY            PIC S9(7).
017700         10  TBL-UNIT-PRICE          PIC S9(7)V999.

017800 01  WS-PO-TOTAL-WORK.
017900     05  WS-PO-TOTAL-ACCUM       PIC S9(9)V99    VALUE ZERO.
018000 01  WS-PO-TOTAL-WORK-R REDEFINES WS-PO-TOTAL-WORK.
018100     05  WS-PO-TOTAL-ACCUM-X     PIC X(12).

018200 01  WS-RECEIVED-COST            PIC S9(7)V99.

018300 01  WS-ID-SEQUENCE-EDITS.
018400     05  WS-PO-SEQ-ED            PIC 9(08).
018500     05  WS-POITM-SEQ-ED         PIC 9(08).
018600     05  WS-BATCH-SEQ-ED         PIC 9(08).
018700     05  WS-STKTXN-SEQ-ED        PIC 9(08).
018800 01  WS-ID-SEQUENCE-EDITS-R REDEFINES WS-ID-SEQUENCE-EDITS.
018900     05  FILLER                  PIC X(32).

019000 01  WS-TIME-FIELDS.
019100     05  WS-TIME-HH              PIC 99.
019200     05  WS-TIME-MM              PIC 99.
019300     05  WS-TIME-SS              PIC 99.
019400     05  WS-TIME-HS              PIC 99.

019500 01  WS-EXTENSION-LINK-AREA.
019600     05  WS-EXT-QUANTITY         PIC S9(7).
019700     05  WS-EXT-UNIT-PRICE       PIC S9(7)V99.
019800     05  WS-EXT-VALUE            PIC S9(9)V99.

019900 01  WS-AVERAGE-COST-LINK-AREA.
020000     05  WS-AVG-OLD-QUANTITY     PIC S9(7).
020100     05  WS-AVG-OLD-COST         PIC S9(7)V99.
020200     05  WS-AVG-RECEIVED-QTY     PIC S9(7).
020300     05  WS-AVG-RECEIVED-COST    PIC S9(7)V99.
020400     05  WS-AVG-NEW-COST         PIC S9(7)V99.

020500******************************************************************
020600 PROCEDURE                   DIVISION.
020700*-----------------------------------------------------------------
020800* Main procedure
020900*-----------------------------------------------------------------
021000 100-PURCHASE-ORDER-ENGINE.
021100     PERFORM 200-INITIATE-PORDENG.
021200     PERFORM 200-PROCEED-PORDENG UNTIL POTXN-EOF.
021300     PERFORM 200-TERMINATE-PORDENG.

021400     STOP RUN.

021500******************************************************************
021600* Open files, build the run-date stamp, read the first record
021700* and start the first control group -- the second read is the
021800* lookahead that drives the control break in 200-PROCEED.
021900*-----------------------------------------------------------------
022000 200-INITIATE-PORDENG.
022100     PERFORM 300-OPEN-ALL-FILES.
022200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022300     PERFORM 900-BUILD-RUN-DATE-STAMP.
022400     PERFORM 300-READ-POTXN-FILE-IN.
022500     IF  NOT POTXN-EOF
022600         PERFORM 300-START-NEW-GROUP
022700         PERFORM 300-READ-POTXN-FILE-IN
022800     END-IF.

022900*-----------------------------------------------------------------
023000* Control break on a change of PO-ACT-TYPE or PO-ACT-PO-ID.
023100*-----------------------------------------------------------------
023200 200-PROCEED-PORDENG.
023300     IF  PO-ACT-PO-ID = WS-SAVE-PO-ID
023400     AND PO-ACT-TYPE  = WS-SAVE-ACT-TYPE
023500         PERFORM 300-ADD-ITEM-TO-TABLE
023600         PERFORM 300-READ-POTXN-FILE-IN
023700     ELSE
023800         PERFORM 300-PROCESS-GROUP
023900         PERFORM 300-START-NEW-GROUP
024000         PERFORM 300-READ-POTXN-FILE-IN
024100     END-IF.

024200*-----------------------------------------------------------------
024300* The last group read never sees a key change to trigger it, so
024400* it is processed here (see 03/14/95 change).
024500*-----------------------------------------------------------------
024600 200-TERMINATE-PORDENG.
024700     IF  WS-ITEM-COUNT GREATER THAN ZERO
024800         PERFORM 300-PROCESS-GROUP.
024900     PERFORM 300-CLOSE-ALL-FILES.
025000     PERFORM 300-DISPLAY-RUN-SUMMARY.

025100******************************************************************
025200 300-OPEN-ALL-FILES.
025300     OPEN    INPUT   POTXN-FILE-IN
025400             I-O     PO-FILE
025500             I-O     PO-ITEM-FILE
025600             I-O     PRODUCT-MASTER
025700             EXTEND  BATCH-FILE-OUT
025800             EXTEND  STKTXN-FILE-OUT
025900             EXTEND  AUDIT-FILE-OUT.

026000*-----------------------------------------------------------------
026100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026200     INITIALIZE PORDENG-SWITCHES PORDENG-COUNTERS WS-CONTROL-KEYS.

026300*-----------------------------------------------------------------
026400 300-READ-POTXN-FILE-IN.
026500     READ POTXN-FILE-IN
026600             AT END      MOVE "Y" TO WS-POTXN-EOF-SW
026700             NOT AT END  CONTINUE.

026800*-----------------------------------------------------------------
026900 300-START-NEW-GROUP.
027000     MOVE PO-ACT-PO-ID           TO WS-SAVE-PO-ID.
027100     MOVE PO-ACT-TYPE            TO WS-SAVE-ACT-TYPE.
027200     MOVE PO-ACT-SUPPLIER-ID     TO WS-GROUP-SUPPLIER-ID.
027300     MOVE PO-ACT-STAFF-ID        TO WS-GROUP-STAFF-ID.
027400     MOVE PO-ACT-REJECT-FLAG     TO WS-GROUP-REJECT-FLAG.
027500     MOVE ZERO                   TO WS-ITEM-COUNT.
027600     PERFORM 300-ADD-ITEM-TO-TABLE.
027700     ADD 1 TO WS-GROUPS-READ.

027800*-----------------------------------------------------------------
027900 300-ADD-ITEM-TO-TABLE.
028000     ADD 1 TO WS-ITEM-COUNT.
028100     MOVE PO-ACT-ITEM-ID     TO TBL-ITEM-ID (WS-ITEM-COUNT).
028200     MOVE PO-ACT-PRODUCT-ID  TO TBL-PRODUCT-ID (WS-ITEM-COUNT).
028300     MOVE PO-ACT-QUANTITY    TO TBL-QUANTITY (WS-ITEM-COUNT).
028400     MOVE PO-ACT-UNIT-PRICE  TO TBL-UNIT-PRICE (WS-ITEM-COUNT).

028500*-----------------------------------------------------------------
028600 300-PROCESS-GROUP.
028700     EVALUATE WS-SAVE-ACT-TYPE
028800         WHEN "C"
028900             PERFORM 400-CREATE-PO
029000         WHEN "P"
029100             PERFORM 400-PRICE-PO
029200         WHEN "V"
029300             PERFORM 400-RECEIVE-PO
029400         WHEN OTHER
029500             MOVE "N" TO WS-VALIDATION-SW
029600             MOVE "UNRECOGNIZED PO ACTION TYPE" TO WS-REJECT-REASON
029700             PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
029800             ADD 1 TO WS-REJECTED-COUNT
029900     END-EVALUATE.

030000*-----------------------------------------------------------------
030100 300-CLOSE-ALL-FILES.
030200     CLOSE   POTXN-FILE-IN
030300             PO-FILE
030400             PO-ITEM-FILE
030500             PRODUCT-MASTER
030600             BATCH-FILE-OUT
030700             STKTXN-FILE-OUT
030800             AUDIT-FILE-OUT.

030900*-----------------------------------------------------------------
031000 300-DISPLAY-RUN-SUMMARY.
031100     DISPLAY "PORDENG - PURCHASE-ORDER RUN COMPLETE".
031200     DISPLAY "  GROUPS READ    : " WS-GROUPS-READ.
031300     DISPLAY "  PO CREATED     : " WS-CREATE-COUNT.
031400     DISPLAY "  PO PRICED      : " WS-PRICE-COUNT.
031500     DISPLAY "  PO RECEIVED    : " WS-RECEIVE-COUNT.
031600     DISPLAY "  LINE ITEMS RCVD: " WS-RECEIPT-COUNT.
031700     DISPLAY "  REJECTED       : " WS-REJECTED-COUNT.

031800******************************************************************
031900* Create: supplier id required, at least one item, each item
032000* needs a product id and a positive quantity.
032100*-----------------------------------------------------------------
032200 400-CREATE-PO.
032300     PERFORM 500-VALIDATE-CREATE THRU 500-VALIDATE-CREATE-EXIT.
032400     IF  WS-GROUP-VALID
032500         PERFORM 500-WRITE-PO-HEADER-NEW
032600         PERFORM 500-WRITE-PO-ITEM-NEW
032700                 VARYING PO-ITEM-IDX FROM 1 BY 1
032800                 UNTIL PO-ITEM-IDX > WS-ITEM-COUNT
032900         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
033000         ADD 1 TO WS-CREATE-COUNT
033100     ELSE
033200         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
033300         ADD 1 TO WS-REJECTED-COUNT
033400     END-IF.

033500*-----------------------------------------------------------------
033600* Pricing: reject path sets status Rejected without touching the
033700* items (see 08/06/93 change).  Otherwise every priced item must
033800* exist on the PO and carry a positive unit price; total is the
033900* sum of unit price times the item's own on-file quantity.
034000*-----------------------------------------------------------------
034100 400-PRICE-PO.
034200     PERFORM 500-VALIDATE-PRICE THRU 500-VALIDATE-PRICE-EXIT.
034300     IF  WS-GROUP-VALID
034400         IF  WS-GROUP-IS-REJECTED
034500             PERFORM 500-APPLY-PRICE-REJECTION
034600         ELSE
034700             PERFORM 500-APPLY-PRICING
034800         END-IF
034900         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
035000         ADD 1 TO WS-PRICE-COUNT
035100     ELSE
035200         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
035300         ADD 1 TO WS-REJECTED-COUNT
035400     END-IF.

035500*-----------------------------------------------------------------
035600* Receive: staff id required, at least one received item, each
035700* received item must exist on the PO with positive quantity and
035800* unit price, and its product must exist.
035900*-----------------------------------------------------------------
036000 400-RECEIVE-PO.
036100     PERFORM 500-VALIDATE-RECEIVE THRU 500-VALIDATE-RECEIVE-EXIT.
036200     IF  WS-GROUP-VALID
036300         MOVE ZERO TO WS-PO-TOTAL-ACCUM
036400         PERFORM 500-APPLY-RECEIVE-ITEM
036500                 VARYING PO-ITEM-IDX FROM 1 BY 1
036600                 UNTIL PO-ITEM-IDX > WS-ITEM-COUNT
036700         MOVE WS-PO-TOTAL-ACCUM TO POHDR-TOTAL-AMOUNT
036800         MOVE "Received"        TO POHDR-STATUS
036900         REWRITE POHDR-RECORD
037000         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
037100         ADD WS-ITEM-COUNT TO WS-RECEIPT-COUNT
037200         ADD 1 TO WS-RECEIVE-COUNT
037300     ELSE
037400         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
037500         ADD 1 TO WS-REJECTED-COUNT
037600     END-IF.

037700******************************************************************
037800 500-VALIDATE-CREATE.
037900     MOVE "Y"    TO WS-VALIDATION-SW.
038000     MOVE SPACES TO WS-REJECT-REASON.
038100     IF  WS-GROUP-SUPPLIER-ID = SPACES
038200         MOVE "N" TO WS-VALIDATION-SW
038300         MOVE "SUPPLIER ID REQUIRED" TO WS-REJECT-REASON
038400         GO TO 500-VALIDATE-CREATE-EXIT.
038500     IF  WS-ITEM-COUNT = ZERO
038600         MOVE "N" TO WS-VALIDATION-SW
038700         MOVE "AT LEAST ONE ITEM REQUIRED" TO WS-REJECT-REASON
038800         GO TO 500-VALIDATE-CREATE-EXIT.
038900     PERFORM 600-VALIDATE-CREATE-ITEM
039000             VARYING PO-ITEM-IDX FROM 1 BY 1
039100             UNTIL PO-ITEM-IDX > WS-ITEM-COUNT
039200             OR WS-GROUP-INVALID.
039300 500-VALIDATE-CREATE-EXIT.
039400     EXIT.

039500*-----------------------------------------------------------------
039600 600-VALIDATE-CREATE-ITEM.
039700     IF  TBL-PRODUCT-ID (PO-ITEM-IDX) = SPACES
039800     OR  TBL-QUANTITY (PO-ITEM-IDX) NOT GREATER THAN ZERO
039900         MOVE "N" TO WS-VALIDATION-SW
040000         MOVE "ITEM PRODUCT ID AND QUANTITY REQUIRED"
040100                          TO WS-REJECT-REASON.

040200*-----------------------------------------------------------------
040300 500-VALIDATE-PRICE.
040400     MOVE "Y"            TO WS-VALIDATION-SW.
040500     MOVE SPACES         TO WS-REJECT-REASON.
040600     MOVE WS-SAVE-PO-ID  TO POHDR-ID.
040700     READ PO-FILE
040800             INVALID KEY
040900                 MOVE "N" TO WS-VALIDATION-SW
041000                 MOVE "PURCHASE ORDER NOT FOUND" TO WS-REJECT-REASON.
041100     IF  WS-GROUP-INVALID
041200         GO TO 500-VALIDATE-PRICE-EXIT.
041300     IF  WS-GROUP-IS-REJECTED
041400         GO TO 500-VALIDATE-PRICE-EXIT.
041500     IF  WS-ITEM-COUNT = ZERO
041600         MOVE "N" TO WS-VALIDATION-SW
041700         MOVE "AT LEAST ONE PRICED ITEM REQUIRED"
041800                          TO WS-REJECT-REASON
041900         GO TO 500-VALIDATE-PRICE-EXIT.
042000     PERFORM 600-VALIDATE-PRICE-ITEM
042100             VARYING PO-ITEM-IDX FROM 1 BY 1
042200             UNTIL PO-ITEM-IDX > WS-ITEM-COUNT
042300             OR WS-GROUP-INVALID.
042400 500-VALIDATE-PRICE-EXIT.
042500     EXIT.

042600*-----------------------------------------------------------------
042700 600-VALIDATE-PRICE-ITEM.
042800     MOVE WS-SAVE-PO-ID         TO POITM-PO-ID.
042900     MOVE TBL-ITEM-ID (PO-ITEM-IDX) TO POITM-ID.
043000     READ PO-ITEM-FILE
043100             INVALID KEY
043200                 MOVE "N" TO WS-VALIDATION-SW
043300                 MOVE "PRICE ITEM ID NOT FOUND ON PO"
043400                          TO WS-REJECT-REASON.
043500     IF  WS-GROUP-VALID
043600     AND TBL-UNIT-PRICE (PO-ITEM-IDX) NOT GREATER THAN ZERO
043700         MOVE "N" TO WS-VALIDATION-SW
043800         MOVE "UNIT PRICE MUST BE GREATER THAN 0"
043900                          TO WS-REJECT-REASON.

044000*-----------------------------------------------------------------
044100 500-VALIDATE-RECEIVE.
044200     MOVE "Y"            TO WS-VALIDATION-SW.
044300     MOVE SPACES         TO WS-REJECT-REASON.
044400     MOVE WS-SAVE-PO-ID  TO POHDR-ID.
044500     READ PO-FILE
044600             INVALID KEY
044700                 MOVE "N" TO WS-VALIDATION-SW
044800                 MOVE "PURCHASE ORDER NOT FOUND" TO WS-REJECT-REASON.
044900     IF  WS-GROUP-INVALID
045000         GO TO 500-VALIDATE-RECEIVE-EXIT.
045100     IF  WS-GROUP-STAFF-ID = SPACES
045200         MOVE "N" TO WS-VALIDATION-SW
045300         MOVE "STAFF ID REQUIRED" TO WS-REJECT-REASON
045400         GO TO 500-VALIDATE-RECEIVE-EXIT.
045500     IF  WS-ITEM-COUNT = ZERO
045600         MOVE "N" TO WS-VALIDATION-SW
045700         MOVE "AT LEAST ONE RECEIVED ITEM REQUIRED"
045800                          TO WS-REJECT-REASON
045900         GO TO 500-VALIDATE-RECEIVE-EXIT.
046000     PERFORM 600-VALIDATE-RECEIVE-ITEM
046100             VARYING PO-ITEM-IDX FROM 1 BY 1
046200             UNTIL PO-ITEM-IDX > WS-ITEM-COUNT
046300             OR WS-GROUP-INVALID.
046400 500-VALIDATE-RECEIVE-EXIT.
046500     EXIT.

046600*-----------------------------------------------------------------
046700 600-VALIDATE-RECEIVE-ITEM.
046800     MOVE WS-SAVE-PO-ID          TO POITM-PO-ID.
046900     MOVE TBL-ITEM-ID (PO-ITEM-IDX) TO POITM-ID.
047000     READ PO-ITEM-FILE
047100             INVALID KEY
047200                 MOVE "N" TO WS-VALIDATION-SW
047300                 MOVE "RECEIVE ITEM ID NOT FOUND ON PO"
047400                          TO WS-REJECT-REASON.
047500     IF  WS-GROUP-INVALID
047600         GO TO 600-VALIDATE-RECEIVE-ITEM-EXIT.
047700     IF  TBL-UNIT-PRICE (PO-ITEM-IDX) NOT GREATER THAN ZERO
047800         MOVE "N" TO WS-VALIDATION-SW
047900         MOVE "RECEIVED UNIT PRICE MUST BE GREATER THAN 0"
048000                          TO WS-REJECT-REASON
048100         GO TO 600-VALIDATE-RECEIVE-ITEM-EXIT.
048200     IF  TBL-QUANTITY (PO-ITEM-IDX) NOT GREATER THAN ZERO
048300         MOVE "N" TO WS-VALIDATION-SW
048400         MOVE "RECEIVED QUANTITY MUST BE GREATER THAN 0"
048500                          TO WS-REJECT-REASON
048600         GO TO 600-VALIDATE-RECEIVE-ITEM-EXIT.
048700     MOVE POITM-PRODUCT-ID TO PRDMST-ID.
048800     READ PRODUCT-MASTER
048900             INVALID KEY
049000                 MOVE "N" TO WS-VALIDATION-SW
049100                 MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON.
049200 600-VALIDATE-RECEIVE-ITEM-EXIT.
049300     EXIT.

049400******************************************************************
049500 500-WRITE-PO-HEADER-NEW.
049600     PERFORM 700-NEXT-PO-ID.
049700     MOVE WHWORK-DATE-STAMP      TO POHDR-DATE.
049800     MOVE WS-GROUP-SUPPLIER-ID   TO POHDR-SUPPLIER-ID.
049900     MOVE WS-GROUP-STAFF-ID      TO POHDR-STAFF-ID.
050000     MOVE ZERO                   TO POHDR-TOTAL-AMOUNT.
050100     MOVE "New order"            TO POHDR-STATUS.
050200     WRITE POHDR-RECORD.
050300     IF  WS-POHDR-STATUS NOT = "00"
050400         DISPLAY "PORDENG - PO WRITE STATUS " WS-POHDR-STATUS
050500                 " ID " POHDR-ID.

050600*-----------------------------------------------------------------
050700 500-WRITE-PO-ITEM-NEW.
050800     PERFORM 700-NEXT-POITM-ID.
050900     MOVE POHDR-ID                       TO POITM-PO-ID.
051000     MOVE TBL-PRODUCT-ID (PO-ITEM-IDX)   TO POITM-PRODUCT-ID.
051100     MOVE TBL-QUANTITY (PO-ITEM-IDX)     TO POITM-QUANTITY.
051200     MOVE ZERO                           TO POITM-UNIT-PRICE.
051300     WRITE POITM-RECORD.

051400*-----------------------------------------------------------------
051500 500-APPLY-PRICE-REJECTION.
051600     MOVE "Rejected" TO POHDR-STATUS.
051700     REWRITE POHDR-RECORD.

051800*-----------------------------------------------------------------
051900 500-APPLY-PRICING.
052000     MOVE ZERO TO WS-PO-TOTAL-ACCUM.
052100     PERFORM 600-APPLY-PRICE-ITEM
052200             VARYING PO-ITEM-IDX FROM 1 BY 1
052300             UNTIL PO-ITEM-IDX > WS-ITEM-COUNT.
052400     MOVE WS-PO-TOTAL-ACCUM TO POHDR-TOTAL-AMOUNT.
052500     MOVE "Pending"         TO POHDR-STATUS.
052600     REWRITE POHDR-RECORD.

052700*-----------------------------------------------------------------
052800 600-APPLY-PRICE-ITEM.
052900     MOVE WS-SAVE-PO-ID             TO POITM-PO-ID.
053000     MOVE TBL-ITEM-ID (PO-ITEM-IDX) TO POITM-ID.
053100     READ PO-ITEM-FILE
053200             INVALID KEY
053300                 DISPLAY "PORDENG - PRICE ITEM NOT FOUND "
053400                         POITM-KEY.
053500     IF  WS-POITM-STATUS = "00"
053600         COMPUTE POITM-UNIT-PRICE ROUNDED =
053700                 TBL-UNIT-PRICE (PO-ITEM-IDX)
053800         REWRITE POITM-RECORD
053900         MOVE POITM-QUANTITY   TO WS-EXT-QUANTITY
054000         MOVE POITM-UNIT-PRICE TO WS-EXT-UNIT-PRICE
054100         CALL "EXTVALUE" USING WS-EXTENSION-LINK-AREA
054200         ADD WS-EXT-VALUE TO WS-PO-TOTAL-ACCUM.

054300*-----------------------------------------------------------------
054400* One received item: round the received cost, recompute the
054500* product's weighted-average cost, raise on-hand, overlay the PO
054600* item with the received values, open a batch and journal IN.
054700*-----------------------------------------------------------------
054800 500-APPLY-RECEIVE-ITEM.
054900     MOVE WS-SAVE-PO-ID             TO POITM-PO-ID.
055000     MOVE TBL-ITEM-ID (PO-ITEM-IDX) TO POITM-ID.
055100     READ PO-ITEM-FILE
055200             INVALID KEY
055300                 DISPLAY "PORDENG - RECEIVE ITEM NOT FOUND "
055400                         POITM-KEY.
055500     MOVE POITM-PRODUCT-ID TO PRDMST-ID.
055600     READ PRODUCT-MASTER
055700             INVALID KEY
055800                 DISPLAY "PORDENG - PRODUCT NOT FOUND " PRDMST-ID.

055900     COMPUTE WS-RECEIVED-COST ROUNDED =
056000             TBL-UNIT-PRICE (PO-ITEM-IDX).

056100     MOVE PRDMST-QUANTITY      TO WS-AVG-OLD-QUANTITY.
056200     MOVE PRDMST-COST-PRICE    TO WS-AVG-OLD-COST.
056300     MOVE TBL-QUANTITY (PO-ITEM-IDX)
056400                               TO WS-AVG-RECEIVED-QTY.
056500     MOVE WS-RECEIVED-COST     TO WS-AVG-RECEIVED-COST.
056600     CALL "WAVGCOST" USING WS-AVERAGE-COST-LINK-AREA.

056700     ADD  TBL-QUANTITY (PO-ITEM-IDX) TO PRDMST-QUANTITY.
056800     MOVE WS-AVG-NEW-COST             TO PRDMST-COST-PRICE.
056900     REWRITE PRDMST-RECORD.

057000     MOVE TBL-QUANTITY (PO-ITEM-IDX) TO POITM-QUANTITY.
057100     MOVE WS-RECEIVED-COST           TO POITM-UNIT-PRICE.
057200     REWRITE POITM-RECORD.

057300     PERFORM 700-NEXT-BATCH-ID.
057400     MOVE POITM-PRODUCT-ID           TO BATCH-PRODUCT-ID.
057500     MOVE WS-SAVE-PO-ID              TO BATCH-PO-ID.
057600     MOVE WHWORK-DATE-STAMP          TO BATCH-RECEIVED-DATE.
057700     MOVE TBL-QUANTITY (PO-ITEM-IDX) TO BATCH-QUANTITY-IN.
057800     MOVE TBL-QUANTITY (PO-ITEM-IDX) TO BATCH-QUANTITY-REMAINING.
057900     MOVE WS-RECEIVED-COST           TO BATCH-UNIT-COST.
058000     MOVE SPACES                     TO BATCH-EXPIRY-DATE.
058100     WRITE BATCH-RECORD.

058200     PERFORM 700-NEXT-STKTXN-ID.
058300     MOVE WHWORK-DATE-STAMP  TO STKTXN-DATE.
058400     MOVE "IN "              TO STKTXN-TYPE.
058500     MOVE POITM-PRODUCT-ID   TO STKTXN-PRODUCT-ID.
058600     MOVE TBL-QUANTITY (PO-ITEM-IDX)
058700                             TO STKTXN-QUANTITY.
058800     MOVE WS-GROUP-STAFF-ID  TO STKTXN-STAFF-ID.
058900     MOVE SPACES             TO STKTXN-DESCRIPTION.
059000     STRING "Receive goods from PO " DELIMITED BY SIZE
059100             WS-SAVE-PO-ID           DELIMITED BY SPACE
059200             INTO STKTXN-DESCRIPTION.
059300     MOVE BATCH-ID           TO STKTXN-BATCH-ID.
059400     MOVE WS-SAVE-PO-ID      TO STKTXN-REFERENCE-ID.
059500     WRITE STKTXN-RECORD.

059600     MOVE TBL-QUANTITY (PO-ITEM-IDX) TO WS-EXT-QUANTITY.
059700     MOVE WS-RECEIVED-COST           TO WS-EXT-UNIT-PRICE.
059800     CALL "EXTVALUE" USING WS-EXTENSION-LINK-AREA.
059900     ADD WS-EXT-VALUE TO WS-PO-TOTAL-ACCUM.

060000******************************************************************
060100 500-WRITE-AUDIT-ACCEPTED-GROUP.
060200     MOVE WS-SAVE-PO-ID  TO AUD-KEY-1.
060300     MOVE SPACES         TO AUD-KEY-2.
060400     MOVE WS-ITEM-COUNT  TO AUD-QUANTITY.
060500     MOVE "ACCEPTED"     TO AUD-STATUS.
060600     MOVE SPACES         TO AUD-REASON.
060700     EVALUATE WS-SAVE-ACT-TYPE
060800         WHEN "V"
060900             MOVE "PRV"              TO AUD-TXN-TYPE
061000             MOVE WS-PO-TOTAL-ACCUM  TO AUD-AMOUNT
061100         WHEN "P"
061200             MOVE "OTH"              TO AUD-TXN-TYPE
061300             IF  WS-GROUP-IS-REJECTED
061400                 MOVE ZERO           TO AUD-AMOUNT
061500             ELSE
061600                 MOVE POHDR-TOTAL-AMOUNT TO AUD-AMOUNT
061700             END-IF
061800         WHEN OTHER
061900             MOVE "OTH"              TO AUD-TXN-TYPE
062000             MOVE ZERO               TO AUD-AMOUNT
062100     END-EVALUATE.
062200     WRITE AUDIT-RECORD.

062300*-----------------------------------------------------------------
062400 500-WRITE-AUDIT-REJECTED-GROUP.
062500     MOVE WS-SAVE-PO-ID      TO AUD-KEY-1.
062600     MOVE SPACES             TO AUD-KEY-2.
062700     MOVE WS-ITEM-COUNT      TO AUD-QUANTITY.
062800     MOVE ZERO               TO AUD-AMOUNT.
062900     MOVE "REJECTED"         TO AUD-STATUS.
063000     MOVE WS-REJECT-REASON   TO AUD-REASON.
063100     IF  WS-SAVE-ACT-TYPE = "V"
063200         MOVE "PRV" TO AUD-TXN-TYPE
063300     ELSE
063400         MOVE "OTH" TO AUD-TXN-TYPE
063500     END-IF.
063600     WRITE AUDIT-RECORD.

063700******************************************************************
063800 700-NEXT-PO-ID.
063900     ADD 1 TO WS-NEXT-PO-SEQ.
064000     MOVE WS-NEXT-PO-SEQ TO WS-PO-SEQ-ED.
064100     MOVE "PO-"          TO POHDR-ID.
064200     MOVE WS-PO-SEQ-ED   TO POHDR-ID (4:8).

064300*-----------------------------------------------------------------
064400 700-NEXT-POITM-ID.
064500     ADD 1 TO WS-NEXT-POITM-SEQ.
064600     MOVE WS-NEXT-POITM-SEQ TO WS-POITM-SEQ-ED.
064700     MOVE "POI-"            TO POITM-ID.
064800     MOVE WS-POITM-SEQ-ED   TO POITM-ID (5:8).

064900*-----------------------------------------------------------------
065000 700-NEXT-BATCH-ID.
065100     ADD 1 TO WS-NEXT-BATCH-SEQ.
065200     MOVE WS-NEXT-BATCH-SEQ TO WS-BATCH-SEQ-ED.
065300     MOVE "BATCH-"          TO BATCH-ID.
065400     MOVE WS-BATCH-SEQ-ED   TO BATCH-ID (7:8).

065500*-----------------------------------------------------------------
065600 700-NEXT-STKTXN-ID.
065700     ADD 1 TO WS-NEXT-STKTXN-SEQ.
065800     MOVE WS-NEXT-STKTXN-SEQ TO WS-STKTXN-SEQ-ED.
065900     MOVE "ST-"              TO STKTXN-ID.
066000     MOVE WS-STKTXN-SEQ-ED   TO STKTXN-ID (4:8).

066100******************************************************************
066200* Run-date stamp used on every record this program creates --
066300* one stamp per run, matching shop convention.
066400*-----------------------------------------------------------------
066500 900-BUILD-RUN-DATE-STAMP.
066600     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
066700     ACCEPT WS-TIME-FIELDS FROM TIME.
066800     STRING WHWORK-CUR-YEAR   DELIMITED BY SIZE
066900             "-"              DELIMITED BY SIZE
067000             WHWORK-CUR-MONTH DELIMITED BY SIZE
067100             "-"              DELIMITED BY SIZE
067200             WHWORK-CUR-DAY   DELIMITED BY SIZE
067300             "-"              DELIMITED BY SIZE
067400             WS-TIME-HH       DELIMITED BY SIZE
067500             "."              DELIMITED BY SIZE
067600             WS-TIME-MM       DELIMITED BY SIZE
067700             "."              DELIMITED BY SIZE
067800             WS-TIME-SS       DELIMITED BY SIZE
067900             INTO WHWORK-DATE-STAMP.
