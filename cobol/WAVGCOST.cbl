000100******************************************************************
000200* WAVGCOST  -  WEIGHTED-AVERAGE COST RECALCULATION
000300*    CALLed by PORDENG's goods-receipt step.  Same tiny
000400*    LINKAGE-SECTION-only shape as EXTVALUE -- the shop's usual
000500*    way of pulling one formula out of a posting program so it
000600*    is coded, and tested, in exactly one place.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 WAVGCOST.
001100 AUTHOR.                     ELENA SVESHNIKOVA.
001200 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
001300                             DATA PROCESSING DEPARTMENT.
001400 DATE-WRITTEN.               SEPTEMBER 09, 1990.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
001700                             PROCESSING AND WAREHOUSE OPERATIONS.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 09/09/90 ESV  ORIGINAL SUBPROGRAM, PULLED OUT OF THE GOODS      WAVGCO01
002200*               RECEIPT PARAGRAPH OF THE PURCHASE-ORDER PROGRAM
002300*               SO THE FORMULA IS MAINTAINED IN ONE PLACE.
002400* 03/21/91 KD   ZERO/NEGATIVE OLD COST OR ON-HAND NOW SHORT-      WAVGCO02
002500*               CIRCUITS TO THE RECEIVED COST PER PROCEDURES.
002600* 11/02/93 NC   INTERMEDIATE WORK FIELD WIDENED TO AVOID          WAVGCO03
002700*               TRUNCATION ON LARGE RECEIPT QUANTITIES.
002800* 07/14/97 BSK  ROUNDING CONFIRMED HALF-UP PER FINANCE REQUEST.   WAVGCO04
002900* 01/06/99 BSK  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,     WAVGCO05
003000*               NO CHANGE REQUIRED.  NOTED FOR THE FILE.
003100* 05/18/05 RGT  CR-4602 TRACE DISPLAY REMOVED, WAS LEFT IN FROM   WAVGCO06
003200*               UNIT TESTING BY MISTAKE.
003300* 02/02/11 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         WAVGCO07
003400* 09/22/16 TMW  SR-91004 CALL COUNTER ADDED FOR THE OPERATIONS    WAVGCO08
003500*               PERFORMANCE REVIEW OF THE NIGHTLY RECEIVING RUN.
003600******************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            WHATEVER-PC.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300******************************************************************
004400 DATA                        DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE             SECTION.
004700*-----------------------------------------------------------------
004800 01  WS-AVERAGE-COST-WORK.
004900     05  WS-OLD-EXTENDED         PIC S9(11)V999.
005000     05  WS-RECEIVED-EXTENDED    PIC S9(11)V999.
005100     05  WS-COMBINED-VALUE       PIC S9(11)V999.
005200     05  WS-COMBINED-QTY         PIC S9(9)       COMP.
005300     05  WS-NEW-COST-RAW         PIC S9(7)V999.
005400 77  WS-CALL-COUNT               PIC S9(07) COMP  VALUE ZERO.
005500*-----------------------------------------------------------------
005600 LINKAGE                     SECTION.
005700*-----------------------------------------------------------------
005800 01  LINK-PARAMETERS.
005900     05  LS-OLD-QUANTITY         PIC S9(7).
006000     05  LS-OLD-COST             PIC S9(7)V99.
006100     05  LS-RECEIVED-QUANTITY    PIC S9(7).
006200     05  LS-RECEIVED-COST        PIC S9(7)V99.
006300     05  LS-NEW-AVERAGE-COST     PIC S9(7)V99.
006400******************************************************************
006500 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
006600*-----------------------------------------------------------------
006700* Main procedure -- computes the new moving weighted-average
006800* unit cost after a goods receipt.  If there is no existing
006900* quantity or cost on hand the received cost is taken as-is;
007000* otherwise the old and received quantities/costs are blended.
007100*-----------------------------------------------------------------
007200 100-COMPUTE-AVERAGE-COST.
007300     ADD 1 TO WS-CALL-COUNT.
007400     IF  LS-OLD-QUANTITY NOT GREATER THAN ZERO
007500     OR  LS-OLD-COST     NOT GREATER THAN ZERO
007600         MOVE    LS-RECEIVED-COST   TO  LS-NEW-AVERAGE-COST
007700     ELSE
007800         PERFORM 200-COMPUTE-COMBINED-AVERAGE.

007900     EXIT    PROGRAM.

008000*-----------------------------------------------------------------
008100 200-COMPUTE-COMBINED-AVERAGE.
008200     COMPUTE WS-OLD-EXTENDED =
008300             LS-OLD-QUANTITY * LS-OLD-COST.
008400     COMPUTE WS-RECEIVED-EXTENDED =
008500             LS-RECEIVED-QUANTITY * LS-RECEIVED-COST.
008600     ADD     WS-OLD-EXTENDED WS-RECEIVED-EXTENDED
008700             GIVING  WS-COMBINED-VALUE.
008800     ADD     LS-OLD-QUANTITY LS-RECEIVED-QUANTITY
008900             GIVING  WS-COMBINED-QTY.
009000     COMPUTE WS-NEW-COST-RAW ROUNDED =
009100             WS-COMBINED-VALUE / WS-COMBINED-QTY.
009200     COMPUTE LS-NEW-AVERAGE-COST ROUNDED = WS-NEW-COST-RAW.
