000100******************************************************************
000200* ORDRENG   -  CUSTOMER ORDER ENGINE
000300*    Reads the order action transaction file, grouped by action
000400*    type and order ID (create groups carry a correlation value
000500*    in place of a real ORDER-ID -- see WHORDTXN.cpy).  Two
000600*    actions:
000700*      C  Create  -- new order header (status Pending) and items.
000800*      X  Close   -- close only when ready: status Pending, every
000900*                    order item's remaining qty = 0, and no
001000*                    request against the order is other than
001100*                    Closed.
001200*    Feeds AUDIT-DETAIL-FILE for the CNTLRPT control report.
001300*
001400* Used Files
001500*    - Order Action Transactions (input) : ORDACTIN
001600*    - Order File (random I-O)           : ORDF
001700*    - Order Item File (random I-O,
001800*      scanned by generic key on close)   : ORDITMF
001900*    - Request File (random I-O,
002000*      scanned by alternate key on close) : REQF
002100*    - Audit Detail File (extend)         : AUDITF
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 ORDRENG.
002600 AUTHOR.                     ESPERANZA VILLAREAL.
002700 INSTALLATION.               COASTAL WHOLESALE SUPPLY CO.
002800                             DATA PROCESSING DEPARTMENT.
002900 DATE-WRITTEN.               AUGUST 07, 1991.
003000 DATE-COMPILED.
003100 SECURITY.                   UNCLASSIFIED.  RESTRICTED TO DATA
003200                             PROCESSING AND WAREHOUSE OPERATIONS.
003300*-----------------------------------------------------------------
003400* CHANGE LOG
003500*-----------------------------------------------------------------
003600* 08/07/91 ESV  ORIGINAL PROGRAM.                                 ORDREN01
003700* 04/02/92 AM   CLOSE ACTION NOW BLOCKS ON ANY NON-CLOSED REQUEST ORDREN02
003800*               AGAINST THE ORDER, PER SALES DEPARTMENT REQUEST.
003900* 09/17/93 KD   READY-TO-CLOSE SCAN OF ORDER-ITEM-FILE CHANGED    ORDREN03
004000*               FROM ONE RANDOM READ PER LINE-ITEM ID TO A
004100*               GENERIC START ON THE ORDER-ID PORTION OF THE
004200*               ITEM KEY -- CUTS I-O ON ORDERS WITH MANY LINES.
004300* 02/11/95 BSK  CONTROL-BREAK LOOKAHEAD REWRITTEN -- SAME FIX AS  ORDREN04
004400*               PORDENG AND REQSENG, PREVIOUS VERSION DROPPED
004500*               THE LAST GROUP OF THE RUN.
004600* 10/21/97 NC   VALIDATION SEQUENCE REORDERED TO MATCH REVISED    ORDREN05
004700*               PROCEDURES MANUAL SECTION 6.
004800* 12/02/98 BSK  Y2K -- RUN DATE NOW ACCEPTED YYYYMMDD, WHWORK     ORDREN06
004900*               COPYBOOK CARRIES A FULL 4-DIGIT YEAR.
005000* 01/11/99 BSK  Y2K -- REGRESSION RUN AGAINST 2000 TEST DECK,     ORDREN07
005100*               NO FURTHER CHANGE REQUIRED.
005200* 08/19/00 AM   REJECT REASON TEXT NOW WRITTEN TO AUDIT DETAIL    ORDREN08
005300*               INSTEAD OF JUST DISPLAYED AT THE CONSOLE.
005400* 05/05/03 RGT  CR-4471 EMPTY INPUT FILE NO LONGER PRODUCES A     ORDREN09
005500*               SPURIOUS TRAILING AUDIT-REJECT RECORD.
005600* 02/14/06 JQA  COMMENT CLEANUP TO CURRENT SHOP STANDARD.         ORDREN10
005700* 11/30/09 RGT  CR-4802 FILE STATUS CHECKED AFTER EACH RANDOM     ORDREN11
005800*               I-O CALL, DISPLAYED ON A NON-ZERO STATUS.
005900* 09/22/16 TMW  SR-91004 RUN SUMMARY NOW FLAGS A CLEAN RUN WITH   ORDREN12
006000*               NO REJECTIONS SO THE OPERATOR DOES NOT HAVE TO
006100*               COUNT THE REJECTED LINE BY EYE.
006200******************************************************************
006300 ENVIRONMENT                 DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION               SECTION.
006600 SOURCE-COMPUTER.            WHATEVER-PC.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.
007100 FILE-CONTROL.
007200     SELECT  ORDTXN-FILE-IN
007300             ASSIGN TO "ORDACTIN"
007400             ORGANIZATION IS LINE SEQUENTIAL.

007500     SELECT  ORDER-FILE
007600             ASSIGN TO "ORDF"
007700             ORGANIZATION IS INDEXED
007800             ACCESS MODE IS RANDOM
007900             RECORD KEY IS ORDHDR-ID
008000             FILE STATUS IS WS-ORDHDR-STATUS.

008100     SELECT  ORDER-ITEM-FILE
008200             ASSIGN TO "ORDITMF"
008300             ORGANIZATION IS INDEXED
008400             ACCESS MODE IS DYNAMIC
008500             RECORD KEY IS ORDITM-KEY
008600             FILE STATUS IS WS-ORDITM-STATUS.

008700     SELECT  REQUEST-FILE
008800             ASSIGN TO "REQF"
008900             ORGANIZATION IS INDEXED
009000             ACCESS MODE IS DYNAMIC
009100             RECORD KEY IS REQHDR-ID
009200             ALTERNATE RECORD KEY IS REQHDR-ORDER-ID
009300                     WITH DUPLICATES
009400             FILE STATUS IS WS-REQHDR-STATUS.

009500     SELECT  AUDIT-FILE-OUT
009600             ASSIGN TO "AUDITF"
009700             ORGANIZATION IS LINE SEQUENTIAL.

009800******************************************************************
009900 DATA                        DIVISION.
010000*-----------------------------------------------------------------
010100 FILE                        SECTION.
010200 FD  ORDTXN-FILE-IN
010300     RECORD CONTAINS 130 CHARACTERS
010400     DATA RECORD IS ORDTXN-RECORD.
010500     COPY "WHORDTXN.cpy".

010600 FD  ORDER-FILE
010700     RECORD CONTAINS 90 CHARACTERS
010800     DATA RECORD IS ORDHDR-RECORD.
010900     COPY "WHORDHDR.cpy".

011000 FD  ORDER-ITEM-FILE
011100     RECORD CONTAINS 95 CHARACTERS
011200     DATA RECORD IS ORDITM-RECORD.
011300     COPY "WHORDITM.cpy".

011400 FD  REQUEST-FILE
011500     RECORD CONTAINS 190 CHARACTERS
011600     DATA RECORD IS REQHDR-RECORD.
011700     COPY "WHREQHDR.cpy".

011800 FD  AUDIT-FILE-OUT
011900     RECORD CONTAINS 100 CHARACTERS
012000     DATA RECORD IS AUDIT-RECORD.
012100     COPY "WHAUDIT.cpy".

012200*-----------------------------------------------------------------
012300 WORKING-STORAGE             SECTION.
012400*-----------------------------------------------------------------
012500 77  WS-CLEAN-RUN-SW             PIC X(01)   VALUE "Y".
012600     88  WS-RUN-IS-CLEAN                  VALUE "Y".
012700 COPY "WHWORK.cpy".

012800 01  ORDRENG-SWITCHES.
012900     05  WS-ORDTXN-EOF-SW        PIC X(01)   VALUE "N".
013000         88  ORDTXN-EOF                       VALUE "Y".
013100     05  WS-VALIDATION-SW        PIC X(01)   VALUE "Y".
013200         88  WS-GROUP-VALID                   VALUE "Y".
013300         88  WS-GROUP-INVALID                 VALUE "N".
013400     05  WS-ITEM-OPEN-SW         PIC X(01)   VALUE "N".
013500         88  WS-ITEM-OPEN                     VALUE "Y".
013600     05  WS-REQUEST-OPEN-SW      PIC X(01)   VALUE "N".
013700         88  WS-REQUEST-OPEN                  VALUE "Y".

013800 01  ORDRENG-FILE-STATUS.
013900     05  WS-ORDHDR-STATUS        PIC X(02).
014000     05  WS-ORDITM-STATUS        PIC X(02).
014100     05  WS-REQHDR-STATUS        PIC X(02).

014200 01  ORDRENG-COUNTERS.
014300     05  WS-GROUPS-READ          PIC S9(7)   COMP.
014400     05  WS-CREATE-COUNT         PIC S9(7)   COMP.
014500     05  WS-CLOSE-COUNT          PIC S9(7)   COMP.
014600     05  WS-REJECTED-COUNT       PIC S9(7)   COMP.
014700     05  WS-ITEM-COUNT           PIC S9(4)   COMP.
014800     05  WS-NEXT-ORDER-SEQ       PIC S9(8)   COMP    VALUE ZERO.
014900     05  WS-NEXT-ORDITM-SEQ      PIC S9(8)   COMP    VALUE ZERO.

015000 01  WS-REJECT-REASON            PIC X(40).

015100 01  WS-CONTROL-KEYS.
015200     05  WS-SAVE-ORDER-ID        PIC X(14)   VALUE SPACES.
015300     05  WS-SAVE-ACT-TYPE        PIC X(01)   VALUE SPACES.
015400 01  WS-CONTROL-KEYS-R REDEFINES WS-CONTROL-KEYS.
015500     05  WS-SAVE-ORDER-PREFIX    PIC X(04).
015600     05  WS-SAVE-ORDER-SUFFIX    PIC X(10).
015700     05  FILLER                 PIC X(01).

015800 01  WS-GROUP-HEADER-FIELDS.
015900     05  WS-GROUP-CUSTOMER-ID    PIC X(14).
016000     05  WS-GROUP-STAFF-ID       PIC X(14).

016100 01  ORD-ITEM-TABLE.
016200     05  ORD-ITEM-ENTRY OCCURS 100 TIMES INDEXED BY ORD-ITEM-IDX.
016300         10  TBL-PRODUCT-ID          PIC X(14).
016400         10  TBL-QUANTITY            PIC S9(7).
016500         10  TBL-UNIT-PRICE          PIC S9(7)V99.

016600 01  WS-ORDER-TOTAL-WORK.
016700     05  WS-ORDER-TOTAL-ACCUM    PIC S9(9)V99    VALUE ZERO.
016800 01  WS-ORDER-TOTAL-WORK-R REDEFINES WS-ORDER-TOTAL-WORK.
016900     05  WS-ORDER-TOTAL-ACCUM-X  PIC X(12).

017000 01  WS-ID-SEQUENCE-EDITS.
017100     05  WS-ORDER-SEQ-ED         PIC 9(08).
017200     05  WS-ORDITM-SEQ-ED        PIC 9(08).

017300 01  WS-TIME-FIELDS.
017400     05  WS-TIME-HH              PIC 99.
017500     05  WS-TIME-MM              PIC 99.
017600     05  WS-TIME-SS              PIC 99.
017700     05  WS-TIME-HS              PIC 99.

017800 01  WS-EXTENSION-LINK-AREA.
017900     05  WS-EXT-QUANTITY         PIC S9(7).
018000     05  WS-EXT-UNIT-PRICE       PIC S9(7)V99.
018100     05  WS-EXT-VALUE            PIC S9(9)V99.

018200******************************************************************
018300 PROCEDURE                   DIVISION.
018400*-----------------------------------------------------------------
018500* Main procedure
018600*-----------------------------------------------------------------
018700 100-CUSTOMER-ORDER-ENGINE.
018800     PERFORM 200-INITIATE-ORDRENG.
018900     PERFORM 200-PROCEED-ORDRENG UNTIL ORDTXN-EOF.
019000     PERFORM 200-TERMINATE-ORDRENG.

019100     STOP RUN.

019200******************************************************************
019300 200-INITIATE-ORDRENG.
019400     PERFORM 300-OPEN-ALL-FILES.
019500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019600     PERFORM 900-BUILD-RUN-DATE-STAMP.
019700     PERFORM 300-READ-ORDTXN-FILE-IN.
019800     IF  NOT ORDTXN-EOF
019900         PERFORM 300-START-NEW-GROUP
020000         PERFORM 300-READ-ORDTXN-FILE-IN
020100     END-IF.

020200*-----------------------------------------------------------------
020300 200-PROCEED-ORDRENG.
020400     IF  ORD-ACT-ORDER-ID = WS-SAVE-ORDER-ID
020500     AND ORD-ACT-TYPE     = WS-SAVE-ACT-TYPE
020600         PERFORM 300-ADD-ITEM-TO-TABLE
020700         PERFORM 300-READ-ORDTXN-FILE-IN
020800     ELSE
020900         PERFORM 300-PROCESS-GROUP
021000         PERFORM 300-START-NEW-GROUP
021100         PERFORM 300-READ-ORDTXN-FILE-IN
021200     END-IF.

021300*-----------------------------------------------------------------
021400 200-TERMINATE-ORDRENG.
021500     IF  WS-ITEM-COUNT GREATER THAN ZERO
021600         PERFORM 300-PROCESS-GROUP.
021700     PERFORM 300-CLOSE-ALL-FILES.
021800     PERFORM 300-DISPLAY-RUN-SUMMARY.

021900******************************************************************
022000 300-OPEN-ALL-FILES.
022100     OPEN    INPUT   ORDTXN-FILE-IN
022200             I-O     ORDER-FILE
022300             I-O     ORDER-ITEM-FILE
022400             I-O     REQUEST-FILE
022500             EXTEND  AUDIT-FILE-OUT.

022600*-----------------------------------------------------------------
022700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022800     INITIALIZE ORDRENG-SWITCHES ORDRENG-COUNTERS WS-CONTROL-KEYS.

022900*-----------------------------------------------------------------
023000 300-READ-ORDTXN-FILE-IN.
023100     READ ORDTXN-FILE-IN
023200             AT END      MOVE "Y" TO WS-ORDTXN-EOF-SW
023300             NOT AT END  CONTINUE.

023400*-----------------------------------------------------------------
023500 300-START-NEW-GROUP.
023600     MOVE ORD-ACT-ORDER-ID       TO WS-SAVE-ORDER-ID.
023700     MOVE ORD-ACT-TYPE           TO WS-SAVE-ACT-TYPE.
023800     MOVE ORD-ACT-CUSTOMER-ID    TO WS-GROUP-CUSTOMER-ID.
023900     MOVE ORD-ACT-STAFF-ID       TO WS-GROUP-STAFF-ID.
024000     MOVE ZERO                   TO WS-ITEM-COUNT.
024100     PERFORM 300-ADD-ITEM-TO-TABLE.
024200     ADD 1 TO WS-GROUPS-READ.

024300*-----------------------------------------------------------------
024400 300-ADD-ITEM-TO-TABLE.
024500     ADD 1 TO WS-ITEM-COUNT.
024600     MOVE ORD-ACT-PRODUCT-ID TO TBL-PRODUCT-ID (WS-ITEM-COUNT).
024700     MOVE ORD-ACT-QUANTITY   TO TBL-QUANTITY (WS-ITEM-COUNT).
024800     MOVE ORD-ACT-UNIT-PRICE TO TBL-UNIT-PRICE (WS-ITEM-COUNT).

024900*-----------------------------------------------------------------
025000 300-PROCESS-GROUP.
025100     EVALUATE WS-SAVE-ACT-TYPE
025200         WHEN "C"
025300             PERFORM 400-CREATE-ORDER
025400         WHEN "X"
025500             PERFORM 400-CLOSE-ORDER
025600         WHEN OTHER
025700             MOVE "N" TO WS-VALIDATION-SW
025800             MOVE "UNRECOGNIZED ORDER ACTION TYPE"
025900                              TO WS-REJECT-REASON
026000             PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
026100             ADD 1 TO WS-REJECTED-COUNT
026200     END-EVALUATE.

026300*-----------------------------------------------------------------
026400 300-CLOSE-ALL-FILES.
026500     CLOSE   ORDTXN-FILE-IN
026600             ORDER-FILE
026700             ORDER-ITEM-FILE
026800             REQUEST-FILE
026900             AUDIT-FILE-OUT.

027000*-----------------------------------------------------------------
027100 300-DISPLAY-RUN-SUMMARY.
027200     IF  WS-REJECTED-COUNT > ZERO
027300         MOVE "N" TO WS-CLEAN-RUN-SW.
027400     DISPLAY "ORDRENG - CUSTOMER ORDER RUN COMPLETE".
027500     DISPLAY "  GROUPS READ    : " WS-GROUPS-READ.
027600     DISPLAY "  CREATED        : " WS-CREATE-COUNT.
027700     DISPLAY "  CLOSED         : " WS-CLOSE-COUNT.
027800     DISPLAY "  REJECTED       : " WS-REJECTED-COUNT.
027900     IF  WS-RUN-IS-CLEAN
028000         DISPLAY "  RUN COMPLETED WITH NO REJECTIONS".

028100******************************************************************
028200* Create: at least one item required; header and items written
028300* with status Pending (the only status this run ever advances
028400* an order to or out of).
028500*-----------------------------------------------------------------
028600 400-CREATE-ORDER.
028700     PERFORM 500-VALIDATE-CREATE THRU 500-VALIDATE-CREATE-EXIT.
028800     IF  WS-GROUP-VALID
028900         PERFORM 500-WRITE-ORDER-HEADER-NEW
029000         MOVE ZERO TO WS-ORDER-TOTAL-ACCUM
029100         PERFORM 500-WRITE-ORDER-ITEM-NEW
029200                 VARYING ORD-ITEM-IDX FROM 1 BY 1
029300                 UNTIL ORD-ITEM-IDX > WS-ITEM-COUNT
029400         MOVE WS-ORDER-TOTAL-ACCUM TO ORDHDR-TOTAL-AMOUNT
029500         REWRITE ORDHDR-RECORD
029600         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
029700         ADD 1 TO WS-CREATE-COUNT
029800     ELSE
029900         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
030000         ADD 1 TO WS-REJECTED-COUNT
030100     END-IF.

030200*-----------------------------------------------------------------
030300 400-CLOSE-ORDER.
030400     PERFORM 500-VALIDATE-CLOSE THRU 500-VALIDATE-CLOSE-EXIT.
030500     IF  WS-GROUP-VALID
030600         MOVE "Closed" TO ORDHDR-STATUS
030700         REWRITE ORDHDR-RECORD
030800         PERFORM 500-WRITE-AUDIT-ACCEPTED-GROUP
030900         ADD 1 TO WS-CLOSE-COUNT
031000     ELSE
031100         PERFORM 500-WRITE-AUDIT-REJECTED-GROUP
031200         ADD 1 TO WS-REJECTED-COUNT
031300     END-IF.

031400******************************************************************
031500 500-VALIDATE-CREATE.
031600     MOVE "Y"    TO WS-VALIDATION-SW.
031700     MOVE SPACES TO WS-REJECT-REASON.
031800     IF  WS-ITEM-COUNT = ZERO
031900         MOVE "N" TO WS-VALIDATION-SW
032000         MOVE "AT LEAST ONE ITEM REQUIRED" TO WS-REJECT-REASON
032100         GO TO 500-VALIDATE-CREATE-EXIT.
032200     IF  WS-GROUP-CUSTOMER-ID = SPACES
032300         MOVE "N" TO WS-VALIDATION-SW
032400         MOVE "CUSTOMER ID REQUIRED" TO WS-REJECT-REASON
032500         GO TO 500-VALIDATE-CREATE-EXIT.
032600 500-VALIDATE-CREATE-EXIT.
032700     EXIT.

032800*-----------------------------------------------------------------
032900* Ready-to-close (status Pending, every item's remaining qty
033000* zero -- scanned by a generic START on the ORDER-ID portion of
033100* ORDITM-KEY) and not blocked by an open request against the
033200* order (scanned by REQUEST-FILE's alternate key on ORDER-ID).
033300*-----------------------------------------------------------------
033400 500-VALIDATE-CLOSE.
033500     MOVE "Y"                 TO WS-VALIDATION-SW.
033600     MOVE SPACES               TO WS-REJECT-REASON.
033700     MOVE WS-SAVE-ORDER-ID    TO ORDHDR-ID.
033800     READ ORDER-FILE
033900             INVALID KEY
034000                 MOVE "N" TO WS-VALIDATION-SW
034100                 MOVE "ORDER NOT FOUND" TO WS-REJECT-REASON.
034200     IF  WS-GROUP-INVALID
034300         GO TO 500-VALIDATE-CLOSE-EXIT.
034400     IF  ORDHDR-STATUS NOT = "Pending"
034500         MOVE "N" TO WS-VALIDATION-SW
034600         MOVE "ORDER NOT IN PENDING STATUS" TO WS-REJECT-REASON
034700         GO TO 500-VALIDATE-CLOSE-EXIT.
034800     PERFORM 600-SCAN-ORDER-ITEMS-FOR-OPEN.
034900     IF  WS-ITEM-OPEN
035000         MOVE "N" TO WS-VALIDATION-SW
035100         MOVE "ORDER HAS ITEMS WITH REMAINING QTY"
035200                          TO WS-REJECT-REASON
035300         GO TO 500-VALIDATE-CLOSE-EXIT.
035400     PERFORM 600-SCAN-REQUESTS-FOR-OPEN.
035500     IF  WS-REQUEST-OPEN
035600         MOVE "N" TO WS-VALIDATION-SW
035700         MOVE "ORDER HAS AN OPEN REQUEST" TO WS-REJECT-REASON.
035800 500-VALIDATE-CLOSE-EXIT.
035900     EXIT.

036000*-----------------------------------------------------------------
036100 600-SCAN-ORDER-ITEMS-FOR-OPEN.
036200     MOVE "N"              TO WS-ITEM-OPEN-SW.
036300     MOVE WS-SAVE-ORDER-ID TO ORDITM-ORDER-ID.
036400     MOVE SPACES           TO ORDITM-PRODUCT-ID.
036500     START ORDER-ITEM-FILE KEY IS NOT LESS THAN ORDITM-KEY
036600             INVALID KEY
036700                 MOVE "10" TO WS-ORDITM-STATUS.
036800     IF  WS-ORDITM-STATUS = "00"
036900         PERFORM 610-SCAN-NEXT-ORDER-ITEM
037000                 UNTIL WS-ORDITM-STATUS NOT = "00"
037100                 OR WS-ITEM-OPEN
037200     END-IF.

037300*-----------------------------------------------------------------
037400 610-SCAN-NEXT-ORDER-ITEM.
037500     READ ORDER-ITEM-FILE NEXT RECORD
037600             AT END MOVE "10" TO WS-ORDITM-STATUS.
037700     IF  WS-ORDITM-STATUS = "00"
037800         IF  ORDITM-ORDER-ID = WS-SAVE-ORDER-ID
037900             IF  ORDITM-REMAINING-QTY GREATER THAN ZERO
038000                 MOVE "Y" TO WS-ITEM-OPEN-SW
038100             END-IF
038200         ELSE
038300             MOVE "10" TO WS-ORDITM-STATUS
038400         END-IF
038500     END-IF.

038600*-----------------------------------------------------------------
038700 600-SCAN-REQUESTS-FOR-OPEN.
038800     MOVE "N"              TO WS-REQUEST-OPEN-SW.
038900     MOVE WS-SAVE-ORDER-ID TO REQHDR-ORDER-ID.
039000     START REQUEST-FILE KEY IS = REQHDR-ORDER-ID
039100             INVALID KEY
039200                 MOVE "10" TO WS-REQHDR-STATUS.
039300     IF  WS-REQHDR-STATUS = "00"
039400         PERFORM 610-SCAN-NEXT-REQUEST
039500                 UNTIL WS-REQHDR-STATUS NOT = "00"
039600                 OR WS-REQUEST-OPEN
039700     END-IF.

039800*-----------------------------------------------------------------
039900 610-SCAN-NEXT-REQUEST.
040000     READ REQUEST-FILE NEXT RECORD
040100             AT END MOVE "10" TO WS-REQHDR-STATUS.
040200     IF  WS-REQHDR-STATUS = "00"
040300         IF  REQHDR-ORDER-ID = WS-SAVE-ORDER-ID
040400             IF  REQHDR-STATUS NOT = "Closed"
040500                 MOVE "Y" TO WS-REQUEST-OPEN-SW
040600             END-IF
040700         ELSE
040800             MOVE "10" TO WS-REQHDR-STATUS
040900         END-IF
041000     END-IF.

041100******************************************************************
041200 500-WRITE-ORDER-HEADER-NEW.
041300     PERFORM 700-NEXT-ORDER-ID.
041400     MOVE WHWORK-DATE-STAMP      TO ORDHDR-DATE.
041500     MOVE "Pending"              TO ORDHDR-STATUS.
041600     MOVE WS-GROUP-CUSTOMER-ID   TO ORDHDR-CUSTOMER-ID.
041700     MOVE WS-GROUP-STAFF-ID      TO ORDHDR-STAFF-ID.
041800     MOVE ZERO                   TO ORDHDR-TOTAL-AMOUNT.
041900     WRITE ORDHDR-RECORD.
042000     IF  WS-ORDHDR-STATUS NOT = "00"
042100         DISPLAY "ORDRENG - ORDER WRITE STATUS "
042200                 WS-ORDHDR-STATUS " ID " ORDHDR-ID.

042300*-----------------------------------------------------------------
042400 500-WRITE-ORDER-ITEM-NEW.
042500     PERFORM 700-NEXT-ORDITM-ID.
042600     MOVE ORDHDR-ID                     TO ORDITM-ORDER-ID.
042700     MOVE TBL-PRODUCT-ID (ORD-ITEM-IDX) TO ORDITM-PRODUCT-ID.
042800     MOVE TBL-QUANTITY (ORD-ITEM-IDX)   TO ORDITM-QUANTITY.
042900     MOVE TBL-UNIT-PRICE (ORD-ITEM-IDX) TO ORDITM-UNIT-PRICE.
043000     MOVE ZERO                          TO ORDITM-FULFILLED-QTY.
043100     MOVE TBL-QUANTITY (ORD-ITEM-IDX)   TO ORDITM-REMAINING-QTY.
043200     MOVE TBL-QUANTITY (ORD-ITEM-IDX)   TO WS-EXT-QUANTITY.
043300     MOVE TBL-UNIT-PRICE (ORD-ITEM-IDX) TO WS-EXT-UNIT-PRICE.
043400     CALL "EXTVALUE" USING WS-EXTENSION-LINK-AREA.
043500     MOVE WS-EXT-VALUE                  TO ORDITM-LINE-TOTAL.
043600     ADD WS-EXT-VALUE TO WS-ORDER-TOTAL-ACCUM.
043700     WRITE ORDITM-RECORD.

043800******************************************************************
043900 500-WRITE-AUDIT-ACCEPTED-GROUP.
044000     MOVE WS-SAVE-ORDER-ID   TO AUD-KEY-1.
044100     MOVE WS-GROUP-CUSTOMER-ID TO AUD-KEY-2.
044200     MOVE WS-ITEM-COUNT      TO AUD-QUANTITY.
044300     MOVE WS-ORDER-TOTAL-ACCUM TO AUD-AMOUNT.
044400     MOVE "OTH"              TO AUD-TXN-TYPE.
044500     MOVE "ACCEPTED"         TO AUD-STATUS.
044600     MOVE SPACES             TO AUD-REASON.
044700     WRITE AUDIT-RECORD.

044800*-----------------------------------------------------------------
044900 500-WRITE-AUDIT-REJECTED-GROUP.
045000     MOVE WS-SAVE-ORDER-ID   TO AUD-KEY-1.
045100     MOVE WS-GROUP-CUSTOMER-ID TO AUD-KEY-2.
045200     MOVE WS-ITEM-COUNT      TO AUD-QUANTITY.
045300     MOVE ZERO               TO AUD-AMOUNT.
045400     MOVE "OTH"              TO AUD-TXN-TYPE.
045500     MOVE "REJECTED"         TO AUD-STATUS.
045600     MOVE WS-REJECT-REASON   TO AUD-REASON.
045700     WRITE AUDIT-RECORD.

045800******************************************************************
045900 700-NEXT-ORDER-ID.
046000     ADD 1 TO WS-NEXT-ORDER-SEQ.
046100     MOVE WS-NEXT-ORDER-SEQ TO WS-ORDER-SEQ-ED.
046200     MOVE "ORD-"            TO ORDHDR-ID.
046300     MOVE WS-ORDER-SEQ-ED   TO ORDHDR-ID (5:8).

046400*-----------------------------------------------------------------
046500 700-NEXT-ORDITM-ID.
046600     ADD 1 TO WS-NEXT-ORDITM-SEQ.
046700     MOVE WS-NEXT-ORDITM-SEQ TO WS-ORDITM-SEQ-ED.
046800     MOVE "ITM-"             TO ORDITM-ID.
046900     MOVE WS-ORDITM-SEQ-ED   TO ORDITM-ID (5:8).

047000******************************************************************
047100* Run-date stamp used on every record this program creates --
047200* one stamp per run, matching shop convention.
047300*-----------------------------------------------------------------
047400 900-BUILD-RUN-DATE-STAMP.
047500     ACCEPT WHWORK-DATE-8 FROM DATE YYYYMMDD.
047600     ACCEPT WS-TIME-FIELDS FROM TIME.
047700     STRING WHWORK-CUR-YEAR   DELIMITED BY SIZE
047800             "-"              DELIMITED BY SIZE
047900             WHWORK-CUR-MONTH DELIMITED BY SIZE
048000             "-"              DELIMITED BY SIZE
048100             WHWORK-CUR-DAY   DELIMITED BY SIZE
048200             "-"              DELIMITED BY SIZE
048300             WS-TIME-HH       DELIMITED BY SIZE
048400             "."              DELIMITED BY SIZE
048500             WS-TIME-MM       DELIMITED BY SIZE
048600             "."              DELIMITED BY SIZE
048700             WS-TIME-SS       DELIMITED BY SIZE
048800             INTO WHWORK-DATE-STAMP.
